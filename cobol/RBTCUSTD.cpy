000100******************************************************************
000200*    RBTCUSTD -- CHAIN-OF-CUSTODY EVENT RECORD                    *
000300*    ONE RECORD PER CUSTODY-VERIFICATION EVENT LOGGED AT A        *
000400*    WHITELISTED STOP.                                            *
000500******************************************************************
000600*    KL 1990-01-19  ORIGINAL MEMBER, RQ 8965 (CCTV GUARD PILOT)   *
000700*    TWH 1998-11-30 Y2K -- TIMESTAMP WIDENED TO 4-DIGIT YEAR      *
000800*                    (WAS 2-DIGIT), RQ 92240                     *
000900******************************************************************
001000 01  RBT-CUSTODY-RECORD.
001100     05  CUS-TRUCK-ID            PIC X(15).
001200     05  CUS-STOP-NAME           PIC X(30).
001300     05  CUS-TIMESTAMP           PIC 9(14).
001400     05  CUS-NOTES               PIC X(60).
001500     05  FILLER                  PIC X(1).
