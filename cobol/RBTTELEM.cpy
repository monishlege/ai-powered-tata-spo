000100******************************************************************
000200*    RBTTELEM -- TELEMETRY RECORD                                 *
000300*    ONE RECORD PER GPS/LOAD-CELL READING RADIOED FROM THE TRUCK. *
000400*    SHARED LAYOUT FOR THE TRANSACTION INPUT (TELEMETRY-IN) AND   *
000500*    THE ACCEPTED-RECORD HISTORY OUTPUT (TELEMETRY-HIST).         *
000600******************************************************************
000700*    KL 1986-04-11  ORIGINAL MEMBER FOR RBTPILMN FILEPASS         *
000800*    KL 1989-02-14  ADDED STATUS FIELD FOR STOPPED/IDLE/MOVING    *
000900*    TWH 1998-11-30 Y2K -- TIMESTAMP WIDENED TO 4-DIGIT YEAR      *
001000*                    (WAS 2-DIGIT), RQ 92240                     *
001100******************************************************************
001200 01  RBT-TELEM-RECORD.
001300     05  TEL-TRUCK-ID            PIC X(15).
001400     05  TEL-TIMESTAMP           PIC 9(14).
001500     05  TEL-LATITUDE            PIC S9(3)V9(6).
001600     05  TEL-LONGITUDE           PIC S9(4)V9(6).
001700     05  TEL-WEIGHT-KG           PIC 9(7)V9.
001800     05  TEL-SPEED-KMH           PIC 9(3)V9.
001900     05  TEL-IGNITION-ON         PIC X(1).
002000         88  TEL-IGNITION-IS-ON  VALUE 'Y'.
002100         88  TEL-IGNITION-IS-OFF VALUE 'N'.
002200     05  TEL-STATUS              PIC X(8).
002300     05  FILLER                  PIC X(11).
