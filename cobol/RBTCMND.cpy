000100******************************************************************
000200*    RBTCMND -- COMMAND FILE RECORD                               *
000300*    OPTIONAL DRIVER TRANSACTIONS -- ALERT RESOLVE/UNRESOLVE,     *
000400*    EDGE-MODE ON AND SYNC, CUSTODY EVENTS, RISK REQUESTS.        *
000500*    OPERAND FIELDS NOT USED BY A GIVEN CMD-CODE ARE LEFT SPACE.  *
000600******************************************************************
000700*    KL 1991-09-03  ORIGINAL MEMBER FOR EDGE-MODE PILOT, RQ 91142 *
000800*    RJH 2001-07-09  ADDED RESOLVE/UNRESLV OPERANDS, RQ 30114     *
000900*    RJH 2003-02-18  ADDED CUSTODY/RISK OPERANDS, RQ 40217        *
001000******************************************************************
001100 01  RBT-COMMAND-RECORD.
001200     05  CMD-CODE                PIC X(8).
001300         88  CMD-IS-EDGEON       VALUE 'EDGEON'.
001400         88  CMD-IS-EDGESYNC     VALUE 'EDGESYNC'.
001500         88  CMD-IS-RESOLVE      VALUE 'RESOLVE'.
001600         88  CMD-IS-UNRESLV      VALUE 'UNRESLV'.
001700         88  CMD-IS-CUSTODY      VALUE 'CUSTODY'.
001800         88  CMD-IS-RISK         VALUE 'RISK'.
001900     05  CMD-TRUCK-ID            PIC X(15).
002000     05  CMD-ALERT-ID            PIC X(12).
002100     05  CMD-STOP-NAME           PIC X(30).
002200     05  CMD-TIMESTAMP           PIC 9(14).
002300     05  CMD-NOTES               PIC X(60).
002400     05  FILLER                  PIC X(1).
