000100******************************************************************
000200*    RBTTRPMS -- TRIP MASTER RECORD                               *
000300*    ONE RECORD PER ACTIVE TRIP -- ORIGIN, DESTINATION AND UP TO  *
000400*    FIVE AUTHORIZED REST-STOP GEOFENCES FOR THE HAUL.            *
000500******************************************************************
000600*    KL 1986-04-11  ORIGINAL MEMBER FOR RBTPILMN FILEPASS         *
000700*    KL 1988-06-22  ADDED WEIGHT-TOLERANCE-KG, RQ 8811            *
000800*    TWH 1998-11-30 Y2K -- TIMESTAMPS ARE 4-DIGIT YEAR ALREADY,   *
000900*                    NO CHANGE REQUIRED TO THIS MEMBER            *
001000*    RJH 2004-05-06  DOCUMENTED STOP-COUNT 0-5 RANGE PER SOP REV  *
001100******************************************************************
001200 01  RBT-TRIP-RECORD.
001300     05  TRP-TRIP-ID             PIC X(20).
001400     05  TRP-TRUCK-ID            PIC X(15).
001500     05  TRP-START-LAT           PIC S9(3)V9(6).
001600     05  TRP-START-LNG           PIC S9(4)V9(6).
001700     05  TRP-DEST-LAT            PIC S9(3)V9(6).
001800     05  TRP-DEST-LNG            PIC S9(4)V9(6).
001900     05  TRP-EXPECTED-WEIGHT-KG  PIC 9(7)V9.
002000     05  TRP-WEIGHT-TOLERANCE-KG PIC 9(5)V9.
002100     05  TRP-STOP-COUNT          PIC 9(2).
002200*    AUTHORIZED-STOP SUB-RECORD -- FIXED AT FIVE SLOTS SO THE     *
002300*    TRIP RECORD IS A CONSTANT LENGTH REGARDLESS OF STOP-COUNT.   *
002400     05  TRP-AUTH-STOP OCCURS 5 TIMES.
002500         10  TRP-STOP-NAME       PIC X(30).
002600         10  TRP-STOP-LAT        PIC S9(3)V9(6).
002700         10  TRP-STOP-LNG        PIC S9(4)V9(6).
002800         10  TRP-STOP-RADIUS-M   PIC 9(5)V9.
002900         10  TRP-STOP-MAX-MIN    PIC 9(4).
003000     05  FILLER                  PIC X(16).
