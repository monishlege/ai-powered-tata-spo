000100******************************************************************
000200*    RBTALERT -- ALERT REGISTER RECORD                            *
000300*    ONE RECORD PER DETECTION OR SOP ACTION ALERT.  ALSO USED AS  *
000400*    THE LAYOUT OF THE IN-MEMORY ALERT-TABLE KEYED BY ALERT-ID    *
000500*    FOR THE RESOLVE / UNRESOLVE COMMANDS.                        *
000600******************************************************************
000700*    KL 1986-05-02  ORIGINAL MEMBER FOR RBTPILMN FILEPASS         *
000800*    KL 1990-01-19  ADDED SOP-RULE, ACTION-TAKEN FOR SOP ENGINE   *
000900*    TWH 1998-11-30 Y2K -- TIMESTAMP WIDENED TO 4-DIGIT YEAR      *
001000*                    (WAS 2-DIGIT), RQ 92240                     *
001100*    RJH 2001-07-09  ADDED STATUS OPEN/RESOLVED, RQ 30114         *
001200******************************************************************
001300 01  RBT-ALERT-RECORD.
001400     05  ALT-ALERT-ID            PIC X(12).
001500     05  ALT-TRIP-ID             PIC X(20).
001600     05  ALT-TRUCK-ID            PIC X(15).
001700     05  ALT-TIMESTAMP           PIC 9(14).
001800     05  ALT-ALERT-TYPE          PIC X(16).
001900     05  ALT-SEVERITY            PIC X(8).
002000     05  ALT-DESCRIPTION         PIC X(100).
002100     05  ALT-LATITUDE            PIC S9(3)V9(6).
002200     05  ALT-LONGITUDE           PIC S9(4)V9(6).
002300     05  ALT-AGENT-NAME          PIC X(20).
002400     05  ALT-WHY-FLAGGED         PIC X(100).
002500     05  ALT-SOP-RULE            PIC X(40).
002600     05  ALT-ACTION-TAKEN        PIC X(60).
002700     05  ALT-STATUS              PIC X(8).
002800         88  ALT-STATUS-OPEN     VALUE 'OPEN'.
002900         88  ALT-STATUS-RESOLVED VALUE 'RESOLVED'.
003000     05  FILLER                  PIC X(8).
