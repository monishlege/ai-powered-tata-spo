000100******************************************************************
000200*    RBTLIMS  -- TABLE SIZE LIMITS / RUN CONSTANTS                *
000300*    REBAR TRANSPORT ANTI-PILFERAGE MONITORING SYSTEM             *
000400******************************************************************
000500*    KL 1986-04-11  ORIGINAL MEMBER FOR RBTPILMN FILEPASS         *
000600*    KL 1991-09-03  RAISED MAX TRUCKS 100 TO 250 PER FLEET GROWTH *
000700*    TWH 1998-11-30 Y2K -- NO DATE FIELDS IN THIS MEMBER, N/C     *
000800*    RJH 2003-02-18  RAISED MAX ALERTS 2000 TO 4000, RQ 40217     *
000900******************************************************************
001000 01  RBT-LIMITS-AREA.
001100     05  RBT-MAX-TRUCKS          PIC S9(4) COMP VALUE +250.
001200     05  RBT-MAX-STOPS           PIC S9(4) COMP VALUE +5.
001300     05  RBT-MAX-ALERTS          PIC S9(4) COMP VALUE +4000.
001400     05  RBT-MAX-EDGE-BUFFER     PIC S9(4) COMP VALUE +50.
001500     05  FILLER                  PIC X(20).
