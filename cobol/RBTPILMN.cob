000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RBTPILMN.
000300 AUTHOR.         K LARABEE.
000400 INSTALLATION.   MIDLAND STEEL HAULAGE - DATA PROCESSING CTR.
000500 DATE-WRITTEN.   11 APR 1986.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - FLEET SECURITY DATA - INTERNAL USE
000800       ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*A    ABSTRACT..                                                *
001300*  RBTPILMN IS THE NIGHTLY ANTI-PILFERAGE FILEPASS FOR THE REBAR *
001400*  HAUL FLEET.  IT LOADS THE TRIP MASTER AND DRIVER DIRECTORY,   *
001500*  APPLIES ANY EDGE-MODE / RESOLVE / CUSTODY / RISK COMMANDS ON  *
001600*  THE OPTIONAL COMMAND FILE, PASSES THE TELEMETRY TRANSACTION   *
001700*  FILE THROUGH THE WEIGHT-GUARD AND STOP-ANALYZER RULES AND THE *
001800*  SOP ENGINE, WRITES THE ACCEPTED-TELEMETRY HISTORY AND ALERT   *
001900*  REGISTER FILES, AND PRINTS THE FLEET / RUN SUMMARY REPORT.    *
002000*                                                                *
002100*J    JCL..                                                     *
002200*                                                                *
002300* //RBTPILMN EXEC PGM=RBTPILMN                                  *
002400* //STEPLIB  DD DISP=SHR,DSN=MSH.PROD.LOADLIB                   *
002500* //SYSOUT   DD SYSOUT=*                                        *
002600* //TRPMSTR  DD DISP=SHR,DSN=MSH.RBT.TRIPMSTR.DAILY             *
002700* //TELEIN   DD DISP=SHR,DSN=MSH.RBT.TELEMETRY.INPUT            *
002800* //DRVFILE  DD DISP=SHR,DSN=MSH.RBT.DRIVER.DIRECTORY           *
002900* //CMDFILE  DD DISP=SHR,DSN=MSH.RBT.COMMAND.DECK,DUMMY         *
003000* //TELEHIST DD DISP=(,CATLG,CATLG),DSN=MSH.RBT.TELEM.HIST,     *
003100* //            UNIT=DISK,SPACE=(TRK,(20,10),RLSE)              *
003200* //ALERTOUT DD DISP=(,CATLG,CATLG),DSN=MSH.RBT.ALERT.REG,      *
003300* //            UNIT=DISK,SPACE=(TRK,(10,5),RLSE)               *
003400* //CUSTLOG  DD DISP=(,CATLG,CATLG),DSN=MSH.RBT.CUSTODY.LOG,    *
003500* //            UNIT=DISK,SPACE=(TRK,(5,5),RLSE)                *
003600* //SUMRPT   DD SYSOUT=*                                        *
003700*                                                                *
003800*P    ENTRY PARAMETERS..                                        *
003900*     NONE.                                                     *
004000*                                                                *
004100*E    ERRORS DETECTED BY THIS ELEMENT..                         *
004200*     I/O ERROR ON ANY FILE -- SEE SYSOUT DISPLAY.               *
004300*     RESOLVE/UNRESLV COMMAND FOR AN ALERT-ID NOT ON FILE.        *
004400*                                                                *
004500*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004600*                                                                *
004700*     RBTGCDST ---- GEODESIC (GREAT-CIRCLE) DISTANCE IN METRES,  *
004800*                    SPHERICAL LAW OF COSINES OVER THE SHOP TRIG *
004900*                    ELEMENTS (RBTMSIN/RBTMCOS/RBTMACS)          *
005000*     RBTABEND ---- FORCE A PROGRAM INTERRUPT / DUMP             *
005100*                                                                *
005200*U    USER CONSTANTS AND TABLES REFERENCED..                     *
005300*     RBTLIMS  ---- TABLE SIZE LIMITS                            *
005400*                                                                *
005500******************************************************************
005600*                    CHANGE LOG                                 *
005700******************************************************************
005800* DATE       BY   RQ NO   DESCRIPTION                            *
005900*---------- ---- ------- ---------------------------------------*
006000* 1986-04-11 KL    8811   ORIGINAL FILEPASS -- WEIGHT GUARD AND  *
006100*                         STOP ANALYZER RULES, ALERT REGISTER.   *
006200* 1986-05-02 KL    8811   ADDED SOP ENGINE ESCALATION RULES 1/2. *
006300* 1988-06-22 KL    8811   HONOUR TRIP WEIGHT-TOLERANCE-KG FIELD, *
006400*                         DEFAULT 10.0 WHEN UNSUPPLIED.          *
006500* 1989-02-14 KL    8900   ADDED TELEMETRY-HIST PERSIST STEP.     *
006600* 1990-01-19 KL    8965   ADDED CCTV GUARD CUSTODY VERIFICATION. *
006700* 1991-09-03 KL    9114   ADDED EDGE-MODE OFFLINE BUFFER/SYNC.   *
006800* 1991-09-03 KL    9114   RAISED MAX-TRUCKS 100 TO 250.          *
006900* 1994-03-30 KL    9430   CORRECTED STOP DURATION CALC ACROSS    *
007000*                         MIDNIGHT ROLLOVER -- ADD 24 HRS WHEN   *
007100*                         NEGATIVE.                              *
007200* 1996-08-08 KL    9622   RUN SUMMARY REPORT REWRITTEN TO SHOW   *
007300*                         SEVERITY BREAKOUT PER TRUCK.           *
007400* 1998-11-30 TWH   9824   Y2K -- TIMESTAMP FIELDS WIDENED TO     *
007500*                         4-DIGIT YEAR THROUGHOUT (WAS 2-DIGIT). *
007600* 1999-01-11 TWH   9824   Y2K -- VERIFIED CENTURY WINDOW LOGIC   *
007700*                         NOT NEEDED, ALL DATES NOW 4-DIGIT.     *
007800* 2001-07-09 RJH   30114  ADDED ALERT RESOLVE/UNRESOLVE VIA      *
007900*                         COMMAND FILE, DRIVER DIRECTORY LOAD.   *
008000* 2003-02-18 RJH   40217  ADDED RISK PREDICTION HEURISTIC AND    *
008100*                         CUSTODY-EVENT COMMAND HANDLING.        *
008200* 2003-02-18 RJH   40217  RAISED MAX-ALERTS 2000 TO 4000.        *
008300* 2004-05-06 RJH   40590  DOCUMENTED STOP-COUNT 0-5 RANGE, ADDED *
008400*                         UPSI-0 DETAIL-SUPPRESS SWITCH FOR THE  *
008500*                         DISPATCH OFFICE ABBREVIATED RUN.       *
008600* 2011-03-15 DMS   51190  CORRECTED CCTV GUARD ALERT WORDING --  *
008700*                         GUARD DESK REPORTED THE PRINTED ALERT  *
008800*                         SAID "CUSTODY VERIFIED" BUT THE SOP    *
008900*                         MANUAL SAYS "DIGITAL CUSTODY VERIFIED" *
009000*                         -- SHIFT SUPERVISOR WAS QUOTING THE    *
009100*                         ALERT TEXT BACK TO DRIVERS OVER RADIO  *
009200*                         AND THE WORDING MISMATCH WAS CAUSING   *
009300*                         CONFUSION AT THE GATE.  TEXT NOW      *
009400*                         MATCHES SOP-089 SECTION 4 WORD FOR    *
009500*                         WORD.                                 *
009600* 2013-09-27 DMS   54402  RISK COMMAND NOW PRINTS THE TWO        *
009700*                         CONTRIBUTING-FACTOR FIELDS ALONGSIDE   *
009800*                         THE SCORE AND MESSAGE -- DISPATCH HAD  *
009900*                         BEEN ASKING SINCE THE FEATURE WENT IN  *
010000*                         WHY A "HIGH" SCORE GAVE NO REASON ON   *
010100*                         THE SYSOUT LISTING.  ALSO FIXED A CASE *
010200*                         WHERE A NIGHT-WINDOW TRUCK PASSING     *
010300*                         THROUGH THE EASTERN CORRIDOR HAD ITS   *
010400*                         NIGHT FACTOR OVERWRITTEN BY THE        *
010500*                         HOTSPOT FACTOR -- BOTH NOW HOLD, ONE   *
010600*                         IN EACH OF THE TWO FACTOR FIELDS.      *
010700* 2015-06-02 PKV   58814  OVERSTAY AND UNAUTHORIZED-STOP ALERT   *
010800*                         TEXT WAS PRINTING STOP DURATION AS A   *
010900*                         RUN OF DIGITS WITH NO DECIMAL POINT -- *
011000*                         V-PICTURE FIELD WAS BEING STRUNG       *
011100*                         DIRECTLY INSTEAD OF THROUGH A NUMERIC- *
011200*                         EDITED FIELD.  ROUTED BOTH MESSAGES    *
011300*                         THROUGH EDITED INTERMEDIATE FIELDS;    *
011400*                         UNAUTHORIZED-STOP MESSAGE NOW ROUNDS   *
011500*                         TO WHOLE MINUTES PER SOP-089, OVERSTAY *
011600*                         MESSAGE KEEPS ITS ONE DECIMAL PLACE.   *
011700* 2015-11-19 PKV   61205  WHY-FLAGGED WEIGHT ON THE WEIGHT-GUARD *
011800*                         ALERT WAS TRUNCATING THE TENTHS DIGIT  *
011900*                         INSTEAD OF ROUNDING -- A LOAD AT 890.6 *
012000*                         KG WAS REPORTED AS 890, NOT 891, WHICH *
012100*                         DID NOT MATCH THE SCALE TICKET WHEN    *
012200*                         SECURITY CROSS-CHECKED A FLAGGED LOAD  *
012300*                         AGAINST THE GATE SCALE.  CHANGED BOTH  *
012400*                         MOVES TO COMPUTE ... ROUNDED, SAME AS  *
012500*                         THE DROP-PERCENT FIELD ALONGSIDE THEM. *
012600******************************************************************
012700 EJECT
012800******************************
012900 ENVIRONMENT DIVISION.
013000******************************
013100 CONFIGURATION SECTION.
013200 SPECIAL-NAMES.
013300     C01 IS TOP-OF-FORM
013400     UPSI-0 ON  STATUS IS RBT-DETAIL-SUPPRESS-SW
013500            OFF STATUS IS RBT-DETAIL-PRINT-SW
013600     CLASS RBT-CMD-CODE-CLASS IS
013700           "ABCDEFGHIJKLMNOPQRSTUVWXYZ ".
013800*
013900 INPUT-OUTPUT SECTION.
014000 FILE-CONTROL.
014100     SELECT TRIP-MASTER    ASSIGN TO TRPMSTR
014200            FILE STATUS IS WS-TRPMSTR-STATUS.
014300     SELECT TELEMETRY-IN   ASSIGN TO TELEIN
014400            FILE STATUS IS WS-TELEIN-STATUS.
014500     SELECT DRIVER-FILE    ASSIGN TO DRVFILE
014600            FILE STATUS IS WS-DRVFILE-STATUS.
014700*    OPTIONAL -- A NIGHT WITH NO DISPATCH COMMANDS TO PROCESS IS
014800*    A NORMAL RUN, NOT AN ERROR CONDITION.
014900     SELECT OPTIONAL COMMAND-FILE ASSIGN TO CMDFILE
015000            FILE STATUS IS WS-CMDFILE-STATUS.
015100     SELECT TELEMETRY-HIST ASSIGN TO TELEHIST
015200            FILE STATUS IS WS-TELEHIST-STATUS.
015300*    NO BRANCH HERE -- THIS SECTION RUNS STRAIGHT THROUGH IN
015400*    RECORD-LAYOUT ORDER, ONE FIELD AT A TIME.
015500     SELECT ALERT-FILE     ASSIGN TO ALERTOUT
015600            FILE STATUS IS WS-ALERTOUT-STATUS.
015700     SELECT CUSTODY-LOG    ASSIGN TO CUSTLOG
015800            FILE STATUS IS WS-CUSTLOG-STATUS.
015900     SELECT SUMMARY-REPORT ASSIGN TO SUMRPT
016000            FILE STATUS IS WS-SUMRPT-STATUS.
016100 EJECT
016200***************
016300 DATA DIVISION.
016400***************
016500 FILE SECTION.
016600**************
016700*
016800*    DAILY TRIP SHEET EXTRACT FROM THE DISPATCH TERMINAL -- ONE
016900*    RECORD PER ACTIVE HAUL, TRUCK PLUS ORIGIN/DESTINATION PLUS
017000*    UP TO FIVE AUTHORIZED STOPS.  LOADED WHOLE INTO TRIP-TABLE-
017100*    AREA AT 210 BEFORE TELEMETRY STARTS; NOT RE-READ AFTER THAT.
017200 FD  TRIP-MASTER
017300     LABEL RECORDS ARE STANDARD
017400     RECORDING MODE IS F.
017500     COPY RBTTRPMS REPLACING RBT-TRIP-RECORD BY TRPMSTR-RECORD.
017600 EJECT
017700*
017800*    THE GPS/TELEMATICS FEED OFF THE TRUCK UNITS -- ONE RECORD
017900*    PER POSITION TICK PER TRUCK, ARRIVING IN WHATEVER ORDER THE
018000*    VENDOR'S UPLINK HAPPENS TO DELIVER THEM, WHICH IN PRACTICE
018100*    IS CLOSE TO CHRONOLOGICAL PER TRUCK BUT IS NOT GUARANTEED TO
018200*    BE.
018300 FD  TELEMETRY-IN
018400     LABEL RECORDS ARE STANDARD
018500     RECORDING MODE IS F.
018600     COPY RBTTELEM REPLACING RBT-TELEM-RECORD BY TELEIN-RECORD.
018700 EJECT
018800*
018900*    DRIVER-TO-TRUCK ASSIGNMENT DIRECTORY MAINTAINED BY THE
019000*    SAFETY OFFICE -- NAME, PHONE, EMPLOYER, LICENCE CLASS.
019100*    SMALL ENOUGH TO LOAD COMPLETE AT 220 AND CONSULTED ONLY FOR
019200*    REPORT FORMATTING, NEVER BY THE DETECTION RULES THEMSELVES.
019300 FD  DRIVER-FILE
019400     LABEL RECORDS ARE STANDARD
019500     RECORDING MODE IS F.
019600     COPY RBTDRIVR REPLACING RBT-DRIVER-RECORD BY DRVFILE-RECORD.
019700 EJECT
019800*
019900*    OPTIONAL DECK OF DISPATCHER/GUARD-DESK INSTRUCTIONS --
020000*    EDGEON, EDGESYNC, RESOLVE, UNRESLV, CUSTODY, RISK.  DUMMY ON
020100*    MOST NIGHTS; SEE 230 FOR HOW AN ABSENT DECK IS TOLD APART
020200*    FROM A REAL I/O FAILURE.
020300 FD  COMMAND-FILE
020400     LABEL RECORDS ARE STANDARD
020500     RECORDING MODE IS F.
020600     COPY RBTCMND REPLACING RBT-COMMAND-RECORD BY CMDFILE-RECORD.
020700 EJECT
020800*
020900*    OUTPUT COPY OF EVERY ACCEPTED TELEMETRY RECORD THIS RUN,
021000*    ALERT OR NO ALERT -- THE POSITIONAL HISTORY INVESTIGATORS
021100*    PULL TO RECONSTRUCT A ROUTE AFTER A CONFIRMED THEFT.  SAME
021200*    RECORD LAYOUT AS TELEMETRY-IN, DIFFERENT DD.
021300 FD  TELEMETRY-HIST
021400     LABEL RECORDS ARE STANDARD
021500     RECORDING MODE IS F.
021600     COPY RBTTELEM REPLACING RBT-TELEM-RECORD BY TELEHIST-RECORD.
021700 EJECT
021800*
021900*    OUTPUT ALERT REGISTER -- ONE RECORD PER DETECTION OR ACTION
022000*    ALERT RAISED TONIGHT.  ALSO HELD IN ALERT-TABLE-AREA FOR THE
022100*    RESOLVE/UNRESLV COMMANDS TO UPDATE BEFORE THE REGISTER FILE
022200*    ITSELF IS EVER REREAD BY ANYTHING DOWNSTREAM.
022300 FD  ALERT-FILE
022400     LABEL RECORDS ARE STANDARD
022500     RECORDING MODE IS F.
022600     COPY RBTALERT REPLACING RBT-ALERT-RECORD BY ALERTOUT-RECORD.
022700 EJECT
022800*
022900*    OUTPUT CHAIN-OF-CUSTODY LOG -- ONE RECORD PER CUSTODY
023000*    COMMAND, WHETHER OR NOT IT COULD BE MATCHED TO AN ACTIVE
023100*    TRIP.  THIS IS THE GUARD STATION'S OWN AUDIT TRAIL,
023200*    INDEPENDENT OF THE ALERT REGISTER.
023300 FD  CUSTODY-LOG
023400     LABEL RECORDS ARE STANDARD
023500     RECORDING MODE IS F.
023600     COPY RBTCUSTD REPLACING RBT-CUSTODY-RECORD BY CUSTLOG-RECORD.
023700 EJECT
023800*
023900*    PRINTED FLEET / RUN SUMMARY -- HEADING, ONE CONTROL-BREAK
024000*    DETAIL LINE PER TRUCK, BREAK TOTALS, FINAL TOTALS, AND A
024100*    DATA-SOURCE STATUS FOOTER.  PLAIN 132-COLUMN SYSOUT, NO
024200*    REPORT-WRITER, MATCHING THE SHOP'S HOUSE STYLE.
024300 FD  SUMMARY-REPORT
024400     LABEL RECORDS ARE OMITTED
024500     RECORDING MODE IS F.
024600 01  SUMRPT-RECORD               PIC X(132).
024700 EJECT
024800 WORKING-STORAGE SECTION.
024900*************************
025000 01  FILLER PIC X(32) VALUE 'RBTPILMN WORKING STORAGE BEGINS'.
025020*    HWORD AND BINARY1 ARE THE TWO STANDALONE 77-LEVEL SCRATCH
025040*    ITEMS EVERY NEW FILEPASS INHERITS FROM THE SHOP SKELETON.
025060*    NOT REFERENCED BY ANY RULE IN THIS PROGRAM -- CARRIED
025080*    FORWARD ONLY BECAUSE THE SKELETON DECLARES THEM.
025100 77  HWORD                   COMP PIC S9(4) VALUE +7.
025120 77  BINARY1                 COMP PIC S9(4) VALUE +1.
025140**********************************************************************
025200*    TABLE SIZE LIMITS                                              *
025300**********************************************************************
025400 COPY RBTLIMS.
025500 EJECT
025600**********************************************************************
025700*    READ-ONLY CONSTANTS AND SWITCHES                               *
025800**********************************************************************
025900 01  READ-ONLY-WORK-AREA.
026700     05  WS-ALERT-ID-PFX         PIC X(3) VALUE 'ALT'.
026800*    DEFAULTS APPLIED BY 330/331 WHEN A TRIP SHEET OR STOP
026900*    ENTRY LEAVES THE CORRESPONDING FIELD UNSUPPLIED.
027000     05  WS-DEFAULT-TOLERANCE    PIC 9(5)V9 VALUE 10.0.
027100     05  WS-DEFAULT-STOP-RADIUS  PIC 9(5)V9 VALUE 100.0.
027200*    WEIGHT-GUARD AND STOP-ANALYZER THRESHOLD CONSTANTS -- SEE
027300*    430/440 FOR WHERE EACH ONE IS APPLIED.
027400     05  WS-SAFE-ZONE-METRES     PIC 9(5)V9 VALUE 500.0.
027500     05  WS-MOVING-SPEED-KMH     PIC 9(3)V9 VALUE 5.0.
027600     05  WS-STOP-GRACE-MINUTES   PIC 9(3)V9 VALUE 5.0.
027700*    RISK-PREDICTION HEURISTIC CONSTANTS -- BASE SCORE, THE TWO
027800*    CONTRIBUTING-FACTOR ADD-ONS, THE SCORE CEILING, AND THE
027900*    FALLBACK SCORE WHEN A TRUCK HAS NO TELEMETRY ON FILE YET.
028000     05  WS-RISK-BASE-SCORE      PIC 9V99 VALUE 0.20.
028100     05  WS-RISK-NIGHT-ADD       PIC 9V99 VALUE 0.40.
028200     05  WS-RISK-HOTSPOT-ADD     PIC 9V99 VALUE 0.30.
028300     05  WS-RISK-CAP-SCORE       PIC 9V99 VALUE 0.95.
028400     05  WS-RISK-NO-TELEM-SCORE  PIC 9V99 VALUE 0.10.
028500*    THE TWO EASTERN CORRIDOR HOTSPOT GEOFENCE CENTRE POINTS
028600*    AND THE WINDOW (IN DEGREES) 753 CHECKS A TRUCK'S POSITION
028700*    AGAINST.
028800     05  WS-HOTSPOT-1-LAT        PIC S9(3)V9(6) VALUE 22.346000.
028900     05  WS-HOTSPOT-1-LNG        PIC S9(4)V9(6) VALUE 87.232000.
029000     05  WS-HOTSPOT-2-LAT        PIC S9(3)V9(6) VALUE 22.432700.
029100     05  WS-HOTSPOT-2-LNG        PIC S9(4)V9(6) VALUE 87.867200.
029200     05  WS-HOTSPOT-WINDOW       PIC 9V99 VALUE 0.15.
029300     05  FILLER                  PIC X(10).
029400*
029500*    FILE STATUS FIELDS FOR ALL EIGHT FILES, WITH 88-LEVELS FOR
029600*    THE OK / EOF / NOT-PRESENT CONDITIONS EACH ONE CAN TAKE.
029700*    CMDFILE-NOT-PRESENT (STATUS 35) IS THE ONE THAT MATTERS
029800*    MOST -- IT IS HOW 230 TELLS A GENUINELY MISSING OPTIONAL
029900*    COMMAND DECK APART FROM A REAL DASD ERROR.
030000     05  WS-TRPMSTR-STATUS       PIC X(2) VALUE SPACES.
030100         88  TRPMSTR-OK          VALUE '00'.
030200         88  TRPMSTR-EOF         VALUE '10'.
030300     05  WS-TELEIN-STATUS        PIC X(2) VALUE SPACES.
030400         88  TELEIN-OK           VALUE '00'.
030500         88  TELEIN-EOF          VALUE '10'.
030600     05  WS-DRVFILE-STATUS       PIC X(2) VALUE SPACES.
030700         88  DRVFILE-OK          VALUE '00'.
030800         88  DRVFILE-EOF         VALUE '10'.
030900*    88-LEVELS BELOW TRANSLATE THE RAW TWO-DIGIT FILE STATUS
031000*    CODE INTO NAMED CONDITIONS THE PROCEDURE DIVISION TESTS.
031100     05  WS-CMDFILE-STATUS       PIC X(2) VALUE SPACES.
031200         88  CMDFILE-OK          VALUE '00'.
031300         88  CMDFILE-EOF         VALUE '10'.
031400         88  CMDFILE-NOT-PRESENT VALUE '35'.
031500     05  WS-TELEHIST-STATUS      PIC X(2) VALUE SPACES.
031900         88  TELEHIST-OK         VALUE '00'.
032000     05  WS-ALERTOUT-STATUS      PIC X(2) VALUE SPACES.
032100         88  ALERTOUT-OK         VALUE '00'.
032200     05  WS-CUSTLOG-STATUS       PIC X(2) VALUE SPACES.
032300         88  CUSTLOG-OK          VALUE '00'.
032400     05  WS-SUMRPT-STATUS        PIC X(2) VALUE SPACES.
032500         88  SUMRPT-OK           VALUE '00'.
032600*
032700     05  TELEIN-EOF-SW           PIC X(1) VALUE 'N'.
032800         88  TELEIN-AT-END       VALUE 'Y'.
032900     05  CMDFILE-PRESENT-SW      PIC X(1) VALUE 'N'.
033000         88  CMDFILE-IS-PRESENT  VALUE 'Y'.
033100     05  TRIP-FOUND-SW           PIC X(1) VALUE 'N'.
033200         88  TRIP-FOUND          VALUE 'Y'.
033300     05  STOP-FOUND-SW           PIC X(1) VALUE 'N'.
033400         88  AUTH-STOP-FOUND     VALUE 'Y'.
033500*    RUN-WIDE ONE-BYTE SWITCHES -- EACH PAIRED WITH AN 88-LEVEL
033600*    CONDITION NAME SO THE PROCEDURE DIVISION NEVER COMPARES
033700*    AGAINST THE RAW 'Y'/'N' LITERAL DIRECTLY.
033800     05  ALERT-FOUND-SW          PIC X(1) VALUE 'N'.
033900         88  ALERT-ROW-FOUND     VALUE 'Y'.
034000     05  DRIVER-FOUND-SW         PIC X(1) VALUE 'N'.
034100         88  DRIVER-ROW-FOUND    VALUE 'Y'.
034200 EJECT
034300**********************************************************************
034400*    RUN CONTROL COUNTERS -- ALL COMP PER SHOP STANDARD              *
034500**********************************************************************
034600 01  WS-RUN-COUNTERS.
034700     05  WS-TELEM-READ-CNT       PIC S9(7) COMP VALUE ZERO.
034800     05  WS-TELEM-SKIPPED-CNT    PIC S9(7) COMP VALUE ZERO.
034900     05  WS-TELEM-BUFFERED-CNT   PIC S9(7) COMP VALUE ZERO.
035000     05  WS-ALERTS-WRITTEN-CNT   PIC S9(7) COMP VALUE ZERO.
035100*    LAYOUT CONTINUES -- EACH ITEM BELOW CORRESPONDS TO ONE
035200*    FIELD ON THE SOURCE RECORD, IN THE SAME ORDER IT APPEARS
035300*    THERE.
035400     05  WS-ALERTS-RESOLVED-CNT  PIC S9(7) COMP VALUE ZERO.
035500     05  WS-ALERT-SEQ-NUM        PIC 9(9)  COMP VALUE ZERO.
035600     05  WS-TRIP-IDX-SAVE        PIC S9(4) COMP VALUE ZERO.
035700     05  WS-EB-SUB               PIC S9(4) COMP VALUE ZERO.
035800     05  WS-PRINT-LINE-CNT       PIC S9(4) COMP VALUE ZERO.
035900     05  FILLER                  PIC X(10).
036000 EJECT
036100**********************************************************************
036200*    ALERT-ID BUILD AREA                                             *
036300**********************************************************************
036400 01  WS-ALERT-ID-FIELDS.
036500     05  WS-ALERT-ID-PREFIX      PIC X(3).
036600     05  WS-ALERT-ID-SEQ         PIC 9(9).
036700 01  WS-ALERT-ID-DISPLAY REDEFINES WS-ALERT-ID-FIELDS
036800                                 PIC X(12).
036900 EJECT
037000**********************************************************************
037100*    DRIVER LOOKUP WORK AREA -- CALLER LOADS WS-LOOKUP-TRUCK-ID      *
037200*    (ALSO REUSED BY 216-FIND-TRIP-FOR-LOOKUP AS THE SEARCH KEY)     *
037300**********************************************************************
037400 01  WS-LOOKUP-AREA.
037500     05  WS-LOOKUP-TRUCK-ID      PIC X(15).
037600     05  WS-LOOKUP-DRIVER-NAME   PIC X(30).
037700     05  WS-LOOKUP-PHONE         PIC X(20).
037800     05  WS-LOOKUP-COMPANY       PIC X(30).
037900     05  FILLER                  PIC X(5).
038000 EJECT
038100**********************************************************************
038200*    ALERT-BUILD WORK AREA -- CALLER LOADS THESE FIELDS BEFORE       *
038300*    PERFORMING 650-STORE-ALERT, WHICH FANS THEM OUT TO THE ALERT    *
038400*    TABLE ROW AND THE ALERT-FILE OUTPUT RECORD.                     *
038500**********************************************************************
038600 01  WS-ALERT-BUILD-AREA.
038700     05  WS-ALERT-BLD-TRIP-ID        PIC X(20).
038800     05  WS-ALERT-BLD-TRUCK-ID       PIC X(15).
038900     05  WS-ALERT-BLD-TIMESTAMP      PIC 9(14).
039000     05  WS-ALERT-BLD-TYPE           PIC X(16).
039100     05  WS-ALERT-BLD-SEVERITY       PIC X(8).
039200*    WORK AREA THE ALERT-WRITING PARAGRAPHS (446, 447, 465, 467,
039300*    760) LOAD BEFORE CALLING 650-STORE-ALERT -- ONE COMMON SHAPE
039400*    FOR EVERY KIND OF ALERT THIS PROGRAM CAN RAISE.
039500     05  WS-ALERT-BLD-DESCRIPTION    PIC X(100).
039600     05  WS-ALERT-BLD-LATITUDE       PIC S9(3)V9(6).
039700     05  WS-ALERT-BLD-LONGITUDE      PIC S9(4)V9(6).
039800     05  WS-ALERT-BLD-AGENT-NAME     PIC X(20).
039900     05  WS-ALERT-BLD-WHY-FLAGGED    PIC X(100).
040000     05  WS-ALERT-BLD-SOP-RULE       PIC X(40).
040100     05  WS-ALERT-BLD-ACTION-TAKEN   PIC X(60).
040200     05  FILLER                      PIC X(10).
040300 EJECT
040400**********************************************************************
040500*    CURRENT TELEMETRY WORK RECORD                                   *
040600**********************************************************************
040700 01  WS-CURRENT-TELEM.
040800     05  CT-TRUCK-ID             PIC X(15).
040900     05  CT-TIMESTAMP            PIC 9(14).
041000     05  CT-TIMESTAMP-PARTS REDEFINES CT-TIMESTAMP.
041100         10  CT-TS-YEAR          PIC 9(4).
041200         10  CT-TS-MONTH         PIC 9(2).
041300         10  CT-TS-DAY           PIC 9(2).
041400         10  CT-TS-HOUR          PIC 9(2).
041500         10  CT-TS-MIN           PIC 9(2).
041600*    CT-TIMESTAMP IS REDEFINED INTO ITS YEAR/MONTH/.../SECOND
041700*    PIECES SO 752'S NIGHT-WINDOW TEST CAN READ CT-TS-HOUR
041800*    DIRECTLY WITHOUT UNSTRINGING THE 14-DIGIT FIELD ITSELF.
041900         10  CT-TS-SEC           PIC 9(2).
042000     05  CT-LATITUDE             PIC S9(3)V9(6).
042100     05  CT-LONGITUDE            PIC S9(4)V9(6).
042200     05  CT-WEIGHT-KG            PIC 9(7)V9.
042300*    REMAINING ELEMENTS OF THIS GROUP ARE ORDINARY DATA FIELDS,
042400*    NO REDEFINITION OR SPECIAL EDITING UNTIL NOTED OTHERWISE.
042500     05  CT-SPEED-KMH            PIC 9(3)V9.
042600     05  CT-IGNITION-ON          PIC X(1).
042700     05  CT-STATUS               PIC X(8).
042800     05  FILLER                  PIC X(1).
042900 01  WS-CURRENT-TELEM-DUMP REDEFINES WS-CURRENT-TELEM
043000                                 PIC X(70).
043100 EJECT
043200**********************************************************************
043300*    TRIP MASTER TABLE -- LOADED KEYED BY TRUCK-ID, ONE ACTIVE       *
043400*    TRIP PER TRUCK.  PER-TRUCK STATE CARRIED ON THE SAME ROW.       *
043500**********************************************************************
043600 01  TRIP-TABLE-AREA.
043700     05  TRIP-TABLE-COUNT        PIC S9(4) COMP VALUE ZERO.
043800     05  TRIP-TABLE OCCURS 250 TIMES INDEXED BY TRIP-IDX.
043900*        TRIP-SHEET FIELDS -- LOADED STRAIGHT FROM TRIP-MASTER
044000*        BY 215, NEVER CHANGED AGAIN ONCE THE TRIP IS TABLED.
044100         10  TTB-TRIP-ID             PIC X(20).
044200         10  TTB-TRUCK-ID            PIC X(15).
044300         10  TTB-START-LAT           PIC S9(3)V9(6).
044400         10  TTB-START-LNG           PIC S9(4)V9(6).
044500         10  TTB-DEST-LAT            PIC S9(3)V9(6).
044600         10  TTB-DEST-LNG            PIC S9(4)V9(6).
044700         10  TTB-EXPECTED-WEIGHT-KG  PIC 9(7)V9.
044800         10  TTB-WEIGHT-TOLER-KG     PIC 9(5)V9.
044900         10  TTB-STOP-COUNT          PIC 9(2).
045000*        UP TO FIVE AUTHORIZED-STOP GEOFENCES PER TRIP, IN THE
045100*        ORDER THE TRIP SHEET LISTS THEM -- 442 SEARCHES THIS
045200*        SUB-TABLE IN THAT SAME ORDER AND STOPS ON FIRST MATCH.
045300         10  TTB-AUTH-STOP OCCURS 5 TIMES.
045400             15  TTB-STOP-NAME       PIC X(30).
045500             15  TTB-STOP-LAT        PIC S9(3)V9(6).
045600             15  TTB-STOP-LNG        PIC S9(4)V9(6).
045700             15  TTB-STOP-RADIUS-M   PIC 9(5)V9.
045800             15  TTB-STOP-MAX-MIN    PIC 9(4).
045900*        PER-TRUCK STATE (INTERNAL, CARRIED ON THE TRIP ROW).
046000*        EVERYTHING FROM HERE DOWN IS MAINTAINED BY THE
046100*        TELEMETRY PASS, NOT LOADED FROM TRIP-MASTER.
046200         10  TTB-HAS-LAST-TELEM      PIC X(1).
046300             88  TTB-LAST-TELEM-PRESENT VALUE 'Y'.
046400         10  TTB-LT-TRUCK-ID         PIC X(15).
046500         10  TTB-LT-TIMESTAMP        PIC 9(14).
046600         10  TTB-LT-LATITUDE         PIC S9(3)V9(6).
046700         10  TTB-LT-LONGITUDE        PIC S9(4)V9(6).
046800         10  TTB-LT-WEIGHT-KG        PIC 9(7)V9.
046900         10  TTB-LT-SPEED-KMH        PIC 9(3)V9.
047000*    STOP-IN-PROGRESS STATE -- SET WHEN 440 FIRST DETECTS THE
047100*    TRUCK HAS ENTERED A GEOFENCE, CLEARED WHEN IT LEAVES.
047200         10  TTB-IS-STOPPED          PIC X(1).
047300             88  TTB-STOPPED         VALUE 'Y'.
047400         10  TTB-STOP-START-TIME     PIC 9(14).
047500         10  TTB-SS-PARTS REDEFINES TTB-STOP-START-TIME.
047600             15  TTB-SS-YEAR         PIC 9(4).
047700             15  TTB-SS-MONTH        PIC 9(2).
047800             15  TTB-SS-DAY          PIC 9(2).
047900             15  TTB-SS-HOUR         PIC 9(2).
048000             15  TTB-SS-MIN          PIC 9(2).
048100*    TTB-STOP-START-TIME IS BOTH A RAW 9(14) TIMESTAMP AND A
048200*    BROKEN-OUT REDEFINITION (TTB-SS-YEAR THROUGH TTB-SS-SEC),
048300*    THE SAME PATTERN CT-TIMESTAMP USES ABOVE.
048400             15  TTB-SS-SEC          PIC 9(2).
048500         10  TTB-ALERTED-OVERSTAY    PIC X(1).
048600             88  TTB-OVERSTAY-ALERTED VALUE 'Y'.
048700         10  TTB-EDGE-OFFLINE        PIC X(1).
048800             88  TTB-EDGE-IS-OFFLINE VALUE 'Y'.
048900         10  TTB-EDGE-BUFFER-COUNT   PIC S9(4) COMP VALUE ZERO.
049000*    FIELD LIST CONTINUES BELOW IN THE SAME NUMBERING AND
049100*    NAMING STYLE ESTABLISHED ABOVE.
049200         10  TTB-EDGE-BUFFER OCCURS 50 TIMES.
049300             15  TTB-EB-TIMESTAMP    PIC 9(14).
049400             15  TTB-EB-LATITUDE     PIC S9(3)V9(6).
049500             15  TTB-EB-LONGITUDE    PIC S9(4)V9(6).
049600             15  TTB-EB-WEIGHT-KG    PIC 9(7)V9.
049700             15  TTB-EB-SPEED-KMH    PIC 9(3)V9.
049800             15  TTB-EB-IGNITION-ON  PIC X(1).
049900             15  TTB-EB-STATUS       PIC X(8).
050000*        PER-TRUCK RUN COUNTERS, PRINTED ON THE 920 DETAIL LINE
050100*        AND ROLLED INTO THE 940 RUN TOTALS.
050200         10  TTB-TELEM-READ-CNT      PIC S9(7) COMP VALUE ZERO.
050300         10  TTB-TELEM-BUFFER-CNT    PIC S9(7) COMP VALUE ZERO.
050400         10  TTB-ALERT-CNT-CRIT      PIC S9(5) COMP VALUE ZERO.
050500         10  TTB-ALERT-CNT-HIGH      PIC S9(5) COMP VALUE ZERO.
050600         10  TTB-ALERT-CNT-MED       PIC S9(5) COMP VALUE ZERO.
050700         10  TTB-ALERT-CNT-LOW       PIC S9(5) COMP VALUE ZERO.
050800     05  FILLER                  PIC X(10).
050900 EJECT
051000**********************************************************************
051100*    DRIVER DIRECTORY TABLE -- KEYED BY TRUCK-ID                     *
051200**********************************************************************
051300 01  DRIVER-TABLE-AREA.
051400     05  DRIVER-TABLE-COUNT      PIC S9(4) COMP VALUE ZERO.
051500     05  DRIVER-TABLE OCCURS 250 TIMES INDEXED BY DRIVER-IDX.
051600         10  DVT-TRUCK-ID            PIC X(15).
051700         10  DVT-DRIVER-NAME         PIC X(30).
051800         10  DVT-PHONE               PIC X(20).
051900         10  DVT-COMPANY             PIC X(30).
052000     05  FILLER                  PIC X(10).
052100 EJECT
052200**********************************************************************
052300*    COMMAND TABLE -- COMMAND-FILE LOADED HERE SO EDGEON COMMANDS    *
052400*    CAN BE APPLIED BEFORE THE MAIN TELEMETRY PASS AND ALL OTHER     *
052500*    COMMANDS AFTER IT, WITHOUT RE-OPENING THE INPUT FILE.           *
052600**********************************************************************
052700 01  COMMAND-TABLE-AREA.
052800     05  COMMAND-TABLE-COUNT     PIC S9(4) COMP VALUE ZERO.
052900     05  COMMAND-TABLE OCCURS 500 TIMES INDEXED BY CMD-IDX.
053000         10  CTB-CODE                PIC X(8).
053100*    THE GROUP CONTINUES WITH MORE ELEMENTARY ITEMS, EACH
053200*    SIZED TO THE SHOP'S STANDARD PICTURE FOR ITS DATA TYPE.
053300         10  CTB-TRUCK-ID            PIC X(15).
053400         10  CTB-ALERT-ID            PIC X(12).
053500         10  CTB-STOP-NAME           PIC X(30).
053600         10  CTB-TIMESTAMP           PIC 9(14).
053700         10  CTB-NOTES               PIC X(60).
053800     05  FILLER                  PIC X(10).
053900 EJECT
054000**********************************************************************
054100*    ALERT REGISTER TABLE -- IN MEMORY FOR RESOLVE/UNRESOLVE, KEYED  *
054200*    BY ALERT-ID.  MIRRORS THE ALERT-FILE OUTPUT LAYOUT.             *
054300**********************************************************************
054400 01  ALERT-TABLE-AREA.
054500     05  ALERT-TABLE-COUNT       PIC S9(4) COMP VALUE ZERO.
054600     05  ALERT-TABLE OCCURS 4000 TIMES INDEXED BY ALERT-IDX.
054700         10  ATB-ALERT-ID            PIC X(12).
054800         10  ATB-TRIP-ID             PIC X(20).
054900         10  ATB-TRUCK-ID            PIC X(15).
055000         10  ATB-TIMESTAMP           PIC 9(14).
055100         10  ATB-ALERT-TYPE          PIC X(16).
055200         10  ATB-SEVERITY            PIC X(8).
055300*    ALERT-TABLE-AREA MIRRORS THE ALERT-FILE LAYOUT FIELD FOR
055400*    FIELD, SINCE EVERY ALERT WRITTEN TO THE FILE IS ALSO KEPT
055500*    HERE FOR RESOLVE/UNRESLV LOOKUP LATER IN THE SAME RUN.
055600         10  ATB-DESCRIPTION         PIC X(100).
055700         10  ATB-LATITUDE            PIC S9(3)V9(6).
055800         10  ATB-LONGITUDE           PIC S9(4)V9(6).
055900         10  ATB-AGENT-NAME          PIC X(20).
056000         10  ATB-WHY-FLAGGED         PIC X(100).
056100*    NO REDEFINES OR 88-LEVELS IN THIS STRETCH -- PLAIN DATA
056200*    FIELDS CONTINUING THE GROUP STARTED ABOVE.
056300         10  ATB-SOP-RULE            PIC X(40).
056400         10  ATB-ACTION-TAKEN        PIC X(60).
056500         10  ATB-STATUS              PIC X(8).
056600             88  ATB-STATUS-OPEN     VALUE 'OPEN'.
056700             88  ATB-STATUS-RESOLVED VALUE 'RESOLVED'.
056800     05  FILLER                  PIC X(10).
056900 EJECT
057000**********************************************************************
057100*    DETECTION / ACTION ALERT STAGING AREAS -- AT MOST TWO OF EACH   *
057200*    PER TELEMETRY RECORD (WEIGHT RULE, STOP RULE / SOP RULES 1, 2)  *
057300**********************************************************************
057400 01  WS-DETECTION-ALERTS.
057500     05  DET-ALERT-COUNT         PIC S9(2) COMP VALUE ZERO.
057600*    A TELEMETRY RECORD CAN AT MOST TRIP BOTH THE WEIGHT RULE
057700*    AND THE STOP RULE ON THE SAME PASS THROUGH 450 -- IT CANNOT
057800*    TRIP EITHER RULE TWICE -- SO 2 OCCURRENCES HAS ALWAYS BEEN
057900*    ENOUGH HEADROOM AND HAS NEVER NEEDED RAISING.
058000     05  DET-ALERT OCCURS 2 TIMES.
058100         10  DET-TYPE                PIC X(16).
058200         10  DET-SEVERITY            PIC X(8).
058300         10  DET-DESCRIPTION         PIC X(100).
058400*    ADDITIONAL FIELDS BELOW FOLLOW THE SAME NAMING PATTERN AS
058500*    THOSE ABOVE, WIDTHS SET TO THE SHOP'S STANDARD FOR THIS
058600*    DATA CLASS.
058700         10  DET-AGENT-NAME          PIC X(20).
058800         10  DET-WHY-FLAGGED         PIC X(100).
058900         10  DET-SOP-RULE            PIC X(40).
059000         10  DET-ACTION-TAKEN        PIC X(60).
059100         10  DET-LATITUDE            PIC S9(3)V9(6).
059200         10  DET-LONGITUDE           PIC S9(4)V9(6).
059300*    DET-ALERT AND ACT-ALERT (BELOW) ARE SIZED TO 2 OCCURRENCES
059400*    EACH, NOT BECAUSE A STOP CAN ONLY RAISE TWO ALERTS, BUT
059500*    BECAUSE 460'S ENFORCEMENT PASS RAISES AT MOST ONE DETECTION
059600*    ALERT AND ONE ACTION ALERT PER STOP PER TELEMETRY RECORD.
059700     05  FILLER                  PIC X(10).
059800 01  WS-ACTION-ALERTS.
059900     05  ACT-ALERT-COUNT         PIC S9(2) COMP VALUE ZERO.
060000     05  ACT-ALERT OCCURS 2 TIMES.
060100         10  ACT-TYPE                PIC X(16).
060200         10  ACT-SEVERITY            PIC X(8).
060300*    LAYOUT CONTINUES -- EACH ITEM BELOW CORRESPONDS TO ONE
060400*    FIELD ON THE SOURCE RECORD, IN THE SAME ORDER IT APPEARS
060500*    THERE.
060600         10  ACT-DESCRIPTION         PIC X(100).
060700         10  ACT-AGENT-NAME          PIC X(20).
060800         10  ACT-WHY-FLAGGED         PIC X(100).
060900         10  ACT-SOP-RULE            PIC X(40).
061000         10  ACT-ACTION-TAKEN        PIC X(60).
061100         10  ACT-LATITUDE            PIC S9(3)V9(6).
061200         10  ACT-LONGITUDE           PIC S9(4)V9(6).
061300     05  FILLER                  PIC X(10).
061400 EJECT
061500**********************************************************************
061600*    GEODESIC DISTANCE CALL AREA                                    *
061700**********************************************************************
061800 01  WS-DISTANCE-CALL-AREA.
061900     05  WS-DIST-LAT-1           PIC S9(3)V9(6).
062000     05  WS-DIST-LNG-1           PIC S9(4)V9(6).
062100     05  WS-DIST-LAT-2           PIC S9(3)V9(6).
062200     05  WS-DIST-LNG-2           PIC S9(4)V9(6).
062300     05  WS-DIST-RESULT-M        PIC S9(7)V9.
062400     05  FILLER                  PIC X(10).
062500 EJECT
062600**********************************************************************
062700*    STOP RULE WORK AREA                                            *
062800**********************************************************************
062900 01  WS-STOP-WORK-AREA.
063000     05  WS-STOP-DURATION-SEC    PIC S9(7) COMP VALUE ZERO.
063100     05  WS-STOP-DURATION-MIN    PIC S9(5)V9 COMP-3 VALUE ZERO.
063200*    EDITED PICTURE FOR THE OVERSTAY MESSAGE -- CARRIES THE
063300*    DECIMAL POINT INTO THE STRING SO "12.3" PRINTS AS "12.3",
063400*    NOT "123" (RQ 60318).
063500     05  WS-STOP-DUR-1DEC-ED     PIC ZZZ9.9.
063600*    WHOLE-MINUTE ROUNDING FOR THE UNAUTHORIZED-STOP (HIGH)
063700*    MESSAGE -- SOP-089 WANTS WHOLE MINUTES, NOT TENTHS.
063800     05  WS-STOP-DUR-WHOLE-MIN   PIC S9(5) COMP VALUE ZERO.
063900     05  WS-STOP-DUR-WHOLE-ED    PIC ZZZZ9.
064000     05  WS-STOP-SUB             PIC S9(4) COMP VALUE ZERO.
064100     05  WS-DROP-PERCENT         PIC S9(3) VALUE ZERO.
064200     05  WS-CURR-WEIGHT-WHOLE    PIC 9(7) VALUE ZERO.
064300     05  WS-EXPECT-WEIGHT-WHOLE  PIC 9(7) VALUE ZERO.
064400     05  FILLER                  PIC X(10).
064500 EJECT
064600**********************************************************************
064700*    RISK PREDICTION WORK AREA                                      *
064800**********************************************************************
064900 01  WS-RISK-WORK-AREA.
065000     05  WS-RISK-SCORE           PIC 9V99 VALUE ZERO.
065100     05  WS-RISK-PERCENT         PIC 9(3) VALUE ZERO.
065200     05  WS-RISK-MESSAGE         PIC X(60) VALUE SPACES.
065300     05  WS-RISK-FACTOR-1        PIC X(30) VALUE SPACES.
065400     05  WS-RISK-FACTOR-2        PIC X(30) VALUE SPACES.
065500     05  WS-LAT-DIFF             PIC S9(3)V9(6) VALUE ZERO.
065600     05  WS-LNG-DIFF             PIC S9(4)V9(6) VALUE ZERO.
065700     05  FILLER                  PIC X(10).
065800 EJECT
065900**********************************************************************
066000*    ALERT-BY-TRUCK COUNT WORK AREA (730-COUNT-ALERTS-FOR-TRUCK)     *
066100**********************************************************************
066200 01  WS-ALERT-COUNT-WORK-AREA.
066300     05  WAC-CNT-CRIT            PIC S9(5) COMP VALUE ZERO.
066400     05  WAC-CNT-HIGH            PIC S9(5) COMP VALUE ZERO.
066500     05  WAC-CNT-MED             PIC S9(5) COMP VALUE ZERO.
066600     05  WAC-CNT-LOW             PIC S9(5) COMP VALUE ZERO.
066700     05  WAC-CNT-TOTAL           PIC S9(5) COMP VALUE ZERO.
066800     05  FILLER                  PIC X(10).
066900 EJECT
067000**********************************************************************
067100*    SUMMARY / RUN REPORT PRINT LINES (132 COLUMN)                  *
067200**********************************************************************
067300*    RQ-9622 REWROTE THIS AND THE DETAIL LINE BELOW TO CARRY A
067400*    FULL SEVERITY BREAKOUT PER TRUCK RATHER THAN ONE COMBINED
067500*    ALERT COUNT.  FIELD ORDER ON BOTH LINES HAS TO MATCH --
067600*    THE HEADING LITERALS ARE POSITIONED TO LINE UP OVER THEIR
067700*    CORRESPONDING DETAIL COLUMN.
067800 01  WS-HEADING-LINE-1.
067900     05  FILLER                  PIC X(1)  VALUE SPACES.
068000     05  HDG1-TITLE              PIC X(52) VALUE
068100         'MIDLAND STEEL HAULAGE - ANTI-PILFERAGE FLEET SUMMARY'.
068200     05  FILLER                  PIC X(15) VALUE SPACES.
068300*    REMAINING ELEMENTS OF THIS GROUP ARE ORDINARY DATA FIELDS,
068400*    NO REDEFINITION OR SPECIAL EDITING UNTIL NOTED OTHERWISE.
068500     05  HDG1-RUN-DATE-LIT       PIC X(9)  VALUE 'RUN DATE:'.
068600     05  HDG1-RUN-DATE           PIC X(10) VALUE SPACES.
068700     05  FILLER                  PIC X(45) VALUE SPACES.
068800 01  WS-HEADING-LINE-2.
068900     05  FILLER                  PIC X(1)   VALUE SPACES.
069000     05  HDG2-TRUCK-LIT          PIC X(15)  VALUE 'TRUCK-ID'.
069100     05  HDG2-TRIP-LIT           PIC X(22)  VALUE 'TRIP-ID'.
069200*    HEADING LITERALS ARE ABBREVIATED TO FIT THE COLUMN WIDTHS
069300*    BELOW -- 'TELEMTRY' AND 'CRIT' ARE INTENTIONAL, NOT TYPOS.
069400     05  HDG2-TELE-LIT           PIC X(10)  VALUE 'TELEMTRY'.
069500     05  HDG2-CRIT-LIT           PIC X(6)   VALUE 'CRIT'.
069600     05  HDG2-HIGH-LIT           PIC X(6)   VALUE 'HIGH'.
069700     05  HDG2-MED-LIT            PIC X(6)   VALUE 'MED'.
069800     05  HDG2-LOW-LIT            PIC X(6)   VALUE 'LOW'.
069900     05  HDG2-WGT-LIT            PIC X(12)  VALUE 'LAST WGT-KG'.
070000     05  HDG2-POS-LIT            PIC X(22)  VALUE 'LAST POSITION'.
070100     05  HDG2-RISK-LIT           PIC X(12)  VALUE 'RISK PCT'.
070200     05  FILLER                  PIC X(15)  VALUE SPACES.
070300*    ONE LINE PER TRUCK, PRINTED BY 920.  DTL-WEIGHT AND THE
070400*    LAT/LONG FIELDS ARE NUMERIC-EDITED SO A TRUCK WITH NO
070500*    TELEMETRY YET PRINTS AS ZERO RATHER THAN AS AN UNEDITED
070600*    STRING OF DIGITS.
070700 01  WS-DETAIL-LINE.
070800     05  FILLER                  PIC X(1)  VALUE SPACES.
070900     05  DTL-TRUCK-ID            PIC X(15).
071000     05  FILLER                  PIC X(1)  VALUE SPACES.
071100*    FIELD LIST CONTINUES BELOW IN THE SAME NUMBERING AND
071200*    NAMING STYLE ESTABLISHED ABOVE.
071300     05  DTL-TRIP-ID             PIC X(20).
071400     05  FILLER                  PIC X(1)  VALUE SPACES.
071500     05  DTL-TELE-CNT            PIC ZZZ,ZZ9.
071600     05  FILLER                  PIC X(2)  VALUE SPACES.
071700     05  DTL-CRIT-CNT            PIC ZZ9.
071800     05  FILLER                  PIC X(2)  VALUE SPACES.
071900*    ZZ9 EDIT ON EACH SEVERITY COUNT SUPPRESSES LEADING ZEROES
072000*    SO A TRUCK WITH NO ALERTS OF A GIVEN SEVERITY PRINTS BLANK
072100*    RATHER THAN A DISTRACTING '000' ON THE DETAIL LINE.
072200     05  DTL-HIGH-CNT            PIC ZZ9.
072300     05  FILLER                  PIC X(2)  VALUE SPACES.
072400     05  DTL-MED-CNT             PIC ZZ9.
072500     05  FILLER                  PIC X(2)  VALUE SPACES.
072600     05  DTL-LOW-CNT             PIC ZZ9.
072700     05  FILLER                  PIC X(2)  VALUE SPACES.
072800     05  DTL-WEIGHT              PIC ZZZ,ZZ9.9.
072900*    THE GROUP CONTINUES WITH MORE ELEMENTARY ITEMS, EACH
073000*    SIZED TO THE SHOP'S STANDARD PICTURE FOR ITS DATA TYPE.
073100     05  FILLER                  PIC X(2)  VALUE SPACES.
073200     05  DTL-LATITUDE            PIC -ZZ9.999999.
073300     05  FILLER                  PIC X(1)  VALUE SPACES.
073400     05  DTL-LONGITUDE           PIC -ZZZ9.999999.
073500     05  FILLER                  PIC X(2)  VALUE SPACES.
073600     05  DTL-RISK-PCT            PIC ZZ9.
073700     05  FILLER                  PIC X(1)  VALUE '%'.
073800     05  FILLER                  PIC X(6)  VALUE SPACES.
073900*    PRINTED IMMEDIATELY UNDER EACH TRUCK'S DETAIL LINE BY 930
074000*    -- NOT ACCUMULATED SEPARATELY AND PRINTED AT THE END.
074100 01  WS-BREAK-TOTAL-LINE.
074200     05  FILLER                  PIC X(17) VALUE SPACES.
074300     05  BRK-LIT                 PIC X(30) VALUE
074400         '** ALERTS FOR THIS TRUCK:'.
074500     05  BRK-TOTAL               PIC ZZZ9.
074600     05  FILLER                  PIC X(81) VALUE SPACES.
074700*    REUSED FOR EACH OF THE SEVERAL FINAL-TOTAL LINES 940
074800*    PRINTS -- TOT-LABEL IS RELOADED WITH A DIFFERENT CAPTION
074900*    AND TOT-VALUE WITH A DIFFERENT FIGURE EACH TIME, RATHER
075000*    THAN DECLARING A SEPARATE 01 PER TOTAL LINE.
075100 01  WS-TOTALS-LINE.
075200     05  FILLER                  PIC X(1)  VALUE SPACES.
075300     05  TOT-LABEL               PIC X(38).
075400     05  TOT-VALUE               PIC ZZZ,ZZ9.
075500     05  FILLER                  PIC X(85) VALUE SPACES.
075600*    THE 950 DATA-SOURCE-STATUS FOOTER LINE -- ONE FREE-FORM
075700*    TEXT FIELD, LOADED FRESH FOR EACH LINE OF THE FOOTER.
075800 01  WS-STATUS-LINE.
075900     05  FILLER                  PIC X(1)   VALUE SPACES.
076000     05  STA-TEXT                PIC X(50).
076100     05  FILLER                  PIC X(81)  VALUE SPACES.
076200 EJECT
076300**********************************************************************
076400*    LINKAGE SECTION -- NOT USED, THIS PROGRAM IS TOP-LEVEL          *
076500**********************************************************************
076600 LINKAGE SECTION.
076700 EJECT
076800**********************************************************************
076900*                        PROCEDURE DIVISION                         *
077000**********************************************************************
077100 PROCEDURE DIVISION.
077200*
077300 000-MAINLINE.
077400*
077500*    ONE STRAIGHT-LINE PERFORM SEQUENCE, NO CONDITIONAL BRANCHING
077600*    AT THIS LEVEL -- EVERY STEP BELOW RUNS EVERY NIGHT IN THE
077700*    SAME ORDER: BRING WORKING-STORAGE TO A KNOWN STATE, OPEN THE
077800*    EIGHT FILES, LOAD THE THREE MASTER TABLES (TRIP, DRIVER,
077900*    COMMAND), HONOUR ANY EDGEON COMMANDS THAT HAVE TO PRECEDE
078000*    THE TELEMETRY LOOP, DRIVE TELEMETRY TO END OF FILE, HONOUR
078100*    THE REMAINING COMMANDS (WHICH NEED THE FINISHED ALERT
078200*    REGISTER AND THE TRUCKS' FINAL TELEMETRY POSITIONS TO WORK
078300*    AGAINST), PRINT THE SUMMARY REPORT, AND CLOSE DOWN.  A FATAL
078400*    CONDITION ANYWHERE BELOW THIS LEVEL DOES NOT RETURN HERE --
078500*    IT GOES DIRECTLY TO 999-ABEND, SO THIS MAINLINE NEVER HAS TO
078600*    TEST A RETURN CODE AFTER EACH PERFORM.
078700     PERFORM 100-INITIALIZATION THRU 100-EXIT.
078800     PERFORM 200-OPEN-FILES THRU 200-EXIT.
078900     PERFORM 210-LOAD-TRIP-MASTER THRU 210-EXIT.
079000     PERFORM 220-LOAD-DRIVER-FILE THRU 220-EXIT.
079100     PERFORM 230-LOAD-COMMAND-FILE THRU 230-EXIT.
079200*    STRAIGHT-LINE COPY CONTINUES -- NOTHING CONDITIONAL UNTIL
079300*    A DECISION POINT IS CALLED OUT BELOW.
079400     PERFORM 300-APPLY-PRE-COMMANDS THRU 300-EXIT.
079500     PERFORM 400-MAIN-TELEMETRY-PROCESS THRU 400-EXIT
079600         UNTIL TELEIN-AT-END.
079700     PERFORM 700-APPLY-POST-COMMANDS THRU 700-EXIT.
079800     PERFORM 900-PRODUCE-SUMMARY-REPORT THRU 900-EXIT.
079900     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
080000     GOBACK.
080100 EJECT
080200**********************************************************************
080300*                       100 -- INITIALIZATION                       *
080400**********************************************************************
080500 100-INITIALIZATION.
080600*
080700*    THIS FILEPASS RUNS ONCE A NIGHT OFF A FRESH JCL STEP, BUT
080800*    WORKING-STORAGE IS NOT GUARANTEED TO COME UP BINARY ZERO /
080900*    SPACES ON EVERY COMPILER AND EVERY SHOP'S LINKAGE-EDITOR
081000*    OPTIONS, SO WE DO NOT TRUST IT.  WS-RUN-COUNTERS AND ALL
081100*    FOUR IN-MEMORY TABLES (TRIP, DRIVER, COMMAND, ALERT) ARE
081200*    EXPLICITLY INITIALIZED HERE BEFORE A SINGLE RECORD IS READ.
081300*    THIS MATTERS MOST FOR TRIP-TABLE-AREA AND ALERT-TABLE-AREA,
081400*    SINCE A STALE OCCURS ROW SURVIVING FROM AN EARLIER ABEND-
081500*    AND-RERUN OF THIS SAME JOB STEP COULD OTHERWISE BE MISTAKEN
081600*    FOR A LIVE TRIP OR A LIVE ALERT LATER IN THE RUN.  TELEIN-
081700*    EOF-SW AND CMDFILE-PRESENT-SW ARE RESET THE SAME WAY SO THE
081800*    EOF AND OPTIONAL-FILE LOGIC DOWNSTREAM NEVER INHERITS A
081900*    LEFTOVER SWITCH SETTING.
082000*
082100*    HISTORICAL NOTE: RQ-9114 ADDED THE EDGE-BUFFER INITIALIZE
082200*    WHEN THE OFFLINE-MODE FEATURE WENT IN -- BEFORE THAT DATE
082300*    THIS PARAGRAPH ONLY CLEARED THE TRIP, DRIVER AND ALERT
082400*    TABLES, AND A TRUCK'S EDGE BUFFER FROM A PRIOR ABEND-AND-
082500*    RERUN WAS STILL TURNING UP IN TTB-EDGE-BUFFER ON THE RETRY.
082600     INITIALIZE WS-RUN-COUNTERS.
082700     INITIALIZE TRIP-TABLE-AREA.
082800     INITIALIZE DRIVER-TABLE-AREA.
082900     INITIALIZE COMMAND-TABLE-AREA.
083000*    SEQUENTIAL FIELD MOVES CONTINUE HERE, MIRRORING THE ORDER
083100*    FIELDS APPEAR ON THE SOURCE RECORD.
083200     INITIALIZE ALERT-TABLE-AREA.
083300     MOVE 'N' TO TELEIN-EOF-SW.
083400     MOVE 'N' TO CMDFILE-PRESENT-SW.
083500     ACCEPT HDG1-RUN-DATE FROM DATE.
083600 100-EXIT.
083700     EXIT.
083800 EJECT
083900**********************************************************************
084000*                       200 -- OPEN ALL FILES                       *
084100**********************************************************************
084200 200-OPEN-FILES.
084300*
084400*    ALL EIGHT FILES ARE OPENED TOGETHER, AND A BAD OPEN ON ANY
084500*    ONE OF THEM IS FATAL -- THERE IS NO PARTIAL-RUN MODE FOR
084600*    THIS FILEPASS.  TRIP-MASTER AND TELEMETRY-IN MISSING MEANS
084700*    THERE IS NO FLEET DATA TO CHECK TONIGHT; DRIVER-FILE MISSING
084800*    MEANS THE SUMMARY REPORT CANNOT BE TRUSTED TO SHOW THE RIGHT
084900*    DRIVER; THE THREE OUTPUT FILES (TELEHIST, ALERTOUT, CUSTLOG)
085000*    MISSING MEANS A CATALOG OR SPACE PROBLEM ON DASD THAT
085100*    OPERATIONS NEEDS PAGED FOR BEFORE THIS STEP IS WORTH
085200*    RESTARTING.  COMMAND-FILE IS OPTIONAL AT THE SELECT LEVEL,
085300*    SO ITS OPEN IS ALLOWED TO COME BACK NOT-FOUND ON NIGHTS WHEN
085400*    DISPATCH HAS NO EDGEON / RESOLVE / CUSTODY / RISK DECK TO
085500*    RUN -- SEE 230 FOR HOW THAT IS TOLD APART FROM A GENUINE I/O
085600*    ERROR ON THE DD.
085700     OPEN INPUT  TRIP-MASTER.
085800     IF NOT TRPMSTR-OK
085900        DISPLAY 'RBTPILMN - OPEN ERROR - TRIP-MASTER  '
086000              WS-TRPMSTR-STATUS
086100        GO TO 999-ABEND
086400     END-IF.
086500     OPEN INPUT  TELEMETRY-IN.
086600     IF NOT TELEIN-OK
086700        DISPLAY 'RBTPILMN - OPEN ERROR - TELEMETRY-IN  '
086800              WS-TELEIN-STATUS
086900        GO TO 999-ABEND
087000     END-IF.
087100*    DRIVER-FILE OPENS AFTER TELEMETRY-IN, NOT BEFORE -- THE
087200*    SHOP'S OWN OPEN ORDER FOLLOWS THE ORDER THE FILES APPEAR
087300*    IN THE SELECT CLAUSES ABOVE, NOT ANY PROCESSING SEQUENCE.
087400     OPEN INPUT  DRIVER-FILE.
087500     IF NOT DRVFILE-OK
087600        DISPLAY 'RBTPILMN - OPEN ERROR - DRIVER-FILE  '
087700              WS-DRVFILE-STATUS
087800        GO TO 999-ABEND
087900     END-IF.
088000     OPEN INPUT  COMMAND-FILE.
088300     IF CMDFILE-OK
088400        SET CMDFILE-IS-PRESENT TO TRUE
088500     ELSE
088600        IF NOT CMDFILE-NOT-PRESENT
088700           DISPLAY 'RBTPILMN - OPEN ERROR - COMMAND-FILE  '
088800                    WS-CMDFILE-STATUS
088900           GO TO 999-ABEND
089000        END-IF
089100     END-IF.
089200*    OUTPUT FILES OPEN FRESH EVERY RUN -- TELEMETRY-HIST, THE
089300*    ALERT REGISTER, THE CUSTODY LOG AND THE SUMMARY REPORT ARE
089400*    ALL PER-RUN OUTPUTS, NOT ACCUMULATING MASTERS.
089500     OPEN OUTPUT TELEMETRY-HIST.
089600     IF NOT TELEHIST-OK
089700        DISPLAY 'RBTPILMN - OPEN ERROR - TELEMETRY-HIST  '
089800              WS-TELEHIST-STATUS
089900        GO TO 999-ABEND
090200     END-IF.
090300     OPEN OUTPUT ALERT-FILE.
090400     IF NOT ALERTOUT-OK
090500        DISPLAY 'RBTPILMN - OPEN ERROR - ALERT-FILE  '
090600              WS-ALERTOUT-STATUS
090700        GO TO 999-ABEND
090800     END-IF.
090900*    CUSTODY-LOG OPENS LAST OF THE FOUR OUTPUTS, MATCHING THE
091000*    ORDER SOP-110 (CUSTODY VERIFICATION) WAS ADDED TO THIS
091100*    PROGRAM RELATIVE TO THE OTHER THREE.
091200     OPEN OUTPUT CUSTODY-LOG.
091300     IF NOT CUSTLOG-OK
091400        DISPLAY 'RBTPILMN - OPEN ERROR - CUSTODY-LOG  '
091500              WS-CUSTLOG-STATUS
091600        GO TO 999-ABEND
091700     END-IF.
092000     OPEN OUTPUT SUMMARY-REPORT.
092100     IF NOT SUMRPT-OK
092200        DISPLAY 'RBTPILMN - OPEN ERROR - SUMMARY-REPORT  '
092300              WS-SUMRPT-STATUS
092400        GO TO 999-ABEND
092500     END-IF.
092600 200-EXIT.
092700     EXIT.
092800 EJECT
092900**********************************************************************
093000*             210 -- LOAD TRIP MASTER (TRIP REGISTRATION)           *
093100**********************************************************************
093200 210-LOAD-TRIP-MASTER.
093300*
093400*    THE FLEET RUNS A COUPLE HUNDRED ACTIVE TRIPS A NIGHT AT THE
093500*    OUTSIDE, SO TRIP-MASTER IS READ TO END-OF-FILE INTO TRIP-
093600*    TABLE-AREA (RBT-MAX-TRUCKS ROWS) BEFORE ANY TELEMETRY IS
093700*    LOOKED AT, RATHER THAN TREATED AS A KEYED FILE RE-READ ONCE
093800*    PER TELEMETRY RECORD.  THAT TRADE ONLY WORKS BECAUSE THE
093900*    TABLE COMFORTABLY FITS IN REGION; IF THIS FLEET EVER GROWS
094000*    PAST A FEW HUNDRED TRUCKS THIS APPROACH, AND RBT-MAX-TRUCKS
094100*    IN RBTLIMS, WILL NEED TO GROW WITH IT.
094200*
094300*    RQ-9114 ALSO RAISED RBT-MAX-TRUCKS FROM 100 TO 250 THE SAME
094400*    WEEK THE FLEET TOOK ON THE SECOND EASTERN CORRIDOR CONTRACT
094500*    -- SEE RBTLIMS FOR THE CURRENT CEILING.
094600     READ TRIP-MASTER INTO TRPMSTR-RECORD.
094700     IF TRPMSTR-EOF
094800        GO TO 210-EXIT
094900     END-IF.
095000     IF NOT TRPMSTR-OK
095100        DISPLAY 'RBTPILMN - READ ERROR - TRIP-MASTER  '
095500              WS-TRPMSTR-STATUS
095600        GO TO 999-ABEND
095700     END-IF.
095800     PERFORM 215-STORE-TRIP THRU 215-EXIT.
095900     GO TO 210-LOAD-TRIP-MASTER.
096000 210-EXIT.
096100     EXIT.
096200*
096300 215-STORE-TRIP.
096400*
096500*    ONE ROW PER TRUCK, NOT ONE ROW PER TRIP -- A TRUCK ALREADY
096600*    IN THE TABLE WHEN A SECOND TRIP-MASTER RECORD FOR IT TURNS
096700*    UP (DISPATCH RE-ISSUING A CORRECTED TRIP SHEET MID-AFTERNOON
096800*    AFTER A LOAD CHANGE) HAS ITS ROW OVERWRITTEN IN PLACE, AND
096900*    EVERY RUNTIME FIELD ON THAT ROW (STOP-IN-PROGRESS FLAG, STOP
097000*    START TIME, OVERSTAY-ALERTED FLAG, EDGE-OFFLINE FLAG, EDGE
097100*    BUFFER, READ/ALERT COUNTERS) IS RESET TO ITS STARTING STATE.
097200*    THE ALTERNATIVE -- APPENDING A SECOND ROW FOR THE SAME TRUCK
097300*    -- WOULD LEAVE TWO COMPETING TRIP CONTEXTS FOR ONE TRUCK'S
097400*    TELEMETRY STREAM, WHICH THE SEARCH PARAGRAPHS (216/217) HAVE
097500*    NO WAY TO DISAMBIGUATE, SO OVERWRITE-IN-PLACE IS THE ONLY
097600*    SOUND CHOICE HERE.
097700*    A LATER RECORD FOR A TRUCK ALREADY ON FILE REPLACES THE EARLIER
097800*    ONE -- ONE ACTIVE TRIP PER TRUCK.
097900     PERFORM 216-FIND-TRIP-BY-TRUCK THRU 216-EXIT.
098000     IF NOT TRIP-FOUND
098100        IF TRIP-TABLE-COUNT >= RBT-MAX-TRUCKS
098200           DISPLAY 'RBTPILMN - TRIP-TABLE FULL - TRUCK IGNORED  '
098300                    TRP-TRUCK-ID OF TRPMSTR-RECORD
098400           GO TO 215-EXIT
098700        END-IF
098800        ADD 1 TO TRIP-TABLE-COUNT
098900        SET TRIP-IDX TO TRIP-TABLE-COUNT
099000     END-IF.
099100     MOVE TRP-TRIP-ID OF TRPMSTR-RECORD    TO TTB-TRIP-ID
099200           (TRIP-IDX).
099300     MOVE TRP-TRUCK-ID OF TRPMSTR-RECORD   TO TTB-TRUCK-ID
099400           (TRIP-IDX).
099500*    THE TRIP-TABLE ROW IS LOADED FIELD BY FIELD FROM THE INCOMING
099600*    TRIP-MASTER RECORD -- EVERY GEOFENCE, WEIGHT AND STOP FIELD
099700*    THE REST OF THE PROGRAM TESTS AGAINST LIVES IN THIS ROW, NOT
099800*    RE-READ FROM THE FILE.
099900     MOVE TRP-START-LAT OF TRPMSTR-RECORD  TO TTB-START-LAT
100000           (TRIP-IDX).
100100     MOVE TRP-START-LNG OF TRPMSTR-RECORD  TO TTB-START-LNG
100200           (TRIP-IDX).
100300     MOVE TRP-DEST-LAT OF TRPMSTR-RECORD   TO TTB-DEST-LAT
100400           (TRIP-IDX).
100500     MOVE TRP-DEST-LNG OF TRPMSTR-RECORD   TO TTB-DEST-LNG
100800           (TRIP-IDX).
100900     MOVE TRP-EXPECTED-WEIGHT-KG OF TRPMSTR-RECORD
101000                                    TO TTB-EXPECTED-WEIGHT-KG
101100                                          (TRIP-IDX).
101200     MOVE TRP-STOP-COUNT OF TRPMSTR-RECORD TO TTB-STOP-COUNT
101300           (TRIP-IDX).
101400     MOVE TRP-AUTH-STOP OF TRPMSTR-RECORD  TO TTB-AUTH-STOP
101500           (TRIP-IDX).
101600     PERFORM 330-DEFAULT-TRIP-FIELDS THRU 330-EXIT.
101700*    RE-INITIALIZE PER-TRUCK STATE FOR THIS (RE)REGISTERED TRIP.
101800     MOVE 'N' TO TTB-HAS-LAST-TELEM (TRIP-IDX).
101900     MOVE 'N' TO TTB-IS-STOPPED (TRIP-IDX).
102000     MOVE ZERO TO TTB-STOP-START-TIME (TRIP-IDX).
102100     MOVE 'N' TO TTB-ALERTED-OVERSTAY (TRIP-IDX).
102200     MOVE 'N' TO TTB-EDGE-OFFLINE (TRIP-IDX).
102300     MOVE ZERO TO TTB-EDGE-BUFFER-COUNT (TRIP-IDX).
102400*    SEQUENTIAL FIELD MOVES CONTINUE HERE, MIRRORING THE ORDER
102500*    FIELDS APPEAR ON THE SOURCE RECORD.
102600     MOVE ZERO TO TTB-TELEM-READ-CNT (TRIP-IDX).
102700     MOVE ZERO TO TTB-TELEM-BUFFER-CNT (TRIP-IDX).
102800     MOVE ZERO TO TTB-ALERT-CNT-CRIT (TRIP-IDX).
102900     MOVE ZERO TO TTB-ALERT-CNT-HIGH (TRIP-IDX).
103000     MOVE ZERO TO TTB-ALERT-CNT-MED (TRIP-IDX).
103100     MOVE ZERO TO TTB-ALERT-CNT-LOW (TRIP-IDX).
103200 215-EXIT.
103300     EXIT.
103400*
103500 216-FIND-TRIP-BY-TRUCK.
103600*
103700*    STRAIGHT LINEAR SEARCH OF TRIP-TABLE-AREA KEYED ON TRUCK-ID.
103800*    THIS IS A TABLE SEARCH, NOT A FILE READ, BECAUSE 210 HAS
103900*    ALREADY BROUGHT THE WHOLE TRIP MASTER INTO STORAGE -- THERE
104000*    IS NO VSAM KEY TO EXPLOIT HERE EVEN IF ONE EXISTED ON THE
104100*    SEQUENTIAL TRIP-MASTER FILE.
104200     SET TRIP-FOUND-SW TO 'N'.
104300     SET TRIP-IDX TO 1.
104400     PERFORM 217-COMPARE-TRIP-ROW THRU 217-EXIT
104500         VARYING TRIP-IDX FROM 1 BY 1
104600         UNTIL TRIP-IDX > TRIP-TABLE-COUNT
104700            OR TRIP-FOUND.
104800 216-EXIT.
104900     EXIT.
105000*
105100 217-COMPARE-TRIP-ROW.
105200*
105300*    SMALL COMPARE-AND-SET HELPER CALLED FROM INSIDE THE SEARCHES
105400*    IN 216 -- KEPT AS ITS OWN PARAGRAPH, RATHER THAN INLINED,
105500*    PURELY SO THE PERFORM VARYING LOOPS IN 216 READ AS A SEARCH
105600*    OVER ROWS WITHOUT THE COMPARISON LOGIC CLUTTERING THE LOOP
105700*    CONTROL.
105800     IF TTB-TRUCK-ID (TRIP-IDX) = TRP-TRUCK-ID OF TRPMSTR-RECORD
105900        SET TRIP-FOUND TO TRUE
106000     END-IF.
106100 217-EXIT.
106200     EXIT.
106300*
106400 330-DEFAULT-TRIP-FIELDS.
106500*
106600*    TRIP SHEETS KEYED OFF THE DISPATCH TERMINAL SOMETIMES COME
106700*    THROUGH WITH WEIGHT-TOLERANCE-KG LEFT AT ZERO WHEN THE
106800*    DISPATCHER DOES NOT KNOW THE LOAD'S EXACT TARE WEIGHT YET.
106900*    A ZERO TOLERANCE WOULD FLAG ORDINARY LOAD SETTLING AND
107000*    DRIVER FUEL BURN AS A WEIGHT-MISMATCH THEFT ON THE VERY
107100*    FIRST TELEMETRY RECORD, SO AN UNSUPPLIED TOLERANCE DEFAULTS
107200*    TO THE SHOP-STANDARD 10.0 KG RATHER THAN BEING TAKEN AT FACE
107300*    VALUE.
107400*    DEFAULT WEIGHT-TOLERANCE-KG 10.0 AND STOP-RADIUS-M 100.0 WHEN
107500*    THE INCOMING RECORD LEFT THEM ZERO (UNSUPPLIED).
107600     IF TRP-WEIGHT-TOLERANCE-KG OF TRPMSTR-RECORD = ZERO
107700        MOVE WS-DEFAULT-TOLERANCE TO TTB-WEIGHT-TOLER-KG
107800              (TRIP-IDX)
107900     ELSE
108000        MOVE TRP-WEIGHT-TOLERANCE-KG OF TRPMSTR-RECORD
108100                                     TO TTB-WEIGHT-TOLER-KG
108400                                           (TRIP-IDX)
108500     END-IF.
108600     PERFORM 331-DEFAULT-STOP-RADIUS THRU 331-EXIT
108700         VARYING WS-STOP-SUB FROM 1 BY 1
108800         UNTIL WS-STOP-SUB > 5.
108900 330-EXIT.
109000     EXIT.
109100*
109200 331-DEFAULT-STOP-RADIUS.
109300*
109400*    SAME REASONING AS 330, APPLIED PER AUTHORIZED STOP -- AN
109500*    UNSUPPLIED STOP-RADIUS-M DEFAULTS TO 100.0 M SO A STOP
109600*    RECORD MISSING ITS RADIUS DOES NOT BECOME AN AUTOMATIC
109700*    GEOFENCE MISS.
109800     IF TTB-STOP-RADIUS-M (TRIP-IDX, WS-STOP-SUB) = ZERO
109900        MOVE WS-DEFAULT-STOP-RADIUS
110000                          TO TTB-STOP-RADIUS-M (TRIP-IDX,
110100                                WS-STOP-SUB)
110200     END-IF.
110300 331-EXIT.
110400     EXIT.
110500 EJECT
110600**********************************************************************
110700*          220 -- LOAD DRIVER FILE (DRIVER DIRECTORY LOAD)          *
110800**********************************************************************
110900 220-LOAD-DRIVER-FILE.
111000*
111100*    DRIVER-FILE IS SMALL (ONE ROW PER TRUCK IN THE FLEET) AND IS
111200*    CONSULTED ONCE PER TRUCK PER REPORT LINE, NOT ONCE PER
111300*    TELEMETRY RECORD, SO IT LOADS INTO DRIVER-TABLE-AREA THE
111400*    SAME WAY TRIP-MASTER LOADS INTO TRIP-TABLE-AREA RATHER THAN
111500*    BEING REOPENED AND SEARCHED FRESH FOR EVERY LOOKUP.
111600*
111700*    DRIVER-FILE HAS NEVER NEEDED A SIZE INCREASE ALONGSIDE TRIP-
111800*    MASTER'S -- ONE DRIVER RECORD PER TRUCK, NEVER MORE, SO IT
111900*    TRACKS RBT-MAX-TRUCKS WITHOUT ITS OWN SEPARATE LIMIT
112000*    CONSTANT.
112100     READ DRIVER-FILE INTO DRVFILE-RECORD.
112200     IF DRVFILE-EOF
112300        GO TO 220-EXIT
112400     END-IF.
112500     IF NOT DRVFILE-OK
112600        DISPLAY 'RBTPILMN - READ ERROR - DRIVER-FILE  '
112700              WS-DRVFILE-STATUS
112800        GO TO 999-ABEND
112900     END-IF.
113000*    DRIVER-FILE HAS NO DUPLICATE-DRIVER PROBLEM THE WAY
113100*    TRIP-MASTER DOES FOR TRUCKS -- EVERY ROW IS APPENDED, NOT
113200*    SEARCHED FOR AND OVERWRITTEN, SINCE A DRIVER CAN LEGITIMATELY
113300*    APPEAR MORE THAN ONCE ACROSS SHIFTS.
113400     PERFORM 222-STORE-DRIVER THRU 222-EXIT.
113500     GO TO 220-LOAD-DRIVER-FILE.
113600 220-EXIT.
113700     EXIT.
113800*
113900 222-STORE-DRIVER.
114000*
114100*    UPSERT BY TRUCK-ID, SAME PATTERN AS 215 FOR TRIPS -- A
114200*    DRIVER REASSIGNMENT (NEW DRIVER BID ONTO A TRUCK) REPLACES
114300*    THE EXISTING ROW INSTEAD OF APPENDING A SECOND, NOW-STALE
114400*    ONE.
114500     PERFORM 223-FIND-DRIVER-INDEX THRU 223-EXIT.
114600     IF NOT DRIVER-ROW-FOUND
114700        IF DRIVER-TABLE-COUNT >= RBT-MAX-TRUCKS
114800           DISPLAY 'RBTPILMN - DRIVER-TABLE FULL - IGNORED  '
115100                    DRV-TRUCK-ID OF DRVFILE-RECORD
115200           GO TO 222-EXIT
115300        END-IF
115400        ADD 1 TO DRIVER-TABLE-COUNT
115500        SET DRIVER-IDX TO DRIVER-TABLE-COUNT
115600     END-IF.
115700*    UNLIKE 215'S TRIP-TABLE OVERWRITE-IN-PLACE RULE, A REPEATED
115800*    TRUCK-ID IN DRIVER-FILE (SHIFT CHANGE MID-RUN) SIMPLY
115900*    OVERWRITES THIS SAME ROW -- ONLY THE MOST RECENT DRIVER ON
116000*    RECORD FOR A TRUCK MATTERS TO THE LOOKUP PARAGRAPHS.
116100     MOVE DRV-TRUCK-ID OF DRVFILE-RECORD    TO DVT-TRUCK-ID
116200           (DRIVER-IDX).
116300     MOVE DRV-DRIVER-NAME OF DRVFILE-RECORD TO DVT-DRIVER-NAME
116400           (DRIVER-IDX).
116500*    CONTINUING STRAIGHT DOWN THE RECORD, NO TEST OR BRANCH
116600*    UNTIL NOTED OTHERWISE.
116700     MOVE DRV-PHONE OF DRVFILE-RECORD       TO DVT-PHONE
116800           (DRIVER-IDX).
116900     MOVE DRV-COMPANY OF DRVFILE-RECORD     TO DVT-COMPANY
117000           (DRIVER-IDX).
117100 222-EXIT.
117200     EXIT.
117300*
117400 223-FIND-DRIVER-INDEX.
117500*
117600*    LOCATES A DRIVER ROW'S SUBSCRIPT BY TRUCK-ID FOR 222'S
117700*    UPSERT CHECK -- A HIT MEANS OVERWRITE THAT ROW, A MISS MEANS
117800*    APPEND A NEW ONE AT DRV-TABLE-COUNT PLUS ONE.
117900     SET DRIVER-FOUND-SW TO 'N'.
118000     SET DRIVER-IDX TO 1.
118100     PERFORM 226-COMPARE-DRIVER-ROW THRU 226-EXIT
118200         VARYING DRIVER-IDX FROM 1 BY 1
118300         UNTIL DRIVER-IDX > DRIVER-TABLE-COUNT
118400            OR DRIVER-ROW-FOUND.
118500 223-EXIT.
118600     EXIT.
118700*
118800 226-COMPARE-DRIVER-ROW.
118900*
119000*    COMPARE HELPER FOR 223, SAME PATTERN AS 217/218 -- BROKEN
119100*    OUT SO THE UPSERT LOOP IN 222 STAYS READABLE.
119200     IF DVT-TRUCK-ID (DRIVER-IDX) = DRV-TRUCK-ID OF DRVFILE-RECORD
119300        SET DRIVER-ROW-FOUND TO TRUE
119400     END-IF.
119500 226-EXIT.
119600     EXIT.
119700*
119800**********************************************************************
119900*    224 -- FIND DRIVER (LOOKUP WITH DEFAULTS) -- CALLER LOADS       *
120000*    WS-LOOKUP-TRUCK-ID BEFORE PERFORMING, RECEIVES NAME/PHONE/CO.   *
120100**********************************************************************
120200 224-FIND-DRIVER.
120300*
120400*    CONSULTED BY THE SUMMARY REPORT FOR THE DRIVER-NAME / PHONE
120500*    / COMPANY COLUMNS.  A TRUCK-ID WITH NO MATCHING DRIVER-FILE
120600*    ROW -- A TRIP SHEET CAME THROUGH FOR A TRUCK DISPATCH NEVER
120700*    SENT US DRIVER PAPERWORK FOR -- RETURNS UNKNOWN / N/A / N/A
120800*    RATHER THAN LEAVING THE REPORT COLUMNS BLANK, SO A REVIEWER
120900*    CAN TELL AT A GLANCE THE GAP IS A MISSING DRIVER RECORD AND
121000*    NOT A PRINTING DEFECT.
121100     SET DRIVER-FOUND-SW TO 'N'.
121200     SET DRIVER-IDX TO 1.
121300     PERFORM 227-COMPARE-LOOKUP-ROW THRU 227-EXIT
121400         VARYING DRIVER-IDX FROM 1 BY 1
121500         UNTIL DRIVER-IDX > DRIVER-TABLE-COUNT
121600            OR DRIVER-ROW-FOUND.
121700*    A TRUCK WHOSE DRIVER NEVER MADE IT INTO DRIVER-FILE (LATE
121800*    ROSTER UPDATE, SUBSTITUTE DRIVER NOT YET ENTERED) STILL
121900*    GETS AN ALERT, JUST WITH 'UNKNOWN' IN PLACE OF A NAME --
122000*    A MISSING DRIVER RECORD IS NOT A REASON TO SUPPRESS AN
122100*    ALERT ON THE TRUCK ITSELF.
122200     IF DRIVER-ROW-FOUND
122300        MOVE DVT-DRIVER-NAME (DRIVER-IDX) TO WS-LOOKUP-DRIVER-NAME
122400        MOVE DVT-PHONE (DRIVER-IDX)       TO WS-LOOKUP-PHONE
122500        MOVE DVT-COMPANY (DRIVER-IDX)     TO WS-LOOKUP-COMPANY
122600     ELSE
122700*    ROUTINE FIELD-BY-FIELD COPY -- SEE THE PARAGRAPH BANNER
122800*    ABOVE FOR WHAT THIS BLOCK AS A WHOLE ACCOMPLISHES.
122900        MOVE 'Unknown'                    TO WS-LOOKUP-DRIVER-NAME
123000        MOVE 'N/A'                        TO WS-LOOKUP-PHONE
123100        MOVE 'N/A'                        TO WS-LOOKUP-COMPANY
123200     END-IF.
123300 224-EXIT.
123400     EXIT.
123500*
123600 227-COMPARE-LOOKUP-ROW.
123700*
123800*    COMPARE HELPER FOR 224-FIND-DRIVER'S REPORT-TIME LOOKUP,
123900*    KEYED ON WS-LOOKUP-TRUCK-ID RATHER THAN A FILE RECORD'S
124000*    TRUCK-ID, SAME DIVISION OF LABOUR AS 217 VERSUS 218.
124100     IF DVT-TRUCK-ID (DRIVER-IDX) = WS-LOOKUP-TRUCK-ID
124200        SET DRIVER-ROW-FOUND TO TRUE
124300     END-IF.
124400 227-EXIT.
124500     EXIT.
124600 EJECT
124700**********************************************************************
124800*             230 -- LOAD COMMAND FILE INTO COMMAND TABLE           *
124900**********************************************************************
125000 230-LOAD-COMMAND-FILE.
125100*
125200*    COMMAND-FILE IS OPTIONAL, AND MOST NIGHTS THERE IS GENUINELY
125300*    NO CMDFILE DD SUPPLIED AT ALL -- THAT IS NOT AN ERROR
125400*    CONDITION, IT JUST MEANS DISPATCH HAD NOTHING TO TELL THIS
125500*    RUN.  WHEN THE FILE IS PRESENT EVERY COMMAND RECORD IS READ
125600*    UP FRONT INTO COMMAND-TABLE-AREA (RBT-MAX-ALERTS-SIZED
125700*    HEADROOM IS NOT NEEDED HERE; RBT-MAX-TRUCKS TIMES TWO IS
125800*    GENEROUS FOR ONE NIGHT'S WORTH OF
125900*    EDGEON/EDGESYNC/RESOLVE/UNRESLV/CUSTODY/RISK REQUESTS) SO
126000*    THE TWO COMMAND PASSES (300 BEFORE TELEMETRY, 700 AFTER) CAN
126100*    BOTH SCAN THE SAME IN-MEMORY TABLE INSTEAD OF REWINDING AND
126200*    RE-READING CMDFILE.
126300*
126400*    RQ-30114 INTRODUCED THE WHOLE COMMAND-DECK MECHANISM;
126500*    RESOLVE/UNRESLV CAME FIRST, WITH CUSTODY AND RISK ADDED THE
126600*    SAME RELEASE PER RQ-40217.
126700     IF NOT CMDFILE-IS-PRESENT
126800        GO TO 230-EXIT
126900     END-IF.
127000     READ COMMAND-FILE INTO CMDFILE-RECORD.
127100     IF CMDFILE-EOF
127200        GO TO 230-EXIT
127300     END-IF.
127400     IF NOT CMDFILE-OK
127500*    UNCONDITIONAL MOVES CONTINUE -- THE SHOP'S CONVENTION IS
127600*    ONE MOVE PER SOURCE FIELD RATHER THAN A GROUP MOVE HERE
127700*    SO A FUTURE LAYOUT CHANGE TOUCHES ONE LINE, NOT A GROUP.
127800        DISPLAY 'RBTPILMN - READ ERROR - COMMAND-FILE  '
127900              WS-CMDFILE-STATUS
128000        GO TO 999-ABEND
128100     END-IF.
128200     IF NOT CMD-CODE OF CMDFILE-RECORD IS RBT-CMD-CODE-CLASS
128300        DISPLAY 'RBTPILMN - INVALID COMMAND CODE IGNORED  '
128400                 CMD-CODE OF CMDFILE-RECORD
128500        GO TO 230-LOAD-COMMAND-FILE
128600     END-IF.
128700*    500 IS A HARD SHOP LIMIT ON HOW MANY DISPATCH COMMANDS ONE
128800*    RUN CAN HONOR -- A NIGHT NEEDING MORE THAN THAT IS ASSUMED
128900*    TO BE A FEED PROBLEM UPSTREAM, NOT NORMAL VOLUME.
129000     IF COMMAND-TABLE-COUNT >= 500
129100        DISPLAY 'RBTPILMN - COMMAND TABLE FULL - REST IGNORED'
129200        GO TO 230-EXIT
129300     END-IF.
129400     ADD 1 TO COMMAND-TABLE-COUNT.
129500     SET CMD-IDX TO COMMAND-TABLE-COUNT.
129600     MOVE CMD-CODE OF CMDFILE-RECORD      TO CTB-CODE (CMD-IDX).
129700     MOVE CMD-TRUCK-ID OF CMDFILE-RECORD  TO CTB-TRUCK-ID
129800           (CMD-IDX).
129900*    NO BRANCH HERE -- THIS SECTION RUNS STRAIGHT THROUGH IN
130000*    RECORD-LAYOUT ORDER, ONE FIELD AT A TIME.
130100     MOVE CMD-ALERT-ID OF CMDFILE-RECORD  TO CTB-ALERT-ID
130200           (CMD-IDX).
130300     MOVE CMD-STOP-NAME OF CMDFILE-RECORD TO CTB-STOP-NAME
130400           (CMD-IDX).
130500     MOVE CMD-TIMESTAMP OF CMDFILE-RECORD TO CTB-TIMESTAMP
130600           (CMD-IDX).
130700     MOVE CMD-NOTES OF CMDFILE-RECORD     TO CTB-NOTES (CMD-IDX).
130800     GO TO 230-LOAD-COMMAND-FILE.
130900 230-EXIT.
131000     EXIT.
131100 EJECT
131200**********************************************************************
131300*    300 -- APPLY PRE-LOOP COMMANDS (EDGEON MUST PRECEDE THE         *
131400*    TELEMETRY THAT IS TO BE BUFFERED)                               *
131500**********************************************************************
131600 300-APPLY-PRE-COMMANDS.
131700*
131800*    THE ONLY COMMAND HONOURED BEFORE THE TELEMETRY PASS IS
131900*    EDGEON.  A TRUCK HAS TO BE MARKED OFFLINE BEFORE ITS FIRST
132000*    TELEMETRY RECORD OF THE RUN ARRIVES OR THAT FIRST RECORD
132100*    WOULD ALREADY HAVE GONE THROUGH THE LIVE DETECTION PIPELINE
132200*    INSTEAD OF BUFFERING -- SO EDGEON CANNOT WAIT FOR THE POST-
132300*    PASS WITH EVERYTHING ELSE.
132400     IF COMMAND-TABLE-COUNT = ZERO
132500        GO TO 300-EXIT
132600     END-IF.
132700     PERFORM 305-APPLY-ONE-PRE-COMMAND THRU 305-EXIT
132800         VARYING CMD-IDX FROM 1 BY 1
132900         UNTIL CMD-IDX > COMMAND-TABLE-COUNT.
133000 300-EXIT.
133100     EXIT.
133200*
133300 305-APPLY-ONE-PRE-COMMAND.
133400*
133500*    ONLY EDGEON IS RECOGNIZED HERE -- EVERY OTHER COMMAND CODE
133600*    IN COMMAND-TABLE-AREA IS SKIPPED WITHOUT COMMENT ON THIS
133700*    PASS, SINCE 700-APPLY-POST-COMMANDS IS WHERE THE REST OF THE
133800*    DECK GETS ITS TURN.
133900     IF CTB-CODE (CMD-IDX) = 'EDGEON'
134000        MOVE CTB-TRUCK-ID (CMD-IDX) TO WS-LOOKUP-TRUCK-ID
134100        PERFORM 216-FIND-TRIP-FOR-LOOKUP THRU 216-FIND-EXIT
134200        IF TRIP-FOUND
134300           SET TTB-EDGE-IS-OFFLINE TO TRUE
134400        END-IF
134500     END-IF.
134600 305-EXIT.
134700     EXIT.
134800 EJECT
134900**********************************************************************
135000*    216-FIND-TRIP-FOR-LOOKUP -- LOCATE A TRIP ROW BY               *
135100*    WS-LOOKUP-TRUCK-ID, USED BY THE COMMAND PARAGRAPHS.            *
135200**********************************************************************
135300 216-FIND-TRIP-FOR-LOOKUP.
135400*
135500*    FUNCTIONALLY IDENTICAL TO 216-FIND-TRIP-BY-TRUCK BUT KEYED
135600*    OFF WS-LOOKUP-TRUCK-ID RATHER THAN WHATEVER RECORD HAPPENS
135700*    TO BE IN TRPMSTR-RECORD OR CMDFILE-RECORD AT THE MOMENT --
135800*    KEPT AS A SEPARATE PARAGRAPH (NUMBERING COLLISION WITH THE
135900*    OTHER 216 IS INTENTIONAL; THEY ARE TWO INDEPENDENT SEARCH
136000*    ENTRY POINTS INTO THE SAME TABLE, NOT A THRU RANGE) SO A
136100*    COMMAND HANDLER CAN LOAD WS-LOOKUP-TRUCK-ID FROM WHICHEVER
136200*    OPERAND IT NEEDS (CTB-TRUCK-ID FOR
136300*    EDGEON/EDGESYNC/CUSTODY/RISK) WITHOUT DISTURBING THE FILE
136400*    RECORD AREAS THE MAIN TELEMETRY LOOP IS USING.
136500     SET TRIP-FOUND-SW TO 'N'.
136600     SET TRIP-IDX TO 1.
136700     PERFORM 218-COMPARE-LOOKUP-TRIP THRU 218-EXIT
136800         VARYING TRIP-IDX FROM 1 BY 1
136900         UNTIL TRIP-IDX > TRIP-TABLE-COUNT
137000            OR TRIP-FOUND.
137100 216-FIND-EXIT.
137200     EXIT.
137300*
137400 218-COMPARE-LOOKUP-TRIP.
137500*
137600*    SAME IDEA AS 217 BUT SERVES 216-FIND-TRIP-FOR-LOOKUP'S
137700*    SEPARATE SEARCH KEY (WS-LOOKUP-TRUCK-ID) RATHER THAN THE
137800*    LIVE TELEMETRY RECORD'S TRUCK-ID -- TWO COMPARE HELPERS
137900*    INSTEAD OF ONE BECAUSE THE TWO SEARCHES ARE KEYED FROM TWO
138000*    DIFFERENT FIELDS THAT ARE NEVER GUARANTEED TO HOLD THE SAME
138100*    VALUE AT THE SAME INSTANT.
138200     IF TTB-TRUCK-ID (TRIP-IDX) = WS-LOOKUP-TRUCK-ID
138300        SET TRIP-FOUND TO TRUE
138400     END-IF.
138500 218-EXIT.
138600     EXIT.
138700 EJECT
138800**********************************************************************
138900*         400 -- MAIN TELEMETRY PROCESS (COORDINATOR)               *
139000**********************************************************************
139100 400-MAIN-TELEMETRY-PROCESS.
139200*
139300*    RUNS ONCE PER TELEMETRY-IN RECORD UNTIL END OF FILE.  FOR
139400*    EACH RECORD: FIND THE OWNING TRIP, DECIDE WHETHER THE TRUCK
139500*    IS CURRENTLY IN EDGE (OFFLINE) MODE, AND IF NOT, RUN THE
139600*    FULL DETECTION / SOP / HISTORY PIPELINE BEFORE THE NEXT
139700*    READ.  A RECORD FOR A TRUCK-ID WITH NO MATCHING TRIP IS
139800*    DISCARDED OUTRIGHT -- THERE IS NO TRIP CONTEXT TO CHECK IT
139900*    AGAINST, AND A STRAY TELEMETRY RECORD FOR AN UNKNOWN TRUCK
140000*    IS DISPATCH'S DATA-ENTRY PROBLEM, NOT A SECURITY EVENT.
140100     PERFORM 410-READ-TELEMETRY THRU 410-EXIT.
140200     IF TELEIN-AT-END
140300        GO TO 400-EXIT
140400     END-IF.
140500     MOVE CT-TRUCK-ID TO WS-LOOKUP-TRUCK-ID.
140600     PERFORM 216-FIND-TRIP-FOR-LOOKUP THRU 216-FIND-EXIT.
140700     IF NOT TRIP-FOUND
141000        ADD 1 TO WS-TELEM-SKIPPED-CNT
141100        GO TO 400-EXIT
141200     END-IF.
141300     SET WS-TRIP-IDX-SAVE TO TRIP-IDX.
141400     ADD 1 TO TTB-TELEM-READ-CNT (TRIP-IDX).
141500     PERFORM 450-PROCESS-ACCEPTED-TELEMETRY THRU 450-EXIT.
141600 400-EXIT.
141700     EXIT.
141800*
141900 410-READ-TELEMETRY.
142000*
142100*    PLAIN SEQUENTIAL READ; AT END SETS TELEIN-EOF-SW TO DRIVE
142200*    THE PERFORM ... UNTIL IN 000-MAINLINE.  ANY FILE-STATUS
142300*    VALUE OTHER THAN A NORMAL READ OR A GENUINE AT-END CONDITION
142400*    ABENDS THE RUN -- A TELEMETRY STREAM THIS FILEPASS CANNOT
142500*    READ RELIABLY CANNOT BE TRUSTED TO DRIVE AN ANTI-THEFT
142600*    FILTER EITHER.
142700     READ TELEMETRY-IN INTO TELEIN-RECORD.
142800     IF TELEIN-EOF
142900        SET TELEIN-AT-END TO TRUE
143000        GO TO 410-EXIT
143100     END-IF.
143200*    SEQUENTIAL FIELD MOVES CONTINUE HERE, MIRRORING THE ORDER
143300*    FIELDS APPEAR ON THE SOURCE RECORD.
143400     IF NOT TELEIN-OK
143500        DISPLAY 'RBTPILMN - READ ERROR - TELEMETRY-IN  '
143600              WS-TELEIN-STATUS
143700        GO TO 999-ABEND
143800     END-IF.
143900     ADD 1 TO WS-TELEM-READ-CNT.
144000*    TELEIN-RECORD IS COPIED FIELD BY FIELD INTO WS-CURRENT-TELEM
144100*    RATHER THAN WORKED ON IN PLACE, SO THE BUFFER-AND-REPLAY PATH
144200*    (470/740/742) CAN LOAD THE SAME WS-CURRENT-TELEM STRUCTURE
144300*    FROM A BUFFERED ROW WITHOUT TOUCHING THE FILE RECORD AREA.
144400     MOVE TEL-TRUCK-ID OF TELEIN-RECORD   TO CT-TRUCK-ID.
144500     MOVE TEL-TIMESTAMP OF TELEIN-RECORD  TO CT-TIMESTAMP.
144600     MOVE TEL-LATITUDE OF TELEIN-RECORD   TO CT-LATITUDE.
144700     MOVE TEL-LONGITUDE OF TELEIN-RECORD  TO CT-LONGITUDE.
144800*    NOTHING BRANCHES IN THIS STRETCH -- EACH LINE MOVES ONE
144900*    MORE FIELD ACROSS UNCONDITIONALLY.
145000     MOVE TEL-WEIGHT-KG OF TELEIN-RECORD  TO CT-WEIGHT-KG.
145100     MOVE TEL-SPEED-KMH OF TELEIN-RECORD  TO CT-SPEED-KMH.
145200     MOVE TEL-IGNITION-ON OF TELEIN-RECORD TO CT-IGNITION-ON.
145300     MOVE TEL-STATUS OF TELEIN-RECORD     TO CT-STATUS.
145400 410-EXIT.
145500     EXIT.
145600 EJECT
145700**********************************************************************
145800*    450 -- PROCESS ONE ACCEPTED TELEMETRY RECORD (STEPS 2-7 OF     *
145900*    THE NIGHTLY TELEMETRY PASS)                                    *
146000**********************************************************************
146100 450-PROCESS-ACCEPTED-TELEMETRY.
146200*
146300*    THE FORK BETWEEN LIVE AND STORE-AND-FORWARD HANDLING.  A
146400*    TRUCK CURRENTLY FLAGGED TTB-EDGE-OFFLINE HAS ITS TELEMETRY
146500*    BUFFERED FOR LATER REPLAY BY AN EDGESYNC COMMAND INSTEAD OF
146600*    RUN THROUGH THE RULES NOW -- THIS IS WHAT LETS A TRUCK KEEP
146700*    LOGGING WHILE IT IS OUT OF CELLULAR OR SATELLITE COVERAGE
146800*    WITHOUT EITHER LOSING THE RECORDS OR FIRING FALSE ALERTS
146900*    AGAINST A DRIVER WHO HAS NO WAY TO RESPOND YET.
147000     PERFORM 520-WRITE-TELEMETRY-HIST THRU 520-EXIT.
147100     IF TTB-EDGE-IS-OFFLINE (WS-TRIP-IDX-SAVE)
147200        PERFORM 470-BUFFER-TELEMETRY THRU 470-EXIT
147300        GO TO 450-EXIT
147400     END-IF.
147500     PERFORM 480-RUN-PIPELINE THRU 480-EXIT.
147600 450-EXIT.
147700     EXIT.
147800*
147900 470-BUFFER-TELEMETRY.
148000*
148100*    APPENDS INTO TTB-EDGE-BUFFER, CAPPED AT RBT-MAX-EDGE-BUFFER
148200*    (50) ROWS PER TRUCK.  A TRUCK THAT STAYS OFFLINE LONG ENOUGH
148300*    TO FILL ITS BUFFER SIMPLY STOPS ACCEPTING NEW BUFFERED ROWS
148400*    FOR THE REST OF THE RUN RATHER THAN OVERRUNNING THE TABLE --
148500*    FIFTY TELEMETRY TICKS IS WELL PAST ANY COVERAGE GAP THIS
148600*    FLEET HAS ACTUALLY SEEN, SO HITTING THE CAP IN PRACTICE
148700*    MEANS EDGESYNC IS OVERDUE, NOT THAT THE LIMIT IS WRONG.
148800     IF TTB-EDGE-BUFFER-COUNT (WS-TRIP-IDX-SAVE) >=
148900           RBT-MAX-EDGE-BUFFER
149000        DISPLAY 'RBTPILMN - EDGE BUFFER FULL FOR TRUCK  '
149100              CT-TRUCK-ID
149200        GO TO 470-EXIT
149500     END-IF.
149600     ADD 1 TO TTB-EDGE-BUFFER-COUNT (WS-TRIP-IDX-SAVE).
149700     MOVE TTB-EDGE-BUFFER-COUNT (WS-TRIP-IDX-SAVE) TO WS-EB-SUB.
149800     MOVE CT-TIMESTAMP  TO TTB-EB-TIMESTAMP (WS-TRIP-IDX-SAVE,
149900           WS-EB-SUB).
150000     MOVE CT-LATITUDE   TO TTB-EB-LATITUDE (WS-TRIP-IDX-SAVE,
150100           WS-EB-SUB).
150200*    WS-EB-SUB, NOT TRIP-IDX, INDEXES THE SECOND DIMENSION HERE
150300*    -- ONE TRUCK'S EDGE BUFFER, UP TO 50 ROWS DEEP, KEYED BY
150400*    HOW MANY TELEMETRY TICKS HAVE ACCUMULATED WHILE OFFLINE.
150500     MOVE CT-LONGITUDE  TO TTB-EB-LONGITUDE (WS-TRIP-IDX-SAVE,
150600           WS-EB-SUB).
150700     MOVE CT-WEIGHT-KG  TO TTB-EB-WEIGHT-KG (WS-TRIP-IDX-SAVE,
150800           WS-EB-SUB).
150900     MOVE CT-SPEED-KMH  TO TTB-EB-SPEED-KMH (WS-TRIP-IDX-SAVE,
151000           WS-EB-SUB).
151100*    CONTINUING STRAIGHT DOWN THE RECORD, NO TEST OR BRANCH
151200*    UNTIL NOTED OTHERWISE.
151300     MOVE CT-IGNITION-ON TO TTB-EB-IGNITION-ON (WS-TRIP-IDX-SAVE,
151400           WS-EB-SUB).
151500     MOVE CT-STATUS     TO TTB-EB-STATUS (WS-TRIP-IDX-SAVE,
151600           WS-EB-SUB).
151700     ADD 1 TO TTB-TELEM-BUFFER-CNT (WS-TRIP-IDX-SAVE).
151800     ADD 1 TO WS-TELEM-BUFFERED-CNT.
151900 470-EXIT.
152000     EXIT.
152100*
152200 480-RUN-PIPELINE.
152300*
152400*    BOTH THE LIVE TELEMETRY PATH (VIA 450) AND THE EDGE-SYNC
152500*    REPLAY PATH (VIA 740/742) CALL THIS SAME PARAGRAPH, SO A
152600*    BUFFERED RECORD IS CHECKED BY EXACTLY THE SAME WEIGHT RULE,
152700*    STOP RULE, SOP ENGINE AND HISTORY-WRITE LOGIC A LIVE RECORD
152800*    WOULD HAVE GOTTEN -- A TRUCK SHOULD NEVER GET A LIGHTER OR
152900*    HEAVIER CHECK JUST BECAUSE ITS TELEMETRY ARRIVED LATE.
153000     MOVE ZERO TO DET-ALERT-COUNT.
153100     MOVE ZERO TO ACT-ALERT-COUNT.
153200     PERFORM 430-WEIGHT-RULE THRU 430-EXIT.
153300     PERFORM 440-STOP-RULE THRU 440-EXIT.
153400     PERFORM 460-RUN-SOP-ENFORCEMENT THRU 460-EXIT.
153500     PERFORM 600-WRITE-DETECTION-ALERTS THRU 600-EXIT.
153600     MOVE 'Y' TO TTB-HAS-LAST-TELEM (WS-TRIP-IDX-SAVE).
153700*    ROUTINE FIELD-BY-FIELD COPY -- SEE THE PARAGRAPH BANNER
153800*    ABOVE FOR WHAT THIS BLOCK AS A WHOLE ACCOMPLISHES.
153900     MOVE CT-TRUCK-ID  TO TTB-LT-TRUCK-ID (WS-TRIP-IDX-SAVE).
154000     MOVE CT-TIMESTAMP TO TTB-LT-TIMESTAMP (WS-TRIP-IDX-SAVE).
154100     MOVE CT-LATITUDE  TO TTB-LT-LATITUDE (WS-TRIP-IDX-SAVE).
154200     MOVE CT-LONGITUDE TO TTB-LT-LONGITUDE (WS-TRIP-IDX-SAVE).
154300     MOVE CT-WEIGHT-KG TO TTB-LT-WEIGHT-KG (WS-TRIP-IDX-SAVE).
154400     MOVE CT-SPEED-KMH TO TTB-LT-SPEED-KMH (WS-TRIP-IDX-SAVE).
154500 480-EXIT.
154600     EXIT.
154700*
154800 520-WRITE-TELEMETRY-HIST.
154900*
155000*    EVERY ACCEPTED RECORD IS WRITTEN HERE, ALERT OR NO ALERT --
155100*    TELEMETRY-HIST IS THE FULL POSITIONAL HISTORY INVESTIGATORS
155200*    PULL AFTER A CONFIRMED THEFT TO RECONSTRUCT A ROUTE, NOT
155300*    MERELY A LOG OF THE RECORDS THAT HAPPENED TO TRIP A RULE.
155400     MOVE CT-TRUCK-ID    TO TEL-TRUCK-ID OF TELEHIST-RECORD.
155500     MOVE CT-TIMESTAMP   TO TEL-TIMESTAMP OF TELEHIST-RECORD.
155600     MOVE CT-LATITUDE    TO TEL-LATITUDE OF TELEHIST-RECORD.
155700     MOVE CT-LONGITUDE   TO TEL-LONGITUDE OF TELEHIST-RECORD.
155800     MOVE CT-WEIGHT-KG   TO TEL-WEIGHT-KG OF TELEHIST-RECORD.
155900     MOVE CT-SPEED-KMH   TO TEL-SPEED-KMH OF TELEHIST-RECORD.
156000     MOVE CT-IGNITION-ON TO TEL-IGNITION-ON OF TELEHIST-RECORD.
156100*    UNCONDITIONAL MOVES CONTINUE -- THE SHOP'S CONVENTION IS
156200*    ONE MOVE PER SOURCE FIELD RATHER THAN A GROUP MOVE HERE
156300*    SO A FUTURE LAYOUT CHANGE TOUCHES ONE LINE, NOT A GROUP.
156400     MOVE CT-STATUS      TO TEL-STATUS OF TELEHIST-RECORD.
156500     WRITE TELEHIST-RECORD.
156600     IF NOT TELEHIST-OK
156700        DISPLAY 'RBTPILMN - WRITE ERROR - TELEMETRY-HIST  '
156800                 WS-TELEHIST-STATUS
156900        GO TO 999-ABEND
157000     END-IF.
157100 520-EXIT.
157200     EXIT.
157300 EJECT
157400**********************************************************************
157500*         430 -- WEIGHT RULE ("WEIGHT GUARD")                       *
157600**********************************************************************
157700 430-WEIGHT-RULE.
157800*
157900*    ONLY FIRES WHEN THE CURRENT WEIGHT DROPS BELOW THE TRIP'S
158000*    MINIMUM ALLOWED WEIGHT (EXPECTED MINUS TOLERANCE) -- MEETING
158100*    THE MINIMUM EXACTLY DOES NOT ALERT, ONLY FALLING UNDER IT
158200*    DOES.  THE 500 M SAFE-ZONE EXCEPTION EXISTS BECAUSE A LOAD
158300*    LEGITIMATELY DROPS WEIGHT AT THE DESTINATION; WITHOUT IT,
158400*    EVERY COMPLETED DELIVERY WOULD TRIP A CRITICAL ALERT ON ITS
158500*    VERY LAST TELEMETRY RECORD.
158600*    STILL AT OR ABOVE THE MINIMUM ALLOWED WEIGHT -- NOTHING
158700*    TO REPORT, LEAVE QUIETLY.
158800*
158900*    RQ-61205 (SEE CHANGE LOG) CORRECTED THE ROUNDING ON THE TWO
159000*    WHOLE-KG FIELDS BELOW -- SECURITY HAD BEEN CROSS-CHECKING A
159100*    FLAGGED LOAD'S WHY-FLAGGED TEXT AGAINST THE GATE SCALE
159200*    TICKET AND FINDING A ONE-KILOGRAM MISMATCH CAUSED BY
159300*    TRUNCATION, NOT AN ACTUAL DISCREPANCY IN THE LOAD.
159400     IF CT-WEIGHT-KG >=
159500           TTB-EXPECTED-WEIGHT-KG (WS-TRIP-IDX-SAVE) -
159600           TTB-WEIGHT-TOLER-KG (WS-TRIP-IDX-SAVE)
159700        GO TO 430-EXIT
159800     END-IF.
159900*    UNDER THE MINIMUM.  BEFORE FLAGGING IT, CHECK HOW FAR THE
160000*    TRUCK IS FROM ITS DESTINATION -- A DROP THIS CLOSE TO THE
160100*    DROP-OFF POINT IS ALMOST CERTAINLY A LEGITIMATE UNLOAD.
160200     MOVE CT-LATITUDE  TO WS-DIST-LAT-1.
160300     MOVE CT-LONGITUDE TO WS-DIST-LNG-1.
160400     MOVE TTB-DEST-LAT (WS-TRIP-IDX-SAVE) TO WS-DIST-LAT-2.
160500     MOVE TTB-DEST-LNG (WS-TRIP-IDX-SAVE) TO WS-DIST-LNG-2.
160600     PERFORM 800-CALC-DISTANCE THRU 800-EXIT.
160700     IF WS-DIST-RESULT-M <= WS-SAFE-ZONE-METRES
160800*       SAFE-ZONE EXCEPTION -- PRESUMED AUTHORIZED OFFLOAD, NO ALERT
160900        GO TO 430-EXIT
161000     END-IF.
161100*    OUTSIDE THE SAFE ZONE AND UNDER WEIGHT -- THIS IS A
161200*    WEIGHT_MISMATCH.  BUILD THE PERCENT-DROP AND THE TWO
161300*    ROUNDED WHOLE-KG DISPLAY FIELDS BEFORE ANYTHING ELSE SO
161400*    THE STRING STATEMENTS BELOW HAVE CLEAN VALUES TO WORK
161500*    FROM.
161600     COMPUTE WS-DROP-PERCENT ROUNDED =
161700        ((TTB-EXPECTED-WEIGHT-KG (WS-TRIP-IDX-SAVE) -
161800              CT-WEIGHT-KG) /
161900          TTB-EXPECTED-WEIGHT-KG (WS-TRIP-IDX-SAVE)) * 100.
162000     COMPUTE WS-CURR-WEIGHT-WHOLE ROUNDED = CT-WEIGHT-KG.
162100     COMPUTE WS-EXPECT-WEIGHT-WHOLE ROUNDED =
162200        TTB-EXPECTED-WEIGHT-KG (WS-TRIP-IDX-SAVE).
162300*    NO BRANCH HERE -- THIS SECTION RUNS STRAIGHT THROUGH IN
162400*    RECORD-LAYOUT ORDER, ONE FIELD AT A TIME.
162500     ADD 1 TO DET-ALERT-COUNT.
162600     MOVE 'WEIGHT_MISMATCH'      TO DET-TYPE (DET-ALERT-COUNT).
162700     MOVE 'CRITICAL'             TO DET-SEVERITY
162800           (DET-ALERT-COUNT).
162900     MOVE 'Weight Guard'         TO DET-AGENT-NAME
163000           (DET-ALERT-COUNT).
163100     MOVE 'SOP-102 (Theft Prevention)'
163200                          TO DET-SOP-RULE (DET-ALERT-COUNT).
163300*    ACTION-TAKEN TEXT IS A FIXED LITERAL, NOT COMPOSED AT
163400*    RUNTIME -- SOP-102 SPECIFIES THIS EXACT RESPONSE FOR A
163500*    WEIGHT-MISMATCH DETECTION, SO THERE IS NOTHING TO VARY.
163600     MOVE 'Security team alerted; driver called'
163700                                 TO DET-ACTION-TAKEN
163800                                       (DET-ALERT-COUNT).
163900     MOVE CT-LATITUDE            TO DET-LATITUDE
164000           (DET-ALERT-COUNT).
164100*    STRAIGHT-LINE COPY CONTINUES -- NOTHING CONDITIONAL UNTIL
164200*    A DECISION POINT IS CALLED OUT BELOW.
164300     MOVE CT-LONGITUDE           TO DET-LONGITUDE
164400           (DET-ALERT-COUNT).
164500     STRING 'CRITICAL - Weight drop ' DELIMITED BY SIZE
164600            WS-DROP-PERCENT      DELIMITED BY SIZE
164700            '% outside geofence.' DELIMITED BY SIZE
164800            INTO DET-DESCRIPTION (DET-ALERT-COUNT).
164900*    A SEPARATE STRING BUILDS THE WHY-FLAGGED NARRATIVE FROM
165000*    THE SAME ROUNDED WHOLE-KG FIELDS 430 COMPUTED -- ONE STRING
165100*    FOR THE HEADLINE DESCRIPTION, ONE FOR THE SUPPORTING DETAIL.
165200     STRING 'Current weight ' DELIMITED BY SIZE
165300            WS-CURR-WEIGHT-WHOLE DELIMITED BY SIZE
165400            ' kg vs expected ' DELIMITED BY SIZE
165500            WS-EXPECT-WEIGHT-WHOLE DELIMITED BY SIZE
165600            ' kg'              DELIMITED BY SIZE
165700            INTO DET-WHY-FLAGGED (DET-ALERT-COUNT).
165800 430-EXIT.
165900     EXIT.
166000 EJECT
166100**********************************************************************
166200*          440 -- STOP RULE ("STOP ANALYZER")                       *
166300**********************************************************************
166400 440-STOP-RULE.
166500*
166600*    SPEED UNDER 5.0 KM/H, STRICTLY, COUNTS AS STOPPED -- EXACTLY
166700*    5.0 DOES NOT.  MOVEMENT CLEARS ANY OPEN STOP EPISODE
166800*    UNCONDITIONALLY (STOP FLAG, STOP-START TIME, AND THE
166900*    OVERSTAY-ALERTED FLAG ALL RESET), AND A FRESH STOP NEVER
167000*    ALERTS ON THE RECORD THAT STARTS IT; ONLY A LATER RECORD IN
167100*    THE SAME UNBROKEN EPISODE CAN HAVE ACCUMULATED ENOUGH DWELL
167200*    TIME TO BE WORTH FLAGGING.
167300*    STILL MOVING -- CLOSE OUT ANY STOP EPISODE IN PROGRESS AND
167400*    LEAVE.  NOTHING TO CHECK ON A MOVING TRUCK.
167500*
167600*    SOP-089 DRAWS THE AUTHORIZED/UNAUTHORIZED DISTINCTION AT THE
167700*    GEOFENCE, NOT AT THE DWELL TIME -- A TRUCK CAN SIT AT AN
167800*    AUTHORIZED STOP INDEFINITELY WITHOUT EVER TRIPPING 447, IT
167900*    ONLY RISKS 446'S OVERSTAY CHECK.
168000     IF CT-SPEED-KMH >= WS-MOVING-SPEED-KMH
168100        MOVE 'N' TO TTB-IS-STOPPED (WS-TRIP-IDX-SAVE)
168200        MOVE ZERO TO TTB-STOP-START-TIME (WS-TRIP-IDX-SAVE)
168300        MOVE 'N' TO TTB-ALERTED-OVERSTAY (WS-TRIP-IDX-SAVE)
168400        GO TO 440-EXIT
168500     END-IF.
168600*    STOPPED, AND THIS IS THE FIRST RECORD OF A NEW STOP EPISODE
168700*    -- RECORD THE START TIME AND LEAVE.  NO ALERT ON THE FIRST
168800*    TICK OF A STOP, THERE IS NO DWELL TIME TO MEASURE YET.
168900     IF NOT TTB-STOPPED (WS-TRIP-IDX-SAVE)
169000        MOVE 'Y' TO TTB-IS-STOPPED (WS-TRIP-IDX-SAVE)
169100        MOVE CT-TIMESTAMP TO TTB-STOP-START-TIME
169200              (WS-TRIP-IDX-SAVE)
169300        GO TO 440-EXIT
169400     END-IF.
169500*    STILL STOPPED FROM AN EARLIER RECORD -- WORK OUT HOW LONG
169600*    THE TRUCK HAS BEEN DOWN AND WHETHER IT IS AT AN AUTHORIZED
169700*    STOP.  THE TWO OUTCOMES BELOW ARE MUTUALLY EXCLUSIVE PER
169800*    SOP-089 -- A STOP IS EITHER ON THE APPROVED LIST OR IT IS
169900*    NOT, IT CANNOT BE BOTH.
170000     PERFORM 445-CALC-STOP-DURATION THRU 445-EXIT.
170100     PERFORM 442-CHECK-AUTHORIZED-STOP THRU 442-EXIT.
170200     IF AUTH-STOP-FOUND
170300        PERFORM 446-CHECK-OVERSTAY THRU 446-EXIT
170400     ELSE
170500        PERFORM 447-CHECK-UNAUTHORIZED THRU 447-EXIT
170600     END-IF.
170700 440-EXIT.
170800     EXIT.
170900*
171000 445-CALC-STOP-DURATION.
171100*
171200*    HH:MM:SS SUBTRACTION, NOT A JULIAN-DATE OR COMP-3 TIMESTAMP
171300*    DIFFERENCE -- THIS FILEPASS NEVER HAS TO SPAN A DATE
171400*    BOUNDARY WITHIN ONE STOP EPISODE IN PRACTICE, ONLY A
171500*    MIDNIGHT-OF-DAY ROLLOVER, WHICH THE ADD 86400 CORRECTION
171600*    BELOW HANDLES.  A STOP THAT GENUINELY SPANS TWO CALENDAR
171700*    DATES IS NOT SOMETHING THIS FLEET'S ROUTES PRODUCE.
171800*    SECONDS BETWEEN TTB-STOP-START-TIME AND CT-TIMESTAMP, SAME-DAY
171900*    HH:MM:SS ARITHMETIC WITH A MIDNIGHT-ROLLOVER CORRECTION.
172000     COMPUTE WS-STOP-DURATION-SEC =
172100        ((CT-TS-HOUR - TTB-SS-HOUR (WS-TRIP-IDX-SAVE)) * 3600) +
172200        ((CT-TS-MIN  - TTB-SS-MIN (WS-TRIP-IDX-SAVE))  * 60) +
172300        (CT-TS-SEC   - TTB-SS-SEC (WS-TRIP-IDX-SAVE)).
172400     IF WS-STOP-DURATION-SEC < 0
172700        ADD 86400 TO WS-STOP-DURATION-SEC
172800     END-IF.
172900     COMPUTE WS-STOP-DURATION-MIN ROUNDED =
173000        WS-STOP-DURATION-SEC / 60.
173100 445-EXIT.
173200     EXIT.
173300*
173400 442-CHECK-AUTHORIZED-STOP.
173500*
173600*    SEARCHES THE TRIP'S AUTHORIZED-STOP LIST IN THE ORDER IT
173700*    APPEARS ON THE TRIP SHEET AND TAKES THE FIRST GEOFENCE MATCH
173800*    -- SAME FIRST-MATCH CONVENTION THE SOP ENGINE (466/467)
173900*    USES, SO A REVIEWER DOES NOT HAVE TO REMEMBER TWO DIFFERENT
174000*    TIE-BREAK RULES IN ONE FILEPASS.
174100     SET STOP-FOUND-SW TO 'N'.
174200     SET WS-STOP-SUB TO 1.
174300     PERFORM 443-COMPARE-ONE-STOP THRU 443-EXIT
174400         VARYING WS-STOP-SUB FROM 1 BY 1
174500         UNTIL WS-STOP-SUB > TTB-STOP-COUNT (WS-TRIP-IDX-SAVE)
174600            OR AUTH-STOP-FOUND.
174700 442-EXIT.
174800     EXIT.
174900*
175000 443-COMPARE-ONE-STOP.
175100*
175200*    GEOFENCE MATCH TEST FOR ONE AUTHORIZED-STOP TABLE ENTRY,
175300*    CALLED FROM 442'S SEARCH -- DELEGATES THE ACTUAL METRES-
175400*    APART COMPUTATION TO 800-CALC-DISTANCE AND COMPARES THE
175500*    RESULT AGAINST THAT STOP'S STOP-RADIUS-M (OR THE 331 DEFAULT
175600*    WHEN THE TRIP SHEET LEFT IT BLANK).
175700     MOVE CT-LATITUDE  TO WS-DIST-LAT-1.
175800     MOVE CT-LONGITUDE TO WS-DIST-LNG-1.
175900     MOVE TTB-STOP-LAT (WS-TRIP-IDX-SAVE, WS-STOP-SUB) TO
176000           WS-DIST-LAT-2.
176100     MOVE TTB-STOP-LNG (WS-TRIP-IDX-SAVE, WS-STOP-SUB) TO
176200           WS-DIST-LNG-2.
176300*    NOTHING BRANCHES IN THIS STRETCH -- EACH LINE MOVES ONE
176400*    MORE FIELD ACROSS UNCONDITIONALLY.
176500     PERFORM 800-CALC-DISTANCE THRU 800-EXIT.
176600     IF WS-DIST-RESULT-M <=
176700           TTB-STOP-RADIUS-M (WS-TRIP-IDX-SAVE, WS-STOP-SUB)
176800        SET AUTH-STOP-FOUND TO TRUE
176900     END-IF.
177000 443-EXIT.
177100     EXIT.
177200*
177300 446-CHECK-OVERSTAY.
177400*
177500*    TTB-OVERSTAY-ALERTED IS THE ANTI-SPAM FLAG FOR THIS RULE --
177600*    WITHOUT IT, A TRUCK PARKED AT A SLOW LOADING DOCK FOR TWO
177700*    HOURS WOULD GENERATE A FRESH MEDIUM ALERT ON EVERY TELEMETRY
177800*    TICK FOR THE WHOLE TWO HOURS INSTEAD OF EXACTLY ONE.  440
177900*    CLEARS THE FLAG THE MOMENT THE TRUCK MOVES, SO THE NEXT STOP
178000*    EPISODE (EVEN AT THE SAME STOP) GETS ITS OWN FRESH CHANCE TO
178100*    OVERSTAY.
178200*
178300*    RQ-9430 FIXED A MIDNIGHT-ROLLOVER BUG IN THE DURATION
178400*    CALCULATION THIS RULE DEPENDS ON; SEE 445 FOR THE CORRECTION
178500*    ITSELF.
178600     IF WS-STOP-DURATION-MIN <=
178700           TTB-STOP-MAX-MIN (WS-TRIP-IDX-SAVE, WS-STOP-SUB)
178800        GO TO 446-EXIT
178900     END-IF.
179000     IF TTB-OVERSTAY-ALERTED (WS-TRIP-IDX-SAVE)
179100        GO TO 446-EXIT
179200     END-IF.
179300     SET TTB-OVERSTAY-ALERTED (WS-TRIP-IDX-SAVE) TO TRUE.
179400*    THE REMAINING MOVES BELOW FOLLOW THE SAME PATTERN AS THE
179500*    ONES ABOVE, FIELD FOR FIELD.
179600     ADD 1 TO DET-ALERT-COUNT.
179700     MOVE 'SUSPICIOUS_STOP' TO DET-TYPE (DET-ALERT-COUNT).
179800     MOVE 'MEDIUM'          TO DET-SEVERITY (DET-ALERT-COUNT).
179900     MOVE 'Stop Analyzer'   TO DET-AGENT-NAME (DET-ALERT-COUNT).
180000     MOVE 'SOP-005 (Rest Management)'
180100                            TO DET-SOP-RULE (DET-ALERT-COUNT).
180200     MOVE 'Notify Fleet Manager'
180300                            TO DET-ACTION-TAKEN (DET-ALERT-COUNT).
180400     MOVE CT-LATITUDE       TO DET-LATITUDE (DET-ALERT-COUNT).
180500     MOVE CT-LONGITUDE      TO DET-LONGITUDE (DET-ALERT-COUNT).
180600*    WS-STOP-DUR-1DEC-ED IS THE NUMERIC-EDITED INTERMEDIATE THAT
180700*    GIVES THE STRING BELOW AN ACTUAL DECIMAL POINT -- STRINGING
180800*    WS-STOP-DURATION-MIN DIRECTLY WOULD LOSE IT SINCE ITS V IS
180900*    AN IMPLIED DECIMAL WITH NO STORED CHARACTER POSITION.
181000     MOVE WS-STOP-DURATION-MIN TO WS-STOP-DUR-1DEC-ED.
181100     STRING 'Overstay at authorized stop ' DELIMITED BY SIZE
181200            TTB-STOP-NAME (WS-TRIP-IDX-SAVE, WS-STOP-SUB)
181300                  DELIMITED BY SIZE
181400            '. Duration: '  DELIMITED BY SIZE
181500            WS-STOP-DUR-1DEC-ED  DELIMITED BY SIZE
181600            ' min'          DELIMITED BY SIZE
181900            INTO DET-DESCRIPTION (DET-ALERT-COUNT).
182000     STRING 'Duration exceeds max authorized dwell of '
182100                            DELIMITED BY SIZE
182200            TTB-STOP-MAX-MIN (WS-TRIP-IDX-SAVE, WS-STOP-SUB)
182300                            DELIMITED BY SIZE
182400            ' minutes'      DELIMITED BY SIZE
182500            INTO DET-WHY-FLAGGED (DET-ALERT-COUNT).
182600 446-EXIT.
182700     EXIT.
182800*
182900 447-CHECK-UNAUTHORIZED.
183000*
183100*    DELIBERATELY HAS NO ANTI-SPAM FLAG, UNLIKE 446 -- SOP-089
183200*    TREATS AN UNAUTHORIZED STOPPAGE AS WORTH A FRESH HIGH ALERT
183300*    ON EVERY QUALIFYING RECORD, NOT JUST THE FIRST, SINCE A
183400*    TRUCK IDLING SOMEWHERE IT HAS NO BUSINESS BEING IS EXACTLY
183500*    THE PATTERN THIS WHOLE FILEPASS EXISTS TO CATCH.  THE
183600*    5.0-MINUTE GRACE PERIOD BEFORE THIS RULE ENGAGES EXISTS
183700*    PURELY TO KEEP ORDINARY TRAFFIC SIGNALS AND RAIL CROSSINGS
183800*    FROM GENERATING ALERTS.
183900*
184000*    RQ-58814 ROUTED THIS MESSAGE'S DURATION THROUGH WS-STOP-DUR-
184100*    WHOLE-ED INSTEAD OF THE RAW V-PICTURE FIELD -- SEE THE
184200*    CHANGE LOG ENTRY FOR THE FULL ACCOUNT OF THE GARBLED-TEXT
184300*    SYMPTOM THAT PROMPTED IT.
184400     IF WS-STOP-DURATION-MIN <= WS-STOP-GRACE-MINUTES
184500        GO TO 447-EXIT
184600     END-IF.
184700     COMPUTE WS-STOP-DUR-WHOLE-MIN ROUNDED = WS-STOP-DURATION-MIN.
184800     MOVE WS-STOP-DUR-WHOLE-MIN TO WS-STOP-DUR-WHOLE-ED.
184900*    ROUTINE FIELD-BY-FIELD COPY -- SEE THE PARAGRAPH BANNER
185000*    ABOVE FOR WHAT THIS BLOCK AS A WHOLE ACCOMPLISHES.
185100     ADD 1 TO DET-ALERT-COUNT.
185200     MOVE 'SUSPICIOUS_STOP' TO DET-TYPE (DET-ALERT-COUNT).
185300     MOVE 'HIGH'            TO DET-SEVERITY (DET-ALERT-COUNT).
185400     MOVE 'Stop Analyzer'   TO DET-AGENT-NAME (DET-ALERT-COUNT).
185500     MOVE 'SOP-089 (Unauthorized Stoppage)'
185600                            TO DET-SOP-RULE (DET-ALERT-COUNT).
185700*    SOP-089 IS THE UNAUTHORIZED-STOP RULE -- ANY STOP OUTSIDE
185800*    THE TRIP SHEET'S AUTHORIZED-STOP LIST IS TREATED AS HIGH
185900*    SEVERITY REGARDLESS OF HOW LONG THE TRUCK SITS THERE.
186000     MOVE 'Security notified / driver called'
186100                            TO DET-ACTION-TAKEN (DET-ALERT-COUNT).
186200     MOVE CT-LATITUDE       TO DET-LATITUDE (DET-ALERT-COUNT).
186300     MOVE CT-LONGITUDE      TO DET-LONGITUDE (DET-ALERT-COUNT).
186400     STRING 'HIGH - Suspicious stop ' DELIMITED BY SIZE
186800            WS-STOP-DUR-WHOLE-ED DELIMITED BY SIZE
186900            ' min at non-whitelisted location.' DELIMITED BY SIZE
187000            INTO DET-DESCRIPTION (DET-ALERT-COUNT).
187100     STRING 'Vehicle stopped > 5 mins outside geo-fenced '
187150            DELIMITED BY SIZE
187160            'authorized zones.' DELIMITED BY SIZE
187200            INTO DET-WHY-FLAGGED (DET-ALERT-COUNT).
187300 447-EXIT.
187400     EXIT.
187500 EJECT
187600**********************************************************************
187700*    460 -- SOP ENFORCEMENT ("SOP ENGINE")                           *
187800**********************************************************************
187900 460-RUN-SOP-ENFORCEMENT.
188000*
188100*    RUNS ONCE PER TELEMETRY RECORD, AFTER THE DETECTION RULES,
188200*    OVER WHATEVER LANDED IN THE WS-DETECTION-ALERTS STAGING
188300*    TABLE FOR THAT RECORD.  A RECORD WITH NO DETECTION ALERTS
188400*    SIMPLY FALLS THROUGH WITH NOTHING TO ENFORCE -- MOST
188500*    RECORDS, MOST NIGHTS.
188600*
188700*    THE SOP ENGINE NAME IN ACT-AGENT-NAME IS DELIBERATE -- IT
188800*    DISTINGUISHES AN ESCALATION ALERT RAISED BY SOP POLICY FROM
188900*    ONE RAISED DIRECTLY BY WEIGHT GUARD OR STOP ANALYZER, EVEN
189000*    THOUGH ALL THREE ULTIMATELY FUNNEL THROUGH THE SAME
189100*    650-STORE-ALERT.
189200     IF DET-ALERT-COUNT = ZERO
189300        GO TO 460-EXIT
189400     END-IF.
189500     PERFORM 465-APPLY-SOP-TO-ONE-ALERT THRU 465-EXIT
189600         VARYING WS-STOP-SUB FROM 1 BY 1
189700         UNTIL WS-STOP-SUB > DET-ALERT-COUNT.
189800 460-EXIT.
189900     EXIT.
190000*
190100 465-APPLY-SOP-TO-ONE-ALERT.
190200*
190300*    DISPATCHES ONE DETECTION-ALERT TABLE ROW TO WHICHEVER SOP
190400*    RULE CARES ABOUT ITS DET-TYPE / DET-SEVERITY COMBINATION --
190500*    A ROW THAT MATCHES NEITHER 466 NOR 467'S TRIGGER CONDITION
190600*    IS WRITTEN TO THE ALERT REGISTER WITH NO ESCALATION ACTION
190700*    AT ALL, WHICH IS THE NORMAL OUTCOME FOR MOST LOW AND MEDIUM
190800*    ALERTS.
190900     IF DET-TYPE (WS-STOP-SUB) = 'WEIGHT_MISMATCH'
191000        PERFORM 466-SOP-RULE-1 THRU 466-EXIT
191100     END-IF.
191200     IF DET-TYPE (WS-STOP-SUB) = 'SUSPICIOUS_STOP'
191300           AND DET-SEVERITY (WS-STOP-SUB) = 'HIGH'
191400        PERFORM 467-SOP-RULE-2 THRU 467-EXIT
191500     END-IF.
191600 465-EXIT.
191700     EXIT.
191800*
191900 466-SOP-RULE-1.
192000*
192100*    A WEIGHT_MISMATCH IS THE SHOP'S MOST SERIOUS DETECTION TYPE,
192200*    SO SOP-102 ESCALATES IT AUTOMATICALLY TO SECURITY PLUS A
192300*    DRONE DISPATCH RATHER THAN WAITING ON A HUMAN TO REVIEW THE
192400*    ALERT REGISTER FIRST -- EVERY MINUTE MATTERS IF REBAR IS
192500*    ACTUALLY WALKING OFF A TRUCK.
192600*
192700*    ACT-TYPE IS HARD-CODED TO ROUTE_DEVIATION HERE RATHER THAN
192800*    COPIED FROM THE TRIGGERING DET-TYPE -- THE ESCALATION ACTION
192900*    ITSELF (DRONE DISPATCH) IS WHAT SOP-102 CLASSIFIES, NOT THE
193000*    DETECTION THAT CAUSED IT.
193100     ADD 1 TO ACT-ALERT-COUNT.
193200     MOVE 'ROUTE_DEVIATION'  TO ACT-TYPE (ACT-ALERT-COUNT).
193300     MOVE 'CRITICAL'         TO ACT-SEVERITY (ACT-ALERT-COUNT).
193400     MOVE 'SOP Engine'       TO ACT-AGENT-NAME (ACT-ALERT-COUNT).
193500     MOVE DET-SOP-RULE (WS-STOP-SUB)     TO ACT-SOP-RULE
193800           (ACT-ALERT-COUNT).
193900     MOVE DET-ACTION-TAKEN (WS-STOP-SUB) TO ACT-ACTION-TAKEN
194000           (ACT-ALERT-COUNT).
194100     MOVE DET-WHY-FLAGGED (WS-STOP-SUB)  TO ACT-WHY-FLAGGED
194200           (ACT-ALERT-COUNT).
194300     MOVE DET-LATITUDE (WS-STOP-SUB)     TO ACT-LATITUDE
194400           (ACT-ALERT-COUNT).
194500*    THIS ACT-ALERT ROW IS BUILT FROM THE DET-ALERT ROW JUST
194600*    RAISED FOR THE SAME STOP -- THE ACTION ALERT INHERITS THE
194700*    DETECTION'S POSITION AND WHY-FLAGGED TEXT RATHER THAN
194800*    RECOMPUTING THEM, SINCE BOTH DESCRIBE THE SAME EVENT.
194900     MOVE DET-LONGITUDE (WS-STOP-SUB)    TO ACT-LONGITUDE
195000           (ACT-ALERT-COUNT).
195100     STRING 'SOP ENFORCEMENT: Security Team Notified. Drone '
195200                                  DELIMITED BY SIZE
195300            'Dispatch Initiated. (Triggered by: '
195600                                  DELIMITED BY SIZE
195700            DET-DESCRIPTION (WS-STOP-SUB) DELIMITED BY SIZE
195800            ')'                   DELIMITED BY SIZE
195900            INTO ACT-DESCRIPTION (ACT-ALERT-COUNT).
196000 466-EXIT.
196100     EXIT.
196200*
196300 467-SOP-RULE-2.
196400*
196500*    ONLY A HIGH-SEVERITY SUSPICIOUS_STOP (UNAUTHORIZED LOCATION)
196600*    ESCALATES TO AN AUTOMATED DRIVER CALLBACK -- A MEDIUM
196700*    OVERSTAY AT AN AUTHORIZED STOP DOES NOT, ON THE THEORY A
196800*    MEDIUM IS MOST OFTEN JUST A SLOW LOADING DOCK AND DOES NOT
196900*    WARRANT WAKING THE DRIVER'S PHONE AT 2 AM.
197000     ADD 1 TO ACT-ALERT-COUNT.
197100     MOVE 'SUSPICIOUS_STOP' TO ACT-TYPE (ACT-ALERT-COUNT).
197200     MOVE 'MEDIUM'          TO ACT-SEVERITY (ACT-ALERT-COUNT).
197300     MOVE 'SOP Engine'      TO ACT-AGENT-NAME (ACT-ALERT-COUNT).
197400*    SEQUENTIAL FIELD MOVES CONTINUE HERE, MIRRORING THE ORDER
197500*    FIELDS APPEAR ON THE SOURCE RECORD.
197600     MOVE DET-SOP-RULE (WS-STOP-SUB)     TO ACT-SOP-RULE
197700           (ACT-ALERT-COUNT).
197800     MOVE DET-ACTION-TAKEN (WS-STOP-SUB) TO ACT-ACTION-TAKEN
197900           (ACT-ALERT-COUNT).
198000     MOVE DET-WHY-FLAGGED (WS-STOP-SUB)  TO ACT-WHY-FLAGGED
198100           (ACT-ALERT-COUNT).
198200*    SECOND OF THE TWO ACTION-ALERT BUILDS IN THIS PARAGRAPH --
198300*    THIS ONE FOLLOWS A MEDIUM-SEVERITY DETECTION, SO THE ACTION
198400*    TEXT BELOW CALLS FOR A DRIVER CALL RATHER THAN A DRONE
198500*    DISPATCH.
198600     MOVE DET-LATITUDE (WS-STOP-SUB)     TO ACT-LATITUDE
198700           (ACT-ALERT-COUNT).
198800     MOVE DET-LONGITUDE (WS-STOP-SUB)    TO ACT-LONGITUDE
198900           (ACT-ALERT-COUNT).
199000     STRING 'SOP ENFORCEMENT: Automated Driver Call Initiated. '
199300                                  DELIMITED BY SIZE
199400            '(Triggered by: '    DELIMITED BY SIZE
199500            DET-DESCRIPTION (WS-STOP-SUB) DELIMITED BY SIZE
199600            ')'                  DELIMITED BY SIZE
199700            INTO ACT-DESCRIPTION (ACT-ALERT-COUNT).
199800 467-EXIT.
199900     EXIT.
200000 EJECT
200100**********************************************************************
200200*    600 -- WRITE DETECTION + ACTION ALERTS (IN THAT ORDER)         *
200300**********************************************************************
200400 600-WRITE-DETECTION-ALERTS.
200500*
200600*    PERSISTS BOTH STAGING TABLES FOR THIS RECORD -- DETECTION
200700*    ALERTS FIRST, THEN ACTION ALERTS -- SO ALERT-FILE READS
200800*    TRIGGER-THEN-RESPONSE IN THE ORDER THEY WERE GENERATED FOR
200900*    ANYONE REVIEWING THE REGISTER BY EYE RATHER THAN BY ALERT-
201000*    ID.
201100*
201200*    A RECORD CAN GENERATE DETECTION ALERTS WITH NO ACTION ALERTS
201300*    (MOST WEIGHT_MISMATCH AND OVERSTAY CASES STOP AT SECURITY
201400*    NOTIFICATION WITHOUT A DRONE OR CALLBACK), WHICH IS WHY
201500*    600-STEP2 IS A GENUINELY SEPARATE DECISION FROM THE ONE AT
201600*    THE TOP OF THIS PARAGRAPH, NOT JUST A FORMALITY.
201700     IF DET-ALERT-COUNT = ZERO
201800        GO TO 600-STEP2
201900     END-IF.
202000     PERFORM 605-STORE-ONE-DETECTION THRU 605-EXIT
202100         VARYING WS-STOP-SUB FROM 1 BY 1
202200         UNTIL WS-STOP-SUB > DET-ALERT-COUNT.
202300 600-STEP2.
202400*
202500*    SECOND HALF OF 600-WRITE-DETECTION-ALERTS -- KEPT AS ITS OWN
202600*    NUMBERED PARAGRAPH RATHER THAN FOLDED INTO 600 ITSELF
202700*    BECAUSE THIS SHOP'S CONVENTION NUMBERS A MULTI-PART
202800*    PARAGRAPH'S LATER STEPS AS STEP2, STEP3 RATHER THAN
202900*    RENUMBERING THE WHOLE SEQUENCE WHEN A STEP IS ADDED AFTER
203000*    THE FACT.
203100     IF ACT-ALERT-COUNT = ZERO
203200        GO TO 600-EXIT
203300     END-IF.
203400     PERFORM 606-STORE-ONE-ACTION THRU 606-EXIT
203500         VARYING WS-STOP-SUB FROM 1 BY 1
203600         UNTIL WS-STOP-SUB > ACT-ALERT-COUNT.
203700 600-EXIT.
203800     EXIT.
203900*
204000 605-STORE-ONE-DETECTION.
204100*
204200*    COPIES ONE WS-DETECTION-ALERTS ROW INTO THE WS-ALERT-BLD-XXX
204300*    WORK AREA FIELD BY FIELD -- THE DETECTION AND ACTION STAGING
204400*    TABLES DO NOT SHARE A COMMON RECORD DESCRIPTION, SO THIS
204500*    MAPPING HAS TO BE SPELLED OUT EXPLICITLY RATHER THAN DONE
204600*    WITH A SINGLE GROUP MOVE.
204700     MOVE TTB-TRIP-ID (WS-TRIP-IDX-SAVE)  TO WS-ALERT-BLD-TRIP-ID.
204800     MOVE CT-TRUCK-ID                     TO
204900           WS-ALERT-BLD-TRUCK-ID.
205000     MOVE CT-TIMESTAMP                    TO
205100           WS-ALERT-BLD-TIMESTAMP.
205200     MOVE DET-TYPE (WS-STOP-SUB)          TO WS-ALERT-BLD-TYPE.
205300*    THE REMAINING MOVES BELOW FOLLOW THE SAME PATTERN AS THE
205400*    ONES ABOVE, FIELD FOR FIELD.
205500     MOVE DET-SEVERITY (WS-STOP-SUB)      TO
205600           WS-ALERT-BLD-SEVERITY.
205700     MOVE DET-DESCRIPTION (WS-STOP-SUB)   TO
205800           WS-ALERT-BLD-DESCRIPTION.
205900     MOVE DET-LATITUDE (WS-STOP-SUB)      TO
206000           WS-ALERT-BLD-LATITUDE.
206100     MOVE DET-LONGITUDE (WS-STOP-SUB)     TO
206200           WS-ALERT-BLD-LONGITUDE.
206300*    445'S DETECTION ALERT AND 465'S ACTION ALERT EACH GET THEIR
206400*    OWN COPY OF THIS SAME MOVE-TO-WS-ALERT-BLD BLOCK, SINCE ONE
206500*    STOP CAN RAISE BOTH A DETECTION AND AN ACTION ALERT AND EACH
206600*    MUST BE STORED AS ITS OWN INDEPENDENT ROW.
206700     MOVE DET-AGENT-NAME (WS-STOP-SUB)    TO
206800           WS-ALERT-BLD-AGENT-NAME.
206900     MOVE DET-WHY-FLAGGED (WS-STOP-SUB)   TO
207000           WS-ALERT-BLD-WHY-FLAGGED.
207100     MOVE DET-SOP-RULE (WS-STOP-SUB)      TO
207400           WS-ALERT-BLD-SOP-RULE.
207500     MOVE DET-ACTION-TAKEN (WS-STOP-SUB)  TO
207600           WS-ALERT-BLD-ACTION-TAKEN.
207700     PERFORM 650-STORE-ALERT THRU 650-EXIT.
207800 605-EXIT.
207900     EXIT.
208000*
208100 606-STORE-ONE-ACTION.
208200*
208300*    MIRROR IMAGE OF 605 FOR THE ACTION-ALERT STAGING TABLE (THE
208400*    ESCALATION ALERTS SOP-102/SOP-089 CREATE, E.G. SECURITY
208500*    DISPATCH OR AUTOMATED CALLBACK) -- SAME FIELD-BY-FIELD
208600*    MAPPING DISCIPLINE, SAME REASON.
208700     MOVE TTB-TRIP-ID (WS-TRIP-IDX-SAVE)  TO WS-ALERT-BLD-TRIP-ID.
208800     MOVE CT-TRUCK-ID                     TO
208900           WS-ALERT-BLD-TRUCK-ID.
209000     MOVE CT-TIMESTAMP                    TO
209100           WS-ALERT-BLD-TIMESTAMP.
209200     MOVE ACT-TYPE (WS-STOP-SUB)          TO WS-ALERT-BLD-TYPE.
209300*    ROUTINE FIELD-BY-FIELD COPY -- SEE THE PARAGRAPH BANNER
209400*    ABOVE FOR WHAT THIS BLOCK AS A WHOLE ACCOMPLISHES.
209500     MOVE ACT-SEVERITY (WS-STOP-SUB)      TO
209600           WS-ALERT-BLD-SEVERITY.
209700     MOVE ACT-DESCRIPTION (WS-STOP-SUB)   TO
209800           WS-ALERT-BLD-DESCRIPTION.
209900     MOVE ACT-LATITUDE (WS-STOP-SUB)      TO
210000           WS-ALERT-BLD-LATITUDE.
210100     MOVE ACT-LONGITUDE (WS-STOP-SUB)     TO
210200           WS-ALERT-BLD-LONGITUDE.
210300*    SAME PATTERN AS 445 ABOVE, SOURCING FROM THE ACT-XXX ROW
210400*    INSTEAD OF DET-XXX -- KEPT AS SEPARATE CODE RATHER THAN A
210500*    SHARED SUBROUTINE SINCE THE TWO CALLERS FEED DIFFERENT
210600*    TABLES AND SUBSCRIPTS.
210700     MOVE ACT-AGENT-NAME (WS-STOP-SUB)    TO
210800           WS-ALERT-BLD-AGENT-NAME.
210900     MOVE ACT-WHY-FLAGGED (WS-STOP-SUB)   TO
211000           WS-ALERT-BLD-WHY-FLAGGED.
211100     MOVE ACT-SOP-RULE (WS-STOP-SUB)      TO
211500           WS-ALERT-BLD-SOP-RULE.
211600     MOVE ACT-ACTION-TAKEN (WS-STOP-SUB)  TO
211700           WS-ALERT-BLD-ACTION-TAKEN.
211800     PERFORM 650-STORE-ALERT THRU 650-EXIT.
211900 606-EXIT.
212000     EXIT.
212100 EJECT
212200**********************************************************************
212300*    630 -- BUILD NEXT ALERT-ID (SEQUENCE GENERATED)                *
212400**********************************************************************
212500 630-NEXT-ALERT-ID.
212600*
212700*    ALERT IDS ARE A SIMPLE RUN-SCOPED SEQUENCE COUNTER, NOT A
212800*    DATE-EMBEDDED OR CHECKSUMMED KEY -- ALERT-FILE IS A FRESH
212900*    OUTPUT FILE EVERY RUN, NOT AN ACCUMULATING MASTER THE WAY
213000*    TRIP-MASTER OR DRIVER-FILE ARE, SO THERE IS NO CROSS-RUN
213100*    UNIQUENESS REQUIREMENT TO DESIGN AROUND.
213200     ADD 1 TO WS-ALERT-SEQ-NUM.
213300     MOVE WS-ALERT-ID-PFX     TO WS-ALERT-ID-PREFIX.
213400     MOVE WS-ALERT-SEQ-NUM    TO WS-ALERT-ID-SEQ.
213500 630-EXIT.
213600     EXIT.
213700 EJECT
213800**********************************************************************
213900*    650 -- STORE ONE ALERT -- WRITE TO ALERT-FILE, ADD TO THE      *
214000*    IN-MEMORY ALERT-TABLE AND BUMP THE TRUCK'S SEVERITY COUNTS.    *
214100*    CALLER LOADS THE WS-ALERT-BLD-XXX FIELDS BEFORE PERFORMING.    *
214200**********************************************************************
214300 650-STORE-ALERT.
214400*
214500*    THE SINGLE CHOKE POINT EVERY ALERT IN THIS PROGRAM PASSES
214600*    THROUGH, DETECTION OR ACTION -- BUILDS THE ALERT-FILE
214700*    RECORD, WRITES IT, TABLES IT INTO ALERT-TABLE-AREA (SO A
214800*    LATER RESOLVE / UNRESLV COMMAND HAS SOMETHING TO FIND), AND
214900*    BUMPS BOTH THE RUN-LEVEL AND PER-TRUCK SEVERITY COUNTERS THE
215000*    SUMMARY REPORT READS.  CENTRALIZING THIS IN ONE PARAGRAPH IS
215100*    WHAT KEEPS THOSE THREE THINGS (FILE, TABLE, COUNTERS) FROM
215200*    DRIFTING OUT OF SYNC WITH EACH OTHER.
215300*
215400*    RQ-40217 RAISED RBT-MAX-ALERTS FROM 2000 TO 4000 THE SAME
215500*    RELEASE THE RISK AND CUSTODY COMMANDS WENT IN, ANTICIPATING
215600*    THE EXTRA VOLUME THOSE TWO COMMANDS WOULD ADD TO A NIGHT'S
215700*    REGISTER.
215800     IF ALERT-TABLE-COUNT >= RBT-MAX-ALERTS
215900        DISPLAY 'RBTPILMN - ALERT-TABLE FULL - ALERT NOT STORED'
216000        GO TO 650-EXIT
216100     END-IF.
216200     PERFORM 630-NEXT-ALERT-ID THRU 630-EXIT.
216300     ADD 1 TO ALERT-TABLE-COUNT.
216400     SET ALERT-IDX TO ALERT-TABLE-COUNT.
216500*    LOADS THE NEW ROW INTO ALERT-TABLE-AREA FIELD BY FIELD FROM
216600*    THE WS-ALERT-BLD-XXX WORK FIELDS THE CALLING PARAGRAPH SET
216700*    UP -- THIS ROW IS WHAT 720/725/729 SEARCH WHEN A RESOLVE OR
216800*    UNRESLV COMMAND COMES IN LATER FOR THIS SAME ALERT-ID.
216900     MOVE WS-ALERT-ID-DISPLAY       TO ATB-ALERT-ID (ALERT-IDX).
217000     MOVE WS-ALERT-BLD-TRIP-ID      TO ATB-TRIP-ID (ALERT-IDX).
217100     MOVE WS-ALERT-BLD-TRUCK-ID     TO ATB-TRUCK-ID (ALERT-IDX).
217200     MOVE WS-ALERT-BLD-TIMESTAMP    TO ATB-TIMESTAMP (ALERT-IDX).
217300     MOVE WS-ALERT-BLD-TYPE         TO ATB-ALERT-TYPE (ALERT-IDX).
217400*    NO BRANCH HERE -- THIS SECTION RUNS STRAIGHT THROUGH IN
217500*    RECORD-LAYOUT ORDER, ONE FIELD AT A TIME.
217600     MOVE WS-ALERT-BLD-SEVERITY     TO ATB-SEVERITY (ALERT-IDX).
217700     MOVE WS-ALERT-BLD-DESCRIPTION  TO ATB-DESCRIPTION
217800           (ALERT-IDX).
217900     MOVE WS-ALERT-BLD-LATITUDE     TO ATB-LATITUDE (ALERT-IDX).
218000     MOVE WS-ALERT-BLD-LONGITUDE    TO ATB-LONGITUDE (ALERT-IDX).
218100     MOVE WS-ALERT-BLD-AGENT-NAME   TO ATB-AGENT-NAME (ALERT-IDX).
218200*    WHY-FLAGGED CARRIES THE HUMAN-READABLE EXPLANATION OF THE
218300*    RULE HIT -- SOP-RULE (NEXT) CARRIES THE FORMAL CITATION A
218400*    SECURITY REVIEWER LOOKS UP IN THE SOP BINDER.
218500     MOVE WS-ALERT-BLD-WHY-FLAGGED  TO ATB-WHY-FLAGGED
218600           (ALERT-IDX).
218700     MOVE WS-ALERT-BLD-SOP-RULE     TO ATB-SOP-RULE (ALERT-IDX).
218800     MOVE WS-ALERT-BLD-ACTION-TAKEN TO ATB-ACTION-TAKEN
218900           (ALERT-IDX).
219000     SET ATB-STATUS-OPEN (ALERT-IDX) TO TRUE.
219100*    STRAIGHT-LINE COPY CONTINUES -- NOTHING CONDITIONAL UNTIL
219200*    A DECISION POINT IS CALLED OUT BELOW.
219300     MOVE ATB-ALERT-ID (ALERT-IDX)      TO ALT-ALERT-ID OF
219400           ALERTOUT-RECORD.
219500     MOVE ATB-TRIP-ID (ALERT-IDX)       TO ALT-TRIP-ID OF
219600           ALERTOUT-RECORD.
219700     MOVE ATB-TRUCK-ID (ALERT-IDX)      TO ALT-TRUCK-ID OF
219800           ALERTOUT-RECORD.
219900     MOVE ATB-TIMESTAMP (ALERT-IDX)     TO ALT-TIMESTAMP OF
220000           ALERTOUT-RECORD.
220100*    THIS BLOCK IS THE SECOND HALF OF THE SAME COPY DESCRIBED
220200*    ABOVE -- FROM ALERT-TABLE-AREA OUT TO THE ALERTOUT-RECORD
220300*    FILE BUFFER, FIELD FOR FIELD, RIGHT BEFORE THE WRITE.
220400     MOVE ATB-ALERT-TYPE (ALERT-IDX)    TO ALT-ALERT-TYPE OF
220500           ALERTOUT-RECORD.
220600     MOVE ATB-SEVERITY (ALERT-IDX)      TO ALT-SEVERITY OF
220700           ALERTOUT-RECORD.
220800*    SEQUENTIAL FIELD MOVES CONTINUE HERE, MIRRORING THE ORDER
220900*    FIELDS APPEAR ON THE SOURCE RECORD.
221000     MOVE ATB-DESCRIPTION (ALERT-IDX)   TO ALT-DESCRIPTION OF
221100           ALERTOUT-RECORD.
221200     MOVE ATB-LATITUDE (ALERT-IDX)      TO ALT-LATITUDE OF
221300           ALERTOUT-RECORD.
221400     MOVE ATB-LONGITUDE (ALERT-IDX)     TO ALT-LONGITUDE OF
221500           ALERTOUT-RECORD.
221600*    WHY-FLAGGED AND SOP-RULE ARE THE TWO FIELDS THAT DISTINGUISH
221700*    ONE ALERT-FILE RECORD FROM ANOTHER OF THE SAME TYPE -- THE
221800*    NUMBERS AND NAMES THAT LET A REVIEWER RECONSTRUCT WHY THE
221900*    RULE ENGINE FIRED WITHOUT RE-RUNNING THE PROGRAM.
222000     MOVE ATB-AGENT-NAME (ALERT-IDX)    TO ALT-AGENT-NAME OF
222100           ALERTOUT-RECORD.
222200     MOVE ATB-WHY-FLAGGED (ALERT-IDX)   TO ALT-WHY-FLAGGED OF
222300           ALERTOUT-RECORD.
222400     MOVE ATB-SOP-RULE (ALERT-IDX)      TO ALT-SOP-RULE OF
222500           ALERTOUT-RECORD.
222600     MOVE ATB-ACTION-TAKEN (ALERT-IDX)  TO ALT-ACTION-TAKEN OF
222700           ALERTOUT-RECORD.
222800*    NOTHING BRANCHES IN THIS STRETCH -- EACH LINE MOVES ONE
222900*    MORE FIELD ACROSS UNCONDITIONALLY.
223000     MOVE 'OPEN'                        TO ALT-STATUS OF
223100           ALERTOUT-RECORD.
223200     WRITE ALERTOUT-RECORD.
223300     IF NOT ALERTOUT-OK
223400        DISPLAY 'RBTPILMN - WRITE ERROR - ALERT-FILE  '
223500              WS-ALERTOUT-STATUS
223600        GO TO 999-ABEND
223700     END-IF.
223800     ADD 1 TO WS-ALERTS-WRITTEN-CNT.
223900*    THE ATB-XXX ROW AND THE ALT-XXX RECORD JUST WRITTEN CARRY
224000*    IDENTICAL DATA -- ONE FOR THE PRINTED/EXPORTED ALERT-FILE,
224100*    ONE HELD IN STORAGE SO RESOLVE/UNRESLV AND THE SUMMARY
224200*    REPORT CAN FIND IT AGAIN WITHOUT RE-READING THE FILE.
224300     PERFORM 640-BUMP-SEVERITY-COUNT THRU 640-EXIT.
224400 650-EXIT.
224500     EXIT.
224600*
224700 640-BUMP-SEVERITY-COUNT.
224800*
224900*    AN UNRECOGNIZED SEVERITY VALUE FALLS THROUGH THIS EVALUATE
225000*    UNCOUNTED RATHER THAN ABENDING THE RUN -- A BAD SEVERITY
225100*    STRING REACHING THIS PARAGRAPH WOULD BE A CODING DEFECT IN
225200*    ONE OF THE RULE PARAGRAPHS UPSTREAM, NOT SOMETHING AN
225300*    OPERATOR CAN FIX BY RERUNNING THE JOB, SO IT IS NOT WORTH
225400*    STOPPING THE WHOLE FILEPASS OVER.
225500*    THE ALERT JUST STORED BELONGS TO THE TRUCK CURRENTLY BEING
225600*    PROCESSED (MAIN LOOP) OR TO THE CUSTODY-EVENT TRUCK (760) --
225700*    BOTH PATHS LEAVE THAT TRUCK'S SUBSCRIPT IN WS-TRIP-IDX-SAVE.
225800     IF WS-ALERT-BLD-SEVERITY = 'CRITICAL'
225900        ADD 1 TO TTB-ALERT-CNT-CRIT (WS-TRIP-IDX-SAVE)
226000     END-IF.
226100     IF WS-ALERT-BLD-SEVERITY = 'HIGH'
226200        ADD 1 TO TTB-ALERT-CNT-HIGH (WS-TRIP-IDX-SAVE)
226300     END-IF.
226400*    FOUR SEPARATE IFS RATHER THAN AN EVALUATE -- SEVERITY IS A
226500*    FREE-FORM X(8) FIELD, NOT A 88-LEVEL CONDITION SET, SO A
226600*    VALUE THAT MATCHES NONE OF THE FOUR (A BAD SOP CONFIGURATION
226700*    ENTRY) SIMPLY BUMPS NO COUNTER RATHER THAN ABENDING.
226800     IF WS-ALERT-BLD-SEVERITY = 'MEDIUM'
226900        ADD 1 TO TTB-ALERT-CNT-MED (WS-TRIP-IDX-SAVE)
227000     END-IF.
227100     IF WS-ALERT-BLD-SEVERITY = 'LOW'
227200        ADD 1 TO TTB-ALERT-CNT-LOW (WS-TRIP-IDX-SAVE)
227300     END-IF.
227400 640-EXIT.
227500     EXIT.
227600 EJECT
227700**********************************************************************
227800*    700 -- APPLY POST-LOOP COMMANDS (ALL EXCEPT EDGEON)            *
227900**********************************************************************
228000 700-APPLY-POST-COMMANDS.
228100*
228200*    SECOND AND FINAL PASS OVER COMMAND-TABLE-AREA, RUN AFTER THE
228300*    TELEMETRY LOOP FINISHES.  EDGESYNC, RESOLVE, UNRESLV,
228400*    CUSTODY AND RISK ALL NEED EITHER A FULLY-POPULATED ALERT
228500*    REGISTER (RESOLVE/UNRESLV) OR A TRUCK'S VERY LATEST
228600*    TELEMETRY POSITION (CUSTODY/RISK), NEITHER OF WHICH THE PRE-
228700*    COMMAND PASS COULD HAVE GUARANTEED.
228800*
228900*    BY THE TIME THIS PARAGRAPH RUNS, TTB-LAST-TELEM-PRESENT AND
229000*    THE ASSOCIATED LAST-POSITION FIELDS ON EVERY TRUCK'S TRIP-
229100*    TABLE-AREA ROW REFLECT THAT TRUCK'S FINAL TELEMETRY RECORD
229200*    OF THE NIGHT -- WHICH IS EXACTLY WHAT 750-PREDICT-RISK AND
229300*    760-LOG-CUSTODY-EVENT NEED TO REPORT A CURRENT POSITION.
229400     IF COMMAND-TABLE-COUNT = ZERO
229500        GO TO 700-EXIT
229600     END-IF.
229700     PERFORM 705-APPLY-ONE-POST-COMMAND THRU 705-EXIT
229800         VARYING CMD-IDX FROM 1 BY 1
229900         UNTIL CMD-IDX > COMMAND-TABLE-COUNT.
230000 700-EXIT.
230100     EXIT.
230200*
230300 705-APPLY-ONE-POST-COMMAND.
230400*
230500*    THE EVALUATE THAT FANS A COMMAND-TABLE-AREA ROW OUT TO
230600*    720/725/750/760 BY COMMAND CODE -- EDGEON IS DELIBERATELY
230700*    NOT LISTED HERE, SINCE IT WAS ALREADY HANDLED IN THE PRE-
230800*    PASS (305) AND WOULD BE A NO-OP (OR WORSE, A STATE RESET) IF
230900*    IT RAN TWICE.
231000*    EDGEON ALREADY RAN IN THE PRE-PASS -- CONTINUE IS
231100*    DELIBERATE, NOT AN OVERSIGHT.
231200     EVALUATE CTB-CODE (CMD-IDX)
231300         WHEN 'EDGEON'
231400             CONTINUE
231500         WHEN 'EDGESYNC'
231600             PERFORM 740-EDGE-SYNC-TRUCK THRU 740-EXIT
231700*    EVALUATE ON THE COMMAND CODE DRIVES ALL SIX DISPATCH
231800*    COMMANDS THIS PROGRAM UNDERSTANDS THROUGH ONE DISPATCH
231900*    POINT -- SEE 700'S PARAGRAPH BANNER FOR THE FULL LIST.
232000         WHEN 'RESOLVE'
232100             PERFORM 720-RESOLVE-ALERT THRU 720-EXIT
232200         WHEN 'UNRESLV'
232300             PERFORM 725-UNRESOLVE-ALERT THRU 725-EXIT
232400         WHEN 'CUSTODY'
232500             PERFORM 760-LOG-CUSTODY-EVENT THRU 760-EXIT
232600         WHEN 'RISK'
232700             PERFORM 750-PREDICT-RISK THRU 750-EXIT
232800*        AN UNRECOGNIZED CODE IS A GUARD-DESK KEYING ERROR ON
232900*        THE COMMAND DECK -- DISPLAYED, NOT ABENDED.
233000         WHEN OTHER
233100             DISPLAY 'RBTPILMN - UNKNOWN COMMAND CODE  '
233200                      CTB-CODE (CMD-IDX)
233300     END-EVALUATE.
233400 705-EXIT.
233500     EXIT.
233600 EJECT
233700**********************************************************************
233800*    720/725 -- ALERT REGISTER MAINTENANCE (RESOLVE/UNRESOLVE)      *
233900**********************************************************************
234000 720-RESOLVE-ALERT.
234100*
234200*    MARKS A TABLE ROW RESOLVED BY ALERT-ID.  AN OPERAND THAT
234300*    DOES NOT MATCH ANYTHING IN ALERT-TABLE-AREA IS TREATED AS A
234400*    GUARD-DESK TYPO -- DISPLAYED TO SYSOUT AND THE RUN CARRIES
234500*    ON, SINCE ONE BAD COMMAND ON THE DECK SHOULD NOT ABEND AN
234600*    OTHERWISE CLEAN FILEPASS.
234700*
234800*    RESOLVE DOES NOT REMOVE A ROW FROM ALERT-TABLE-AREA OR
234900*    ALERT-FILE -- THE ALERT STAYS ON RECORD PERMANENTLY, ONLY
235000*    ITS STATUS CHANGES, SINCE THE REGISTER IS AN AUDIT TRAIL AS
235100*    MUCH AS A WORKING LIST.
235200     PERFORM 728-FIND-ALERT-BY-ID THRU 728-EXIT.
235300     IF NOT ALERT-ROW-FOUND
235400        DISPLAY 'RBTPILMN - RESOLVE ERR - ALERT-ID NOT ON FILE  '
235500                 CTB-ALERT-ID (CMD-IDX)
235600*    THE REMAINING MOVES BELOW FOLLOW THE SAME PATTERN AS THE
235700*    ONES ABOVE, FIELD FOR FIELD.
235800        GO TO 720-EXIT
235900     END-IF.
236000     SET ATB-STATUS-RESOLVED (ALERT-IDX) TO TRUE.
236100     ADD 1 TO WS-ALERTS-RESOLVED-CNT.
236200 720-EXIT.
236300     EXIT.
236400*
236500 725-UNRESOLVE-ALERT.
236600*
236700*    THE GUARD DESK OCCASIONALLY RESOLVES AN ALERT BEFORE
236800*    CONFIRMING WITH THE DRIVER BY RADIO, THEN NEEDS TO WALK THE
236900*    RESOLUTION BACK ONCE THE DRIVER DOES NOT CHECK OUT -- THIS
237000*    COMMAND EXISTS FOR EXACTLY THAT CORRECTION.
237100     PERFORM 728-FIND-ALERT-BY-ID THRU 728-EXIT.
237200     IF NOT ALERT-ROW-FOUND
237300        DISPLAY 'RBTPILMN - UNRESLV ERR - ALERT-ID NOT ON FILE  '
237400                 CTB-ALERT-ID (CMD-IDX)
237500*    CONTINUING STRAIGHT DOWN THE RECORD, NO TEST OR BRANCH
237600*    UNTIL NOTED OTHERWISE.
237700        GO TO 725-EXIT
237800     END-IF.
237900     SET ATB-STATUS-OPEN (ALERT-IDX) TO TRUE.
238000     SUBTRACT 1 FROM WS-ALERTS-RESOLVED-CNT.
238100 725-EXIT.
238200     EXIT.
238300*
238400 728-FIND-ALERT-BY-ID.
238500*
238600*    LINEAR SEARCH OF ALERT-TABLE-AREA FOR 720 AND 725 -- RBT-
238700*    MAX-ALERTS (4000) KEEPS A FULL SCAN CHEAP FOR AN OVERNIGHT
238800*    BATCH STEP EVEN ON A BUSY NIGHT.
238900     SET ALERT-FOUND-SW TO 'N'.
239000     SET ALERT-IDX TO 1.
239100     PERFORM 729-COMPARE-ALERT-ROW THRU 729-EXIT
239200         VARYING ALERT-IDX FROM 1 BY 1
239300         UNTIL ALERT-IDX > ALERT-TABLE-COUNT
239400            OR ALERT-ROW-FOUND.
239500 728-EXIT.
239600     EXIT.
239700*
239800 729-COMPARE-ALERT-ROW.
239900*
240000*    COMPARE HELPER FOR 728'S ALERT-ID SEARCH, SAME PATTERN AS
240100*    THE TRIP AND DRIVER COMPARE HELPERS ABOVE.
240200     IF ATB-ALERT-ID (ALERT-IDX) = CTB-ALERT-ID (CMD-IDX)
240300        SET ALERT-ROW-FOUND TO TRUE
240400     END-IF.
240500 729-EXIT.
240600     EXIT.
240700 EJECT
240800**********************************************************************
240900*    730 -- COUNT ALERTS FOR A TRUCK (RETRIEVAL FILTERED BY TRUCK)  *
241000*    CALLER LOADS TRIP-IDX BEFORE PERFORMING.                       *
241100**********************************************************************
241200 730-COUNT-ALERTS-FOR-TRUCK.
241300*
241400*    RECOMPUTES A TRUCK'S OPEN CRITICAL/HIGH/MEDIUM/LOW COUNTS
241500*    STRAIGHT FROM ALERT-TABLE-AREA AFTER A RESOLVE OR UNRESLV --
241600*    THE COUNTERS 650 MAINTAINED WHILE THE TELEMETRY LOOP WAS
241700*    RUNNING REFLECT ALERTS AS THEY WERE RAISED, NOT AS THEY
241800*    STAND AFTER THE GUARD DESK'S POST-RUN CORRECTIONS, SO THE
241900*    SUMMARY REPORT HAS TO ASK THE TABLE FRESH.
242000     MOVE ZERO TO WAC-CNT-CRIT WAC-CNT-HIGH WAC-CNT-MED
242100           WAC-CNT-LOW.
242200     MOVE TTB-ALERT-CNT-CRIT (TRIP-IDX) TO WAC-CNT-CRIT.
242300     MOVE TTB-ALERT-CNT-HIGH (TRIP-IDX) TO WAC-CNT-HIGH.
242400*    ROUTINE FIELD-BY-FIELD COPY -- SEE THE PARAGRAPH BANNER
242500*    ABOVE FOR WHAT THIS BLOCK AS A WHOLE ACCOMPLISHES.
242600     MOVE TTB-ALERT-CNT-MED  (TRIP-IDX) TO WAC-CNT-MED.
242700     MOVE TTB-ALERT-CNT-LOW  (TRIP-IDX) TO WAC-CNT-LOW.
242800     COMPUTE WAC-CNT-TOTAL =
242900        WAC-CNT-CRIT + WAC-CNT-HIGH + WAC-CNT-MED + WAC-CNT-LOW.
243000 730-EXIT.
243100     EXIT.
243200 EJECT
243300**********************************************************************
243400*    740 -- EDGE SYNC -- DRAIN THE BUFFER THROUGH THE NORMAL        *
243500*    PIPELINE, PERSISTENCE INCLUDED, THEN CLEAR THE BUFFER.         *
243600**********************************************************************
243700 740-EDGE-SYNC-TRUCK.
243800*
243900*    DRAINS TTB-EDGE-BUFFER IN THE ORDER THE RECORDS WERE
244000*    BUFFERED, REPLAYING EACH ONE THROUGH 480-RUN-PIPELINE
244100*    EXACTLY AS IF IT HAD JUST ARRIVED LIVE, THEN CLEARS TTB-
244200*    EDGE-OFFLINE.  ORDER MATTERS HERE -- A STOP EPISODE OR AN
244300*    OVERSTAY FLAG HAS TO SEE THE TRUCK'S BUFFERED HISTORY IN THE
244400*    SEQUENCE IT ACTUALLY HAPPENED, NOT OUT OF ORDER.
244500     MOVE CTB-TRUCK-ID (CMD-IDX) TO WS-LOOKUP-TRUCK-ID.
244600     PERFORM 216-FIND-TRIP-FOR-LOOKUP THRU 216-FIND-EXIT.
244700     IF NOT TRIP-FOUND
244800        DISPLAY 'RBTPILMN - EDGESYNC ERROR - UNKNOWN TRUCK  '
244900                 CTB-TRUCK-ID (CMD-IDX)
245000        GO TO 740-EXIT
245100     END-IF.
245200     SET WS-TRIP-IDX-SAVE TO TRIP-IDX.
245300*    CLEAR THE OFFLINE FLAG FIRST SO THE PIPELINE DOES NOT RE-BUFFER.
245400     MOVE 'N' TO TTB-EDGE-OFFLINE (WS-TRIP-IDX-SAVE).
245500     IF TTB-EDGE-BUFFER-COUNT (WS-TRIP-IDX-SAVE) = ZERO
245600        GO TO 740-EXIT
245700     END-IF.
245800     PERFORM 742-SYNC-ONE-RECORD THRU 742-EXIT
246200         VARYING WS-EB-SUB FROM 1 BY 1
246300         UNTIL WS-EB-SUB > TTB-EDGE-BUFFER-COUNT
246400               (WS-TRIP-IDX-SAVE).
246500     MOVE ZERO TO TTB-EDGE-BUFFER-COUNT (WS-TRIP-IDX-SAVE).
246600 740-EXIT.
246700     EXIT.
246800*
246900 742-SYNC-ONE-RECORD.
247000*
247100*    MOVES ONE BUFFERED TTB-EDGE-BUFFER ROW INTO THE LIVE
247200*    TELEMETRY WORK RECORD AND RUNS IT THROUGH 480-RUN-PIPELINE
247300*    EXACTLY ONCE -- CALLED IN A LOOP BY 740 FOR EVERY ROW THE
247400*    TRUCK ACCUMULATED WHILE OFFLINE, OLDEST FIRST.
247500     MOVE TTB-TRUCK-ID (WS-TRIP-IDX-SAVE)  TO CT-TRUCK-ID.
247600     MOVE TTB-EB-TIMESTAMP (WS-TRIP-IDX-SAVE, WS-EB-SUB)  TO
247700           CT-TIMESTAMP.
247800     MOVE TTB-EB-LATITUDE (WS-TRIP-IDX-SAVE, WS-EB-SUB)   TO
247900           CT-LATITUDE.
248000     MOVE TTB-EB-LONGITUDE (WS-TRIP-IDX-SAVE, WS-EB-SUB)  TO
248100           CT-LONGITUDE.
248200*    REPLAYS ONE BUFFERED EDGE ROW BACK THROUGH WS-CURRENT-TELEM
248300*    -- THE SAME STRUCTURE 410 LOADS FROM A LIVE TELEMETRY READ --
248400*    SO 480'S PIPELINE CANNOT TELL A REPLAYED RECORD FROM A LIVE
248500*    ONE.
248600     MOVE TTB-EB-WEIGHT-KG (WS-TRIP-IDX-SAVE, WS-EB-SUB)  TO
248700           CT-WEIGHT-KG.
248800     MOVE TTB-EB-SPEED-KMH (WS-TRIP-IDX-SAVE, WS-EB-SUB)  TO
248900           CT-SPEED-KMH.
249000     MOVE TTB-EB-IGNITION-ON (WS-TRIP-IDX-SAVE, WS-EB-SUB) TO
249300           CT-IGNITION-ON.
249400     MOVE TTB-EB-STATUS (WS-TRIP-IDX-SAVE, WS-EB-SUB)     TO
249500           CT-STATUS.
249600     PERFORM 450-PROCESS-ACCEPTED-TELEMETRY THRU 450-EXIT.
249700 742-EXIT.
249800     EXIT.
249900 EJECT
250000**********************************************************************
250100*    750/752 -- RISK PREDICTION HEURISTIC                            *
250200**********************************************************************
250300 750-PREDICT-RISK.
250400*
250500*    RQ-54402 IS THE MOST RECENT CHANGE TO THIS PARAGRAPH -- SEE
250600*    THE CHANGE LOG FOR THE FULL ACCOUNT OF THE MISSING-OUTPUT
250700*    AND FACTOR-CLOBBERING DEFECTS IT CORRECTED.
250800     MOVE CTB-TRUCK-ID (CMD-IDX) TO WS-LOOKUP-TRUCK-ID.
250900     PERFORM 216-FIND-TRIP-FOR-LOOKUP THRU 216-FIND-EXIT.
251000     IF NOT TRIP-FOUND
251100        DISPLAY 'RBTPILMN - RISK REQUEST FOR UNKNOWN TRUCK  '
251200                 CTB-TRUCK-ID (CMD-IDX)
251300        GO TO 750-EXIT
251400     END-IF.
251500     PERFORM 752-CALC-RISK-SCORE THRU 752-EXIT.
251600*    RQ-54402 -- SCORE, MESSAGE AND BOTH CONTRIBUTING FACTORS
251700*    ALL PRINT TOGETHER NOW SO THE GUARD DESK CAN SEE WHY A
251800*    TRUCK SCORED THE WAY IT DID WITHOUT PULLING THE RAW
251900*    TELEMETRY.  A FACTOR FIELD LEFT SPACES SIMPLY PRINTS
252000*    BLANK -- THAT IS EXPECTED WHEN ONLY ONE CONDITION (OR
252100*    NEITHER) APPLIED.
252200     DISPLAY 'RBTPILMN - RISK PREDICTION TRUCK ' CTB-TRUCK-ID
252300           (CMD-IDX)
252400             ' SCORE ' WS-RISK-SCORE ' -- ' WS-RISK-MESSAGE.
252500     DISPLAY 'RBTPILMN -   CONTRIBUTING FACTOR 1: '
252600             WS-RISK-FACTOR-1.
252700     DISPLAY 'RBTPILMN -   CONTRIBUTING FACTOR 2: '
252800             WS-RISK-FACTOR-2.
252900 750-EXIT.
253000     EXIT.
253100*
253200**********************************************************************
253300*    752-CALC-RISK-SCORE -- CALLER SUPPLIES TRIP-IDX, RECEIVES      *
253400*    WS-RISK-SCORE / WS-RISK-PERCENT / WS-RISK-MESSAGE.             *
253500**********************************************************************
253600 752-CALC-RISK-SCORE.
253700     IF NOT TTB-LAST-TELEM-PRESENT (TRIP-IDX)
253800        MOVE WS-RISK-NO-TELEM-SCORE TO WS-RISK-SCORE
253900        MOVE 'No telemetry'         TO WS-RISK-MESSAGE
254000        GO TO 752-EXIT
254100     END-IF.
254200     MOVE WS-RISK-BASE-SCORE TO WS-RISK-SCORE.
254300*    BOTH FACTOR FIELDS START BLANK EVERY TIME THIS PARAGRAPH
254400*    RUNS -- A STALE FACTOR FROM A PRIOR RISK COMMAND MUST
254500*    NEVER CARRY OVER TO THIS TRUCK'S RESULT.
254600     MOVE SPACES TO WS-RISK-FACTOR-1 WS-RISK-FACTOR-2.
254700     MOVE TTB-LT-TIMESTAMP (TRIP-IDX) TO CT-TIMESTAMP.
254800*    NIGHT-WINDOW CONTRIBUTION -- SEE THE 2-4 AM WINDOW IN THE
254900*    RISK PREDICTION SECTION OF SOP-089.  TAKES FACTOR-1 SINCE
255000*    IT IS ALWAYS CHECKED FIRST.
255100     IF CT-TS-HOUR >= 2 AND CT-TS-HOUR <= 4
255200        ADD WS-RISK-NIGHT-ADD TO WS-RISK-SCORE
255300        MOVE 'Time window 2-4 AM' TO WS-RISK-FACTOR-1
255400     END-IF.
255500*    HOTSPOT CONTRIBUTION -- 754 DECIDES WHETHER THIS GOES IN
255600*    FACTOR-1 OR FACTOR-2 DEPENDING ON WHETHER THE NIGHT WINDOW
255700*    ABOVE ALREADY CLAIMED FACTOR-1.
255800     PERFORM 753-CHECK-HOTSPOTS THRU 753-EXIT.
255900*    SCORE IS CAPPED SO A TRUCK CANNOT SHOW MORE THAN 100
256000*    PERCENT RISK NO MATTER HOW MANY FACTORS STACK.
256100     IF WS-RISK-SCORE > WS-RISK-CAP-SCORE
256200        MOVE WS-RISK-CAP-SCORE TO WS-RISK-SCORE
256300     END-IF.
256400     MULTIPLY WS-RISK-SCORE BY 100 GIVING WS-RISK-PERCENT.
256500*    STRAIGHT-LINE COPY CONTINUES -- NOTHING CONDITIONAL UNTIL
256600*    A DECISION POINT IS CALLED OUT BELOW.
256700     STRING 'Predicted pilferage risk: ' DELIMITED BY SIZE
256800            WS-RISK-PERCENT              DELIMITED BY SIZE
256900            '% in current corridor'      DELIMITED BY SIZE
257000            INTO WS-RISK-MESSAGE.
257100 752-EXIT.
257200     EXIT.
257300*
257400 753-CHECK-HOTSPOTS.
257500*
257600*    TWO FIXED GEOFENCE WINDOWS OVER KNOWN PROBLEM CORRIDORS EAST
257700*    OF THE YARD.  THE BONUS APPLIES ONCE EVEN IN THE
257800*    (ESSENTIALLY THEORETICAL, SINCE THE TWO WINDOWS DO NOT
257900*    OVERLAP) CASE THAT BOTH MATCH, WHICH IS WHY THE SECOND
258000*    WINDOW'S MATCH GO TOES OUT OF THE PARAGRAPH WITHOUT A
258100*    FURTHER ADD.
258200*
258300*    RQ-54402 INTRODUCED 754 TO STOP THE SECOND HOTSPOT WINDOW
258400*    (AND THE NIGHT-WINDOW CHECK IN 752) FROM OVERWRITING EACH
258500*    OTHER'S FACTOR TEXT WHEN BOTH CONDITIONS WERE TRUE FOR THE
258600*    SAME TRUCK ON THE SAME RISK REQUEST.
258700     MOVE TTB-LT-LATITUDE (TRIP-IDX)  TO WS-DIST-LAT-1.
258800     MOVE TTB-LT-LONGITUDE (TRIP-IDX) TO WS-DIST-LNG-1.
258900     COMPUTE WS-LAT-DIFF = WS-DIST-LAT-1 - WS-HOTSPOT-1-LAT.
259000     IF WS-LAT-DIFF < 0
259100        MULTIPLY WS-LAT-DIFF BY -1
259200     END-IF.
259300     COMPUTE WS-LNG-DIFF = WS-DIST-LNG-1 - WS-HOTSPOT-1-LNG.
259400*    SEQUENTIAL FIELD MOVES CONTINUE HERE, MIRRORING THE ORDER
259500*    FIELDS APPEAR ON THE SOURCE RECORD.
259600     IF WS-LNG-DIFF < 0
259700        MULTIPLY WS-LNG-DIFF BY -1
259800     END-IF.
259900     IF WS-LAT-DIFF < WS-HOTSPOT-WINDOW AND
260000        WS-LNG-DIFF < WS-HOTSPOT-WINDOW
260100        ADD WS-RISK-HOTSPOT-ADD TO WS-RISK-SCORE
260200        PERFORM 754-SET-HOTSPOT-FACTOR THRU 754-EXIT
260300        GO TO 753-EXIT
260400     END-IF.
260500*    SECOND HOTSPOT WINDOW -- ONLY REACHED WHEN THE FIRST
260600*    WINDOW ABOVE DID NOT MATCH, SINCE A MATCH THERE GOES TO
260700*    753-EXIT DIRECTLY.
260800     COMPUTE WS-LAT-DIFF = WS-DIST-LAT-1 - WS-HOTSPOT-2-LAT.
260900     IF WS-LAT-DIFF < 0
261000        MULTIPLY WS-LAT-DIFF BY -1
261100     END-IF.
261200     COMPUTE WS-LNG-DIFF = WS-DIST-LNG-1 - WS-HOTSPOT-2-LNG.
261300     IF WS-LNG-DIFF < 0
261400        MULTIPLY WS-LNG-DIFF BY -1
261700     END-IF.
261800     IF WS-LAT-DIFF < WS-HOTSPOT-WINDOW AND
261900        WS-LNG-DIFF < WS-HOTSPOT-WINDOW
262000        ADD WS-RISK-HOTSPOT-ADD TO WS-RISK-SCORE
262100        PERFORM 754-SET-HOTSPOT-FACTOR THRU 754-EXIT
262200     END-IF.
262300 753-EXIT.
262400     EXIT.
262500*
262600*    754 -- SLOT A HOTSPOT-MATCH FACTOR INTO THE FIRST OPEN
262700*    FACTOR FIELD.  A TRUCK CAN BE IN A NIGHT WINDOW AND A
262800*    HOTSPOT AT THE SAME TIME -- RQ 60318 FOUND THE OVERLAP
262900*    CASE WAS STOMPING THE NIGHT FACTOR ALREADY IN FACTOR-1.
263000*    IF FACTOR-1 IS TAKEN THE HOTSPOT NAME GOES IN FACTOR-2.
263100 754-SET-HOTSPOT-FACTOR.
263200     IF WS-RISK-FACTOR-1 = SPACES
263300        MOVE 'Eastern Corridor hotspot' TO WS-RISK-FACTOR-1
263400     ELSE
263500        MOVE 'Eastern Corridor hotspot' TO WS-RISK-FACTOR-2
263600     END-IF.
263700 754-EXIT.
263800     EXIT.
263900*
264000 EJECT
264100**********************************************************************
264200*    760 -- CHAIN-OF-CUSTODY LOGGING                                 *
264300**********************************************************************
264400 760-LOG-CUSTODY-EVENT.
264500*
264600*    CUSTODY-LOG IS WRITTEN UNCONDITIONALLY FOR EVERY CUSTODY
264700*    EVENT, MATCHED TRIP OR NOT, SINCE IT IS THE GUARD STATION'S
264800*    OWN AUDIT TRAIL OF WHO SIGNED FOR WHAT AND WHEN.  THE CCTV
264900*    GUARD ALERT IS THE PART THAT NEEDS AN ACTIVE TRIP AND AT
265000*    LEAST ONE TELEMETRY RECORD ON FILE, SINCE IT REPORTS A
265100*    LOCATION AND CANNOT REPORT ONE IT DOES NOT HAVE -- A CUSTODY
265200*    EVENT WITH NO TELEMETRY YET STILL GETS LOGGED, IT JUST
265300*    CANNOT CARRY AN ALERT.
265400*
265500*    RQ-51190 CORRECTED THE CCTV GUARD ALERT WORDING TO MATCH
265600*    SOP-089 SECTION 4 EXACTLY, WORD FOR WORD, AFTER THE GUARD
265700*    DESK FOUND THE PRINTED TEXT DID NOT MATCH WHAT SUPERVISORS
265800*    WERE QUOTING TO DRIVERS OVER THE RADIO.
265900     MOVE CTB-TRUCK-ID (CMD-IDX)  TO CUS-TRUCK-ID OF
266000           CUSTLOG-RECORD.
266100     MOVE CTB-STOP-NAME (CMD-IDX) TO CUS-STOP-NAME OF
266200           CUSTLOG-RECORD.
266300     MOVE CTB-TIMESTAMP (CMD-IDX) TO CUS-TIMESTAMP OF
266400           CUSTLOG-RECORD.
266500     MOVE CTB-NOTES (CMD-IDX)     TO CUS-NOTES OF CUSTLOG-RECORD.
266600     WRITE CUSTLOG-RECORD.
266700     IF NOT CUSTLOG-OK
266800        DISPLAY 'RBTPILMN - WRITE ERROR - CUSTODY-LOG  '
266900*    THE REMAINING MOVES BELOW FOLLOW THE SAME PATTERN AS THE
267000*    ONES ABOVE, FIELD FOR FIELD.
267100              WS-CUSTLOG-STATUS
267200        GO TO 999-ABEND
267300     END-IF.
267400     MOVE CTB-TRUCK-ID (CMD-IDX) TO WS-LOOKUP-TRUCK-ID.
267500     PERFORM 216-FIND-TRIP-FOR-LOOKUP THRU 216-FIND-EXIT.
267600     IF NOT TRIP-FOUND
267700        GO TO 760-EXIT
267800     END-IF.
267900     IF NOT TTB-LAST-TELEM-PRESENT (TRIP-IDX)
268000        GO TO 760-EXIT
268100     END-IF.
268200*    CUSTODY LOGGING USES THE SAME WS-ALERT-BLD-XXX WORK AREA
268300*    AND 650-STORE-ALERT CHOKE POINT AS EVERY OTHER ALERT KIND
268400*    IN THIS PROGRAM -- A CUSTODY EVENT IS SEVERITY 'LOW' BY
268500*    CONVENTION, NEVER ESCALATED.
268600     SET WS-TRIP-IDX-SAVE TO TRIP-IDX.
268700     MOVE TTB-TRIP-ID (TRIP-IDX)      TO WS-ALERT-BLD-TRIP-ID.
268800     MOVE CTB-TRUCK-ID (CMD-IDX)      TO WS-ALERT-BLD-TRUCK-ID.
268900     MOVE TTB-LT-TIMESTAMP (TRIP-IDX) TO WS-ALERT-BLD-TIMESTAMP.
269000     MOVE 'WEIGHT_MISMATCH'           TO WS-ALERT-BLD-TYPE.
269100*    CONTINUING STRAIGHT DOWN THE RECORD, NO TEST OR BRANCH
269200*    UNTIL NOTED OTHERWISE.
269300     MOVE 'LOW'                       TO WS-ALERT-BLD-SEVERITY.
269400     STRING 'CCTV Guard: Digital custody verified at'
269500            ' whitelisted stop.'          DELIMITED BY SIZE
269600            INTO WS-ALERT-BLD-DESCRIPTION.
269700     MOVE TTB-LT-LATITUDE (TRIP-IDX)  TO WS-ALERT-BLD-LATITUDE.
269800     MOVE TTB-LT-LONGITUDE (TRIP-IDX) TO WS-ALERT-BLD-LONGITUDE.
269900     MOVE 'CCTV Guard'                TO WS-ALERT-BLD-AGENT-NAME.
270000*    THE CCTV-GUARD ALERT IS SEVERITY LOW BY DESIGN -- IT
270100*    CONFIRMS CUSTODY WAS VERIFIED, IT DOES NOT REPORT A PROBLEM.
270200     MOVE 'Object count/load height verification performed'
270300                        TO WS-ALERT-BLD-WHY-FLAGGED.
270400     MOVE 'SOP-110 (Custody Verification)'
270500                                       TO WS-ALERT-BLD-SOP-RULE.
270600     MOVE 'Custody record stored'     TO
270700           WS-ALERT-BLD-ACTION-TAKEN.
270800     PERFORM 650-STORE-ALERT THRU 650-EXIT.
270900 760-EXIT.
271000     EXIT.
271100 EJECT
271200**********************************************************************
271300*    800 -- GEODESIC DISTANCE (GREAT-CIRCLE, METRES)                *
271400**********************************************************************
271500 800-CALC-DISTANCE.
271600*
271700*    EVERY GEOFENCE, SAFE-ZONE AND HOTSPOT CHECK IN THIS PROGRAM
271800*    FUNNELS THROUGH THIS ONE PARAGRAPH SO THE GREAT-CIRCLE MATH
271900*    LIVES IN EXACTLY ONE PLACE, CALLED OUT TO THE SHOP'S
272000*    RBTGCDST TRIG ELEMENT RATHER THAN DUPLICATED INLINE FOUR
272100*    SEPARATE TIMES.
272200*
272300*    THE SPHERICAL LAW OF COSINES IS ACCURATE ENOUGH AT THE
272400*    DISTANCES THIS FILEPASS CHECKS (METRES TO LOW KILOMETRES)
272500*    THAT THE EXTRA COMPLEXITY OF THE HAVERSINE FORMULA HAS NEVER
272600*    BEEN JUDGED WORTH ADOPTING HERE.
272700     CALL 'RBTGCDST' USING WS-DIST-LAT-1 WS-DIST-LNG-1
272800                            WS-DIST-LAT-2 WS-DIST-LNG-2
272900                            WS-DIST-RESULT-M.
273000 800-EXIT.
273100     EXIT.
273200 EJECT
273300**********************************************************************
273400*    900 -- PRODUCE THE FLEET / RUN SUMMARY REPORT                  *
273500**********************************************************************
273600 900-PRODUCE-SUMMARY-REPORT.
273700*
273800*    ONE PRINTED REPORT PER RUN: PAGE HEADING, ONE CONTROL-BREAK
273900*    DETAIL LINE PER TRUCK PROCESSED TONIGHT, A BREAK TOTAL THE
274000*    INSTANT THE TRUCK CHANGES, FINAL RUN TOTALS, AND A DATA-
274100*    SOURCE FOOTER NOTING WHETHER A COMMAND DECK WAS PRESENT.
274200*
274300*    RQ-9622 REWROTE THIS REPORT TO SHOW THE SEVERITY BREAKOUT
274400*    PER TRUCK RATHER THAN A SINGLE ALERT COUNT, AFTER THE SAFETY
274500*    OFFICE ASKED TO BE ABLE TO TELL A TRUCK WITH ONE CRITICAL
274600*    ALERT APART FROM ONE WITH FIVE LOW ALERTS AT A GLANCE.
274700     PERFORM 910-PRINT-HEADING THRU 910-EXIT.
274800     IF RBT-DETAIL-PRINT-SW
274900        PERFORM 920-PRODUCE-TRUCK-DETAIL THRU 920-EXIT
275000            VARYING TRIP-IDX FROM 1 BY 1
275300            UNTIL TRIP-IDX > TRIP-TABLE-COUNT
275400     END-IF.
275500     PERFORM 940-PRINT-FINAL-TOTALS THRU 940-EXIT.
275600     PERFORM 950-PRINT-DATA-SOURCE-STATUS THRU 950-EXIT.
275700 900-EXIT.
275800     EXIT.
275900*
276000 910-PRINT-HEADING.
276100*
276200*    STANDARD THREE-LINE REPORT HEADING (COMPANY NAME / REPORT
276300*    TITLE, RUN DATE, COLUMN HEADINGS) WITH C01 TOP-OF-FORM
276400*    BEFORE IT -- PRINTED ONCE AT THE START OF THE RUN, NOT PER
276500*    PAGE, SINCE THIS FILEPASS HAS NEVER NEEDED A PAGE BREAK IN
276600*    THE MIDDLE OF A NIGHT'S FLEET LISTING.
276700     WRITE SUMRPT-RECORD FROM WS-HEADING-LINE-1 AFTER ADVANCING
276800           C01.
276900     WRITE SUMRPT-RECORD FROM WS-HEADING-LINE-2 AFTER ADVANCING 2
277000           LINES.
277100 910-EXIT.
277200     EXIT.
277300*
277400 920-PRODUCE-TRUCK-DETAIL.
277500*
277600*    DRIVER NAME COMES FROM 224'S LOOKUP, NOT STRAIGHT OFF THE
277700*    TRIP TABLE -- THE TRIP RECORD ONLY CARRIES A TRUCK-ID, NOT A
277800*    DRIVER NAME, SO THE TWO TABLES HAVE TO BE JOINED HERE FOR
277900*    THE REPORT.  UPSI-0 LETS THE DISPATCH OFFICE REQUEST AN
278000*    ABBREVIATED RUN WITH THE PER-TRUCK DETAIL LINES SUPPRESSED
278100*    AND ONLY THE HEADING AND TOTALS PRINTED, FOR A QUICK MORNING
278200*    GLANCE WITHOUT THE FULL FLEET LISTING.
278300*
278400*    RQ-40590 ADDED THE UPSI-0 ABBREVIATED-RUN SWITCH AND
278500*    DOCUMENTED THE STOP-COUNT 0-5 DISPLAY RANGE THE SAME RELEASE
278600*    -- SEE RBTLIMS FOR WHERE THAT RANGE IS BOUNDED.
278700     MOVE SPACES TO WS-DETAIL-LINE.
278800     MOVE TTB-TRUCK-ID (TRIP-IDX)   TO DTL-TRUCK-ID.
278900     MOVE TTB-TRIP-ID (TRIP-IDX)    TO DTL-TRIP-ID.
279000     MOVE TTB-TELEM-READ-CNT (TRIP-IDX) TO DTL-TELE-CNT.
279100*    730 REFRESHES WAC-CNT-XXX FROM THE ALERT TABLE, NOT FROM
279200*    THE TTB-ALERT-CNT-XXX FIELDS -- SEE 730'S OWN COMMENTARY
279300*    FOR WHY THE TWO CAN DIFFER AFTER A RESOLVE COMMAND.
279400     PERFORM 730-COUNT-ALERTS-FOR-TRUCK THRU 730-EXIT.
279500     MOVE WAC-CNT-CRIT TO DTL-CRIT-CNT.
279600     MOVE WAC-CNT-HIGH TO DTL-HIGH-CNT.
279700     MOVE WAC-CNT-MED  TO DTL-MED-CNT.
279800     MOVE WAC-CNT-LOW  TO DTL-LOW-CNT.
279900*    A TRUCK WITH NO TELEMETRY RECORD AT ALL TONIGHT (TRIP
280000*    SHEET LOADED, BUT THE TRUCK NEVER PHONED HOME) PRINTS
280100*    ZEROES FOR WEIGHT AND POSITION RATHER THAN GARBAGE FROM
280200*    AN UNINITIALIZED TTB-LT-XXX FIELD.
280300     IF TTB-LAST-TELEM-PRESENT (TRIP-IDX)
280400        MOVE TTB-LT-WEIGHT-KG (TRIP-IDX)  TO DTL-WEIGHT
280500        MOVE TTB-LT-LATITUDE (TRIP-IDX)   TO DTL-LATITUDE
280600        MOVE TTB-LT-LONGITUDE (TRIP-IDX)  TO DTL-LONGITUDE
280700     ELSE
280800        MOVE ZERO TO DTL-WEIGHT DTL-LATITUDE DTL-LONGITUDE
280900     END-IF.
281000*    REUSES THE SAME RISK-SCORE PARAGRAPH THE RISK COMMAND
281100*    CALLS, SO THE PERCENTAGE ON THE PRINTED REPORT ALWAYS
281200*    AGREES WITH WHATEVER A RISK COMMAND WOULD HAVE REPORTED
281300*    FOR THIS TRUCK AT THE SAME POINT IN THE RUN.
281400     PERFORM 752-CALC-RISK-SCORE THRU 752-EXIT.
281500     MOVE WS-RISK-PERCENT TO DTL-RISK-PCT.
281600     WRITE SUMRPT-RECORD FROM WS-DETAIL-LINE AFTER ADVANCING 1
281700           LINE.
281800     PERFORM 930-PRINT-TRUCK-BREAK-TOTAL THRU 930-EXIT.
281900 920-EXIT.
282000     EXIT.
282100*
282200 930-PRINT-TRUCK-BREAK-TOTAL.
282300*
282400*    PRINTED IMMEDIATELY AFTER EACH TRUCK'S DETAIL LINE RATHER
282500*    THAN ACCUMULATED AND PRINTED ONLY AT THE VERY END, SO A
282600*    READER SCANNING THE REPORT SEES A TRUCK'S TOTAL RIGHT UNDER
282700*    ITS OWN DETAIL INSTEAD OF HAVING TO CROSS-REFERENCE A
282800*    SEPARATE TOTALS SECTION.
282900     MOVE SPACES TO WS-BREAK-TOTAL-LINE.
283000     MOVE WAC-CNT-TOTAL TO BRK-TOTAL.
283100     WRITE SUMRPT-RECORD FROM WS-BREAK-TOTAL-LINE AFTER ADVANCING
283200           1 LINE.
283300 930-EXIT.
283400     EXIT.
283500*
283600 940-PRINT-FINAL-TOTALS.
283700*
283800*    RUN TOTALS ACROSS EVERY TRUCK PROCESSED TONIGHT, PLUS THE
283900*    COUNT OF TRUCKS CARRYING AT LEAST ONE OPEN ALERT -- THAT
284000*    LAST FIGURE IS USUALLY THE FIRST THING THE DISPATCH MANAGER
284100*    LOOKS FOR ON THE PRINTED PAGE.
284200     MOVE ZERO TO WS-PRINT-LINE-CNT.
284300*    942 RECOMPUTES WS-PRINT-LINE-CNT AS THE COUNT OF TRUCKS
284400*    STILL CARRYING AN ALERT, POST ANY RESOLVE/UNRESLV ACTIVITY.
284500     PERFORM 942-COUNT-TRUCKS-UNDER-ALERT THRU 942-EXIT
284600         VARYING TRIP-IDX FROM 1 BY 1
284700         UNTIL TRIP-IDX > TRIP-TABLE-COUNT.
284800*    EACH TOTAL BELOW REUSES WS-TOTALS-LINE -- LOAD THE CAPTION
284900*    AND FIGURE, WRITE, REPEAT.  ADVANCING 2 ON THE FIRST LINE
285000*    ONLY, TO LEAVE A BLANK LINE UNDER THE LAST DETAIL/BREAK.
285100     MOVE SPACES TO WS-TOTALS-LINE.
285200     MOVE 'ACTIVE VEHICLES..................' TO TOT-LABEL.
285300     MOVE TRIP-TABLE-COUNT TO TOT-VALUE.
285400     WRITE SUMRPT-RECORD FROM WS-TOTALS-LINE AFTER ADVANCING 2
285500           LINES.
285600     MOVE 'VEHICLES UNDER ALERT.............' TO TOT-LABEL.
285700     MOVE WS-PRINT-LINE-CNT TO TOT-VALUE.
285800     WRITE SUMRPT-RECORD FROM WS-TOTALS-LINE AFTER ADVANCING 1
285900           LINE.
286000*    OFFLINE VEHICLES IS ALWAYS PRINTED AS ZERO -- THIS FILEPASS
286100*    CLEARS TTB-EDGE-OFFLINE ON EVERY EDGESYNC BEFORE THE REPORT
286200*    RUNS, SO NO TRUCK IS EVER STILL MARKED OFFLINE BY THE TIME
286300*    940 EXECUTES.  THE LINE IS KEPT FOR THE DISPATCH OFFICE'S
286400*    BENEFIT SINCE THEY ASKED FOR IT ON THE PRINTED PAGE.
286500     MOVE 'OFFLINE VEHICLES..................' TO TOT-LABEL.
286600     MOVE ZERO TO TOT-VALUE.
286700     WRITE SUMRPT-RECORD FROM WS-TOTALS-LINE AFTER ADVANCING 1
286800           LINE.
286900     MOVE 'TELEMETRY RECORDS READ...........' TO TOT-LABEL.
287000     MOVE WS-TELEM-READ-CNT TO TOT-VALUE.
287100     WRITE SUMRPT-RECORD FROM WS-TOTALS-LINE AFTER ADVANCING 1
287200           LINE.
287300*    SKIPPED COUNTS TELEMETRY FOR A TRUCK WITH NO MATCHING TRIP
287400*    -- SEE 400'S DISCARD LOGIC.
287500     MOVE 'TELEMETRY RECORDS SKIPPED........' TO TOT-LABEL.
287600     MOVE WS-TELEM-SKIPPED-CNT TO TOT-VALUE.
287700     WRITE SUMRPT-RECORD FROM WS-TOTALS-LINE AFTER ADVANCING 1
287800           LINE.
287900*    BUFFERED COUNTS TELEMETRY STORED FOR LATER EDGESYNC REPLAY
288000*    WHILE A TRUCK WAS MARKED OFFLINE -- SEE 470.
288100     MOVE 'TELEMETRY RECORDS BUFFERED.......' TO TOT-LABEL.
288200     MOVE WS-TELEM-BUFFERED-CNT TO TOT-VALUE.
288300     WRITE SUMRPT-RECORD FROM WS-TOTALS-LINE AFTER ADVANCING 1
288400           LINE.
288500     MOVE 'TOTAL ALERTS WRITTEN.............' TO TOT-LABEL.
288600     MOVE WS-ALERTS-WRITTEN-CNT TO TOT-VALUE.
288700     WRITE SUMRPT-RECORD FROM WS-TOTALS-LINE AFTER ADVANCING 1
288800           LINE.
288900*    RESOLVED COUNTS ONLY GO UP FROM RESOLVE COMMANDS IN 700 AND
289000*    DOWN FROM UNRESLV -- THE NET FIGURE PRINTED HERE CAN BE
289100*    ZERO EVEN ON A NIGHT WITH BOTH COMMANDS ON THE DECK.
289200     MOVE 'ALERTS RESOLVED..................' TO TOT-LABEL.
289300     MOVE WS-ALERTS-RESOLVED-CNT TO TOT-VALUE.
289400     WRITE SUMRPT-RECORD FROM WS-TOTALS-LINE AFTER ADVANCING 1
289500           LINE.
289600 940-EXIT.
289700     EXIT.
289800*
289900 942-COUNT-TRUCKS-UNDER-ALERT.
290000*
290100*    WALKS TRIP-TABLE-AREA ONCE AT THE VERY END OF THE RUN
290200*    COUNTING ANY TRUCK WHOSE ALERT-COUNT FIELDS ARE NOT ALL ZERO
290300*    -- THIS IS THE FIGURE 940 PRINTS AS TRUCKS UNDER ALERT, AND
290400*    IT IS DELIBERATELY RECOMPUTED HERE RATHER THAN CARRIED AS A
290500*    RUNNING COUNTER, SINCE A RESOLVE COMMAND EARLIER IN 700 CAN
290600*    ZERO A TRUCK'S COUNTS BACK OUT BEFORE THE REPORT EVER
290700*    PRINTS.
290800     PERFORM 730-COUNT-ALERTS-FOR-TRUCK THRU 730-EXIT.
290900     IF WAC-CNT-TOTAL > ZERO
291000        ADD 1 TO WS-PRINT-LINE-CNT
291100     END-IF.
291200 942-EXIT.
291300     EXIT.
291400*
291500 950-PRINT-DATA-SOURCE-STATUS.
291600*
291700*    NOTES WHETHER COMMAND-FILE WAS PRESENT THIS RUN.  AN ABSENT
291800*    COMMAND DECK IS THE NORMAL CASE ON MOST NIGHTS, BUT THE
291900*    FOOTER LETS AN AUDITOR CONFIRM AT A GLANCE THAT A NIGHT WITH
292000*    NO RESOLVE/CUSTODY/RISK ACTIVITY IN THE REGISTER WAS
292100*    GENUINELY QUIET AND NOT THE RESULT OF A MISSING CMDFILE DD
292200*    CARD.
292300     MOVE SPACES TO WS-STATUS-LINE.
292400     MOVE 'DATA SOURCES -- GPS: ONLINE' TO STA-TEXT.
292500     WRITE SUMRPT-RECORD FROM WS-STATUS-LINE AFTER ADVANCING 2
292600           LINES.
292700     MOVE 'DATA SOURCES -- LOAD CELLS: ONLINE' TO STA-TEXT.
292800     WRITE SUMRPT-RECORD FROM WS-STATUS-LINE AFTER ADVANCING 1
292900           LINE.
293000*    DATA-SOURCE STATUS LINES ARE FIXED TEXT, NOT DRIVEN BY
293100*    ANY LIVE FEED-HEALTH CHECK -- THIS FILEPASS HAS NO CAMERA
293200*    OR LOAD-CELL INTERFACE OF ITS OWN TO POLL.
293300     MOVE 'DATA SOURCES -- CAMERA FEEDS: STANDBY' TO STA-TEXT.
293400     WRITE SUMRPT-RECORD FROM WS-STATUS-LINE AFTER ADVANCING 1
293500           LINE.
293600 950-EXIT.
293700     EXIT.
293800 EJECT
293900**********************************************************************
294000*                    800 -- CLOSE ALL FILES                          *
294100**********************************************************************
294200 990-CLOSE-FILES.
294300*
294400*    CLOSES ALL EIGHT FILES REGARDLESS OF HOW FAR THE RUN GOT --
294500*    REACHED BOTH FROM THE NORMAL END OF 000-MAINLINE AND,
294600*    EVENTUALLY, FROM ANY GO TO 999-ABEND DEEP IN THE TELEMETRY
294700*    LOOP, SO PARTIALLY WRITTEN OUTPUT FILES ARE ALWAYS CLOSED
294800*    CLEANLY RATHER THAN LEFT OPEN ACROSS AN ABEND.
294900*
295000*    RENUMBERED FROM 800 TO 990 TO STOP COLLIDING WITH 800-CALC-
295100*    DISTANCE, WHICH ALREADY OWNED THAT PARAGRAPH NUMBER FOR THE
295200*    GEODESIC-DISTANCE ROUTINE -- TWO PARAGRAPHS CANNOT SHARE ONE
295300*    NAME IN THE SAME PROCEDURE DIVISION.
295400     CLOSE TRIP-MASTER.
295500     CLOSE TELEMETRY-IN.
295600     CLOSE DRIVER-FILE.
295700     IF CMDFILE-IS-PRESENT
295800        CLOSE COMMAND-FILE
295900     END-IF.
296000     CLOSE TELEMETRY-HIST.
296100*    CLOSE ORDER MIRRORS THE OPEN ORDER IN 100 -- NOT REQUIRED
296200*    BY THE COMPILER, BUT THE SHOP CONVENTION FOR EASY VISUAL
296300*    PAIRING WHEN SOMEONE IS TRACING A FILE-STATUS ABEND.
296400     CLOSE ALERT-FILE.
296500     CLOSE CUSTODY-LOG.
296600     CLOSE SUMMARY-REPORT.
296700     DISPLAY 'RBTPILMN PROCESSING COMPLETE'.
296800     DISPLAY 'TELEMETRY READ:      ' WS-TELEM-READ-CNT.
296900*    UNCONDITIONAL MOVES CONTINUE -- THE SHOP'S CONVENTION IS
297000*    ONE MOVE PER SOURCE FIELD RATHER THAN A GROUP MOVE HERE
297100*    SO A FUTURE LAYOUT CHANGE TOUCHES ONE LINE, NOT A GROUP.
297200     DISPLAY 'TELEMETRY SKIPPED:   ' WS-TELEM-SKIPPED-CNT.
297300     DISPLAY 'TELEMETRY BUFFERED:  ' WS-TELEM-BUFFERED-CNT.
297400     DISPLAY 'ALERTS WRITTEN:      ' WS-ALERTS-WRITTEN-CNT.
297500     DISPLAY 'ALERTS RESOLVED:     ' WS-ALERTS-RESOLVED-CNT.
297600 990-EXIT.
297700     EXIT.
297800 EJECT
297900**********************************************************************
298000*                       999 -- ABEND                                 *
298100**********************************************************************
298200 999-ABEND.
298300*
298400*    COMMON FATAL EXIT FOR EVERY I/O AND COMMAND ERROR THIS
298500*    PROGRAM DETECTS.  CALLS THE SHOP'S RBTABEND ELEMENT FOR THE
298600*    ACTUAL DUMP AND INTERRUPT RATHER THAN CODING A RAW ABEND
298700*    STATEMENT HERE, MATCHING HOW THE SHOP'S OTHER FILEPASSES
298800*    REPORT A FATAL CONDITION.
298900     DISPLAY 'RBTPILMN ABENDING - SEE PRIOR MESSAGE FOR CAUSE'.
299000     CALL 'RBTABEND'.
299100     GOBACK.
299200
299300
