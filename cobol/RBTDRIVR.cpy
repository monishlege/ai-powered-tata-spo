000100******************************************************************
000200*    RBTDRIVR -- DRIVER DIRECTORY RECORD                          *
000300*    ONE RECORD PER TRUCK -- DRIVER NAME, PHONE AND CARRIER.      *
000400******************************************************************
000500*    KL 1986-05-02  ORIGINAL MEMBER FOR RBTPILMN FILEPASS         *
000600*    RJH 2001-07-09  ADDED COMPANY FIELD, RQ 30114                *
000700******************************************************************
000800 01  RBT-DRIVER-RECORD.
000900     05  DRV-TRUCK-ID            PIC X(15).
001000     05  DRV-DRIVER-NAME         PIC X(30).
001100     05  DRV-PHONE               PIC X(20).
001200     05  DRV-COMPANY             PIC X(30).
001300     05  FILLER                  PIC X(5).
